000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*                ACCOUNT HISTORY REPORT               
000500* ACTUAL AND BUDGET ABSOLUTE VALUE BY YEAR, ONE ACCOUNT
000600* ******************************************************
000700 PROGRAM-ID.             BG060.
000800 AUTHOR.                 P D CHARRIERE.
000900 INSTALLATION.           C.I.I. - COMMUNE
001000 DATE-WRITTEN.           04/05/1993.
001100 DATE-COMPILED.          
001200 SECURITY.               RESTRICTED - FINANCE DEPT USE ONLY.
001300*
001400*  REMARKS.
001500*             GIVEN ONE FUNCTION.NATURE.SUB KEY, SCANS EVERY YEAR ON THE
001600*             ACCOUNT MASTER AND PRINTS THE ACTUAL AND BUDGET ABSOLUTE
001700*             VALUE THE BUREAU SAW FOR THAT ACCOUNT EACH YEAR - THE REPORT
001800*             THE AUDITORS ASK FOR WHENEVER A SINGLE LINE ITEM LOOKS ODD.
001900*
002000*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002100*
002200*  CALLED MODULES.
002300*                         BG901  - FULL MONEY EDIT, BOTH AMOUNT COLUMNS.
002400*
002500*  FILES USED.
002600*                         BG-ACCOUNT-FILE - INPUT,  THE WHOLE ACCOUNT MASTER.
002700*                         BG-REPORT-FILE  - OUTPUT, PRINT, SHARED WITH BG020/BG030.
002800*
002900*  ERROR MESSAGES USED.
003000*                         SY102 - RUN ARGS MISSING OR INVALID.
003100*
003200* ******************************************************
003300*  CHANGES.
003400*  04/05/1993 PDC - CREATED AFTER THE '92 AUDIT QUERY ON ACCOUNT
003500*                   430.020 - DRILL-DOWN WAS DONE BY HAND BEFORE.
003600*  22/09/1998 RK  - Y2K REVIEW.  YEAR TABLE WIDENED TO RUN 1900-
003700*                   2099 SO THE CENTURY SPLIT IS UNAMBIGUOUS.
003800*  15/01/2007 SB  - ABSOLUTE-VALUE RULE CORRECTED TO USE REVENUES
003900*                   FOR NATURE 400-499, PER THE FINANCE HANDBOOK.
004000* ******************************************************
004100*
004200* ************************************************************
004300*  OWNERSHIP NOTICE.
004400*  ================
004500*
004600*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
004700*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
004800*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
004900*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
005000*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
005100*  OF THE FINANCE DEPARTMENT.
005200*
005300*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
005400*  QUOTING THE PROGRAM NAME AND RUN DATE.
005500* ************************************************************
005600*
005700*
005800 ENVIRONMENT             DIVISION.
005900* ================================
006000 CONFIGURATION           SECTION.
006100 SPECIAL-NAMES.
006200     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
006300*
006400 INPUT-OUTPUT            SECTION.
006500 FILE-CONTROL.
006600 COPY "selacct.cob".
006700 COPY "selrpt.cob".
006800*
006900 DATA                    DIVISION.
007000* ================================
007100 FILE SECTION.
007200*
007300 COPY "fdacct.cob".
007400*
007500 COPY "fdrpt.cob" REPLACING ==BG-REPORT== BY ==ACCOUNT-HISTORY-REPORT==.
007600*
007700 WORKING-STORAGE SECTION.
007800* ------------------------
007900 77  PROG-NAME           PIC X(19) VALUE "bg060 (1.0.00)".
008000*
008100 COPY "wsfiles.cob".
008200*
008300 01  WS-FILE-STATUS.
008400     03  BG-ACCT-STATUS     PIC XX VALUE ZERO.
008500             88  ACCT-EOF               VALUE "10".
008600     03  BG-RPT-STATUS      PIC XX VALUE ZERO.
008700     03  FILLER              PIC X(2).
008800*
008900 01  WS-RUN-PARAMS.
009000     03  RUN-FUNCTION        PIC 9(3).
009100     03  RUN-NATURE          PIC 9(3).
009200     03  RUN-SUB             PIC 9(2).
009300     03  RUN-ARGS-OK         PIC X  VALUE "Y".
009400             88  ARGS-ARE-OK             VALUE "Y".
009500             88  ARGS-ARE-BAD            VALUE "N".
009600     03  FILLER              PIC X(3).
009700 01  WS-RUN-KEY  REDEFINES  WS-RUN-PARAMS  PIC X(12).
009800*
009900* YEAR TABLE - ONE SLOT PER CALENDAR YEAR 1900-2099, DIRECT-
010000* INDEXED BY ACC-YEAR LESS 1899 SO THE SCAN NEVER NEEDS A
010100* SEARCH; THE PRINT LOOP WALKS IT IN ASCENDING YEAR ORDER.
010200 01  WS-YEAR-TABLE.
010300     03  WS-YEAR-ENTRY    OCCURS 200 TIMES INDEXED BY YR-IX.
010400         05  YR-ACTUAL-ABS   PIC S9(13)V99  COMP-3.
010500         05  YR-BUDGET-ABS   PIC S9(13)V99  COMP-3.
010600         05  YR-USED-FLAG    PIC X  VALUE "N".
010700             88  YR-IN-USE              VALUE "Y".
010800             88  YR-NOT-IN-USE          VALUE "N".
010900         05  FILLER          PIC X(2).
011000 01  WS-YEAR-KEY-AREA  REDEFINES  WS-YEAR-TABLE.
011100     03  FILLER              PIC X(3800).
011200*
011300 01  WS-YR-SUB               BINARY-SHORT UNSIGNED.
011400 01  WS-ABSOLUTE             PIC S9(13)V99  COMP-3.
011500 01  WS-YEAR-PRINT-COUNT     BINARY-SHORT UNSIGNED VALUE ZERO.
011600*
011700 01  ERROR-MESSAGES.
011800     03  SY102  PIC X(48)  VALUE "SY102 Run arguments missing or invalid".
011900     03  FILLER             PIC X(2).
012000 01  ERROR-MSG-CODES  REDEFINES  ERROR-MESSAGES.
012100     03  SY102-CODE          PIC X(5).
012200     03  FILLER             PIC X(45).
012300*
012400 01  WS-ACTUAL-TEXT       PIC X(20).
012500 01  WS-BUDGET-TEXT       PIC X(20).
012600*
012700 01  WS-ROW-SRC.
012800     03  SRC-YEAR             PIC 9(4).
012900     03  SRC-ACTUAL-TEXT      PIC X(20).
013000     03  SRC-BUDGET-TEXT      PIC X(20).
013100     03  FILLER               PIC X(2).
013200*
013300 LINKAGE SECTION.
013400* ----------------
013500 01  ARG-FUNCTION         PIC X(3)  VALUE SPACES.
013600 01  ARG-NATURE           PIC X(3)  VALUE SPACES.
013700 01  ARG-SUB              PIC X(2)  VALUE SPACES.
013800*
013900 REPORT SECTION.
014000* ----------------
014100 RD  ACCOUNT-HISTORY-REPORT
014200     CONTROL      FINAL
014300     PAGE LIMIT   58
014400     HEADING      1
014500     FIRST DETAIL 4
014600     LAST  DETAIL 55.
014700*
014800 01  HIST-PAGE-HEAD TYPE PAGE HEADING.
014900     03  LINE  1.
015000             05  COL   1  PIC X(19)  SOURCE PROG-NAME.
015100             05  COL  30  VALUE "BUDGETIS - Account History".
015200             05  COL  90  PIC 9(3)   SOURCE RUN-FUNCTION.
015300             05  COL  94  VALUE ".".
015400             05  COL  95  PIC 9(3)   SOURCE RUN-NATURE.
015500             05  COL  99  VALUE ".".
015600             05  COL 100  PIC 9(2)   SOURCE RUN-SUB.
015700     03  LINE  3.
015800         05  COL   1  VALUE "Year".
015900         05  COL  10  VALUE "Actual".
016000         05  COL  34  VALUE "Budget".
016100*
016200 01  HIST-DETAIL TYPE DETAIL.
016300     03  LINE + 1.
016400             05  COL   1  PIC 9(4)   SOURCE SRC-YEAR.
016500             05  COL  10  PIC X(20)  SOURCE SRC-ACTUAL-TEXT.
016600             05  COL  34  PIC X(20)  SOURCE SRC-BUDGET-TEXT.
016700*
016800 PROCEDURE DIVISION CHAINING ARG-FUNCTION ARG-NATURE ARG-SUB.
016900* ========================================
017000*
017100 AA000-MAIN              SECTION.
017200* **********************************
017300     DISPLAY  "BG060 Starting - account history".
017400     PERFORM  AA005-EDIT-ARGS.
017500     IF       ARGS-ARE-BAD
017600         DISPLAY  SY102
017700         GOBACK
017800     END-IF.
017900*
018000     PERFORM  AA010-INIT-YEAR-TABLE.
018100     PERFORM  AA020-SCAN-ACCOUNTS.
018200     PERFORM  AA030-PRINT-YEARS.
018300     DISPLAY  "BG060 Ending - years printed = "
018400             WS-YEAR-PRINT-COUNT.
018500     GOBACK.
018600 AA000-EXIT.  EXIT SECTION.
018700*
018800 AA005-EDIT-ARGS         SECTION.
018900* **********************************
019000     SET      ARGS-ARE-OK TO TRUE.
019100     IF       ARG-FUNCTION = SPACES OR NOT NUMERIC
019200         OR ARG-NATURE = SPACES OR NOT NUMERIC
019300         OR ARG-SUB = SPACES OR NOT NUMERIC
019400         SET  ARGS-ARE-BAD TO TRUE
019500 ELSE
019600         MOVE ARG-FUNCTION TO RUN-FUNCTION
019700         MOVE ARG-NATURE   TO RUN-NATURE
019800         MOVE ARG-SUB      TO RUN-SUB
019900     END-IF.
020000 AA005-EXIT.  EXIT SECTION.
020100*
020200 AA010-INIT-YEAR-TABLE   SECTION.
020300* **********************************
020400     PERFORM  AA011-INIT-ONE-YEAR VARYING YR-IX FROM 1 BY 1
020500             UNTIL YR-IX > 200.
020600 AA010-EXIT.  EXIT SECTION.
020700*
020800 AA011-INIT-ONE-YEAR.
020900     MOVE     ZERO TO YR-ACTUAL-ABS (YR-IX).
021000     MOVE     ZERO TO YR-BUDGET-ABS (YR-IX).
021100     SET      YR-NOT-IN-USE (YR-IX) TO TRUE.
021200*
021300 AA020-SCAN-ACCOUNTS     SECTION.
021400* **********************************
021500     MOVE     ZERO TO BG-ACCT-STATUS.
021600     OPEN     INPUT BG-ACCOUNT-FILE.
021700     PERFORM  AA021-READ-ACCOUNT.
021800     PERFORM  AA022-CHECK-ACCOUNT UNTIL ACCT-EOF.
021900     CLOSE    BG-ACCOUNT-FILE.
022000 AA020-EXIT.  EXIT SECTION.
022100*
022200 AA021-READ-ACCOUNT.
022300     READ     BG-ACCOUNT-FILE AT END SET ACCT-EOF TO TRUE.
022400 AA022-CHECK-ACCOUNT.
022500     IF       ACC-FUNCTION = RUN-FUNCTION
022600         AND ACC-NATURE = RUN-NATURE
022700         AND ACC-SUB = RUN-SUB
022800         COMPUTE  WS-YR-SUB = ACC-YEAR - 1899
022900         SET      YR-IN-USE (WS-YR-SUB) TO TRUE
023000         PERFORM  AA023-COMPUTE-ABSOLUTE
023100         PERFORM  AA024-STORE-ABSOLUTE
023200     END-IF.
023300     PERFORM  AA021-READ-ACCOUNT.
023400*
023500 AA023-COMPUTE-ABSOLUTE.
023600     IF       ACC-NATURE >= 400 AND ACC-NATURE <= 499
023700     MOVE     ACC-REVENUES TO WS-ABSOLUTE
023800 ELSE
023900     MOVE     ACC-CHARGES  TO WS-ABSOLUTE
024000     END-IF.
024100*
024200 AA024-STORE-ABSOLUTE.
024300     IF       ACC-BUDGET-REC
024400     MOVE     WS-ABSOLUTE TO YR-BUDGET-ABS (WS-YR-SUB)
024500 ELSE
024600     MOVE     WS-ABSOLUTE TO YR-ACTUAL-ABS (WS-YR-SUB)
024700     END-IF.
024800*
024900 AA030-PRINT-YEARS       SECTION.
025000* **********************************
025100     OPEN     OUTPUT BG-REPORT-FILE.
025200     INITIATE ACCOUNT-HISTORY-REPORT.
025300     PERFORM  AA031-PRINT-ONE-YEAR VARYING YR-IX FROM 1 BY 1
025400             UNTIL YR-IX > 200.
025500     TERMINATE ACCOUNT-HISTORY-REPORT.
025600     CLOSE    BG-REPORT-FILE.
025700 AA030-EXIT.  EXIT SECTION.
025800*
025900 AA031-PRINT-ONE-YEAR.
026000     IF       YR-IN-USE (YR-IX)
026100     COMPUTE  SRC-YEAR = YR-IX + 1899
026200     CALL     "bg901" USING YR-ACTUAL-ABS (YR-IX) WS-ACTUAL-TEXT
026300     MOVE     WS-ACTUAL-TEXT TO SRC-ACTUAL-TEXT
026400     CALL     "bg901" USING YR-BUDGET-ABS (YR-IX) WS-BUDGET-TEXT
026500     MOVE     WS-BUDGET-TEXT TO SRC-BUDGET-TEXT
026600     GENERATE HIST-DETAIL
026700     ADD      1 TO WS-YEAR-PRINT-COUNT
026800     END-IF.
