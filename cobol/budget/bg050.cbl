000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*              FLOW (SANKEY) AGGREGATION              
000500* SOURCE / NODE / SINK AMOUNTS BY GROUP OR BY FUNCTION.NATURE
000600* ******************************************************
000700 PROGRAM-ID.             BG050.
000800 AUTHOR.                 S BREGY.
000900 INSTALLATION.           C.I.I. - COMMUNE
001000 DATE-WRITTEN.           12/09/1996.
001100 DATE-COMPILED.          
001200 SECURITY.               RESTRICTED - FINANCE DEPT USE ONLY.
001300*
001400*  REMARKS.
001500*             AGGREGATES ONE YEAR'S ACTUAL CHARGES AND REVENUES, EITHER BY
001600*             GROUP CODE OR BY FUNCTION.NATURE PAIR, AND TURNS EACH TOTAL
001700*             INTO A SOURCE-TO-NODE OR NODE-TO-SINK FLOW LINE FOR THE
001800*             BUREAU'S FLOW CHART HANDOUT.  NET, REVENUES-ONLY AND
001900*             CHARGES-ONLY VIEWS ARE ALL DRIVEN OFF THE SAME PASS.
002000*
002100*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002200*
002300*  CALLED MODULES.
002400*                         BG901  - FULL MONEY EDIT FOR THE PRINTED AMOUNT COLUMN.
002500*
002600*  FILES USED.
002700*                         BG-ACCOUNT-FILE - INPUT,  ONE YEAR OF ACTUAL RECORDS.
002800*                         BG-SUMMARY-FILE - OUTPUT, PRINT, SHARED WITH BG040.
002900*
003000*  ERROR MESSAGES USED.
003100*                         SY102 - RUN ARGS MISSING OR INVALID.
003200*
003300* ******************************************************
003400*  CHANGES.
003500*  12/09/1996 SB  - CREATED FOR THE BUREAU'S FIRST FLOW CHART,
003600*                   REPLACING THE HAND-DRAWN VERSION FINANCE
003700*                   USED TO BRING TO THE COUNCIL BUDGET MEETING.
003800*  19/03/1999 RK  - Y2K REVIEW.  ACC-YEAR CONFIRMED FULL CCYY.
003900*  07/11/2016 SB  - ADDED THE BY-GROUP AGGREGATION MODE - UP TO
004000*                   THEN THIS ONLY EVER SUMMED BY FUNCTION.NATURE.
004100* ******************************************************
004200*
004300* ************************************************************
004400*  OWNERSHIP NOTICE.
004500*  ================
004600*
004700*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
004800*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
004900*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
005000*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
005100*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
005200*  OF THE FINANCE DEPARTMENT.
005300*
005400*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
005500*  QUOTING THE PROGRAM NAME AND RUN DATE.
005600* ************************************************************
005700*
005800*
005900 ENVIRONMENT             DIVISION.
006000* ================================
006100 CONFIGURATION           SECTION.
006200 SPECIAL-NAMES.
006300     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
006400*
006500 INPUT-OUTPUT            SECTION.
006600 FILE-CONTROL.
006700 COPY "selacct.cob".
006800 COPY "selsum.cob".
006900*
007000 DATA                    DIVISION.
007100* ================================
007200 FILE SECTION.
007300*
007400 COPY "fdacct.cob".
007500*
007600 COPY "fdsum.cob".
007700*
007800 WORKING-STORAGE SECTION.
007900* ------------------------
008000 77  PROG-NAME           PIC X(19) VALUE "bg050 (1.0.00)".
008100*
008200 COPY "wsfiles.cob".
008300*
008400 01  WS-FILE-STATUS.
008500     03  BG-ACCT-STATUS     PIC XX VALUE ZERO.
008600             88  ACCT-EOF               VALUE "10".
008700     03  BG-SUM-STATUS      PIC XX VALUE ZERO.
008800     03  FILLER              PIC X(2).
008900*
009000* RUN PARAMETERS - YEAR, AGGREGATION MODE (GROUP / FUNC-
009100* NATURE), VALUE MODE (NET / REVENUES / CHARGES) AND THE
009200* MINIMUM-AMOUNT CUTOFF BELOW WHICH A FLOW IS NOT DRAWN.
009300 01  WS-RUN-PARAMS.
009400     03  RUN-YEAR            PIC 9(4).
009500     03  RUN-AGG-MODE        PIC X.
009600             88  MODE-BY-GROUP          VALUE "G".
009700             88  MODE-BY-FUNC-NATURE    VALUE "F".
009800     03  RUN-VALUE-MODE      PIC X.
009900             88  VALUE-IS-NET           VALUE "N".
010000             88  VALUE-IS-REVENUES      VALUE "R".
010100             88  VALUE-IS-CHARGES       VALUE "C".
010200     03  RUN-MIN-AMOUNT      PIC 9(9).
010300     03  RUN-ARGS-OK         PIC X  VALUE "Y".
010400             88  ARGS-ARE-OK             VALUE "Y".
010500             88  ARGS-ARE-BAD            VALUE "N".
010600     03  FILLER              PIC X(2).
010700 01  WS-RUN-KEY  REDEFINES  WS-RUN-PARAMS  PIC X(18).
010800*
010900* FLOW ACCUMULATOR - ONE ENTRY PER DISTINCT GROUP CODE OR
011000* PER DISTINCT FUNCTION.NATURE PAIR, BUILT UP AS THE ACCOUNT
011100* FILE IS READ, THEN WALKED ONCE TO PRINT THE FLOW LINES.
011200 01  WS-FLOW-TABLE.
011300     03  WS-FLOW-ENTRY    OCCURS 300 TIMES INDEXED BY FLO-IX.
011400         05  FLO-KEY         PIC X(9)  VALUE SPACES.
011500         05  FLO-CHARGES     PIC S9(13)V99  COMP-3.
011600         05  FLO-REVENUES    PIC S9(13)V99  COMP-3.
011700         05  FILLER          PIC X(3).
011800 01  WS-FLOW-KEY-AREA  REDEFINES  WS-FLOW-TABLE.
011900     03  FILLER              PIC X(8400).
012000*
012100 01  WS-FLOW-COUNT           BINARY-SHORT UNSIGNED VALUE ZERO.
012200 01  WS-FLOW-LINE-COUNT      BINARY-SHORT UNSIGNED VALUE ZERO.
012300 01  WS-WORK-KEY             PIC X(9).
012400*
012500 01  WS-FLOW-SWITCH          PIC X  VALUE "N".
012600 88  FLOW-FOUND                VALUE "Y".
012700 88  FLOW-NOT-FOUND            VALUE "N".
012800*
012900 01  WS-NET-AMOUNT            PIC S9(13)V99  COMP-3.
013000 01  WS-ABS-NET               PIC S9(13)V99  COMP-3.
013100*
013200 01  ERROR-MESSAGES.
013300     03  SY102  PIC X(48)  VALUE "SY102 Run arguments missing or invalid".
013400     03  FILLER             PIC X(2).
013500 01  ERROR-MSG-CODES  REDEFINES  ERROR-MESSAGES.
013600     03  SY102-CODE          PIC X(5).
013700     03  FILLER             PIC X(45).
013800*
013900 01  WS-AMT-TEXT          PIC X(20).
014000*
014100* PRINT LINE - ONE FLAT TEXT BUFFER PER LINE, COLUMNS FILLED
014200* BY REFERENCE MODIFICATION, SAME TECHNIQUE BG040 USES.
014300 01  WS-PRINT-LINE.
014400     03  PRT-TEXT            PIC X(120)  VALUE SPACES.
014500     03  FILLER              PIC X(12).
014600*
014700 LINKAGE SECTION.
014800* ----------------
014900 01  ARG-YEAR             PIC X(4)  VALUE SPACES.
015000 01  ARG-AGG-MODE         PIC X(1)  VALUE SPACES.
015100 01  ARG-VALUE-MODE       PIC X(1)  VALUE SPACES.
015200 01  ARG-MIN-AMOUNT       PIC X(9)  VALUE SPACES.
015300*
015400 PROCEDURE DIVISION CHAINING ARG-YEAR ARG-AGG-MODE
015500             ARG-VALUE-MODE ARG-MIN-AMOUNT.
015600* ========================================
015700*
015800 AA000-MAIN              SECTION.
015900* **********************************
016000     DISPLAY  "BG050 Starting - flow aggregation".
016100     PERFORM  AA005-EDIT-ARGS.
016200     IF       ARGS-ARE-BAD
016300         DISPLAY  SY102
016400         GOBACK
016500     END-IF.
016600*
016700     PERFORM  AA020-LOAD-AND-AGGREGATE.
016800     PERFORM  AA030-PRINT-FLOWS.
016900     DISPLAY  "BG050 Ending - flow lines printed = "
017000             WS-FLOW-LINE-COUNT.
017100     GOBACK.
017200 AA000-EXIT.  EXIT SECTION.
017300*
017400 AA005-EDIT-ARGS         SECTION.
017500* **********************************
017600     SET      ARGS-ARE-OK TO TRUE.
017700     MOVE     ARG-YEAR TO RUN-YEAR.
017800     IF       ARG-YEAR = SPACES OR NOT NUMERIC
017900         SET  ARGS-ARE-BAD TO TRUE
018000     END-IF.
018100     MOVE     ARG-AGG-MODE TO RUN-AGG-MODE.
018200     IF       NOT MODE-BY-GROUP AND NOT MODE-BY-FUNC-NATURE
018300         SET  ARGS-ARE-BAD TO TRUE
018400     END-IF.
018500     MOVE     ARG-VALUE-MODE TO RUN-VALUE-MODE.
018600     IF       NOT VALUE-IS-NET AND NOT VALUE-IS-REVENUES
018700             AND NOT VALUE-IS-CHARGES
018800         SET  ARGS-ARE-BAD TO TRUE
018900     END-IF.
019000     IF       ARG-MIN-AMOUNT = SPACES OR NOT NUMERIC
019100         SET  ARGS-ARE-BAD TO TRUE
019200 ELSE
019300         MOVE ARG-MIN-AMOUNT TO RUN-MIN-AMOUNT
019400     END-IF.
019500 AA005-EXIT.  EXIT SECTION.
019600*
019700 AA020-LOAD-AND-AGGREGATE  SECTION.
019800* **********************************
019900     MOVE     ZERO TO BG-ACCT-STATUS.
020000     MOVE     ZERO TO WS-FLOW-COUNT.
020100     OPEN     INPUT BG-ACCOUNT-FILE.
020200     PERFORM  AA021-READ-ACCOUNT.
020300     PERFORM  AA022-AGGREGATE-ONE UNTIL ACCT-EOF.
020400     CLOSE    BG-ACCOUNT-FILE.
020500 AA020-EXIT.  EXIT SECTION.
020600*
020700 AA021-READ-ACCOUNT.
020800     READ     BG-ACCOUNT-FILE AT END SET ACCT-EOF TO TRUE.
020900 AA022-AGGREGATE-ONE.
021000     IF       ACC-YEAR = RUN-YEAR AND ACC-ACTUAL-REC
021100         PERFORM  AA023-BUILD-KEY
021200         PERFORM  AA024-FIND-OR-ADD-ENTRY
021300         ADD      ACC-CHARGES  TO FLO-CHARGES  (FLO-IX)
021400         ADD      ACC-REVENUES TO FLO-REVENUES (FLO-IX)
021500     END-IF.
021600     PERFORM  AA021-READ-ACCOUNT.
021700*
021800 AA023-BUILD-KEY.
021900     MOVE     SPACES TO WS-WORK-KEY.
022000     IF       MODE-BY-GROUP
022100     MOVE     ACC-GROUP-CODE TO WS-WORK-KEY (1:5)
022200 ELSE
022300     MOVE     ACC-FUNCTION   TO WS-WORK-KEY (1:3)
022400     MOVE     "."            TO WS-WORK-KEY (4:1)
022500     MOVE     ACC-NATURE     TO WS-WORK-KEY (5:3)
022600     END-IF.
022700*
022800 AA024-FIND-OR-ADD-ENTRY.
022900     SET      FLOW-NOT-FOUND TO TRUE.
023000     SET      FLO-IX TO 1.
023100     SEARCH   WS-FLOW-ENTRY
023200         AT END PERFORM AA025-ADD-NEW-ENTRY
023300         WHEN FLO-KEY (FLO-IX) = WS-WORK-KEY
023400             SET  FLOW-FOUND TO TRUE
023500     END-SEARCH.
023600*
023700 AA025-ADD-NEW-ENTRY.
023800     ADD      1 TO WS-FLOW-COUNT.
023900     SET      FLO-IX TO WS-FLOW-COUNT.
024000     MOVE     WS-WORK-KEY TO FLO-KEY (FLO-IX).
024100     MOVE     ZERO        TO FLO-CHARGES  (FLO-IX).
024200     MOVE     ZERO        TO FLO-REVENUES (FLO-IX).
024300*
024400 AA030-PRINT-FLOWS       SECTION.
024500* **********************************
024600     MOVE     ZERO TO BG-SUM-STATUS.
024700     OPEN     OUTPUT BG-SUMMARY-FILE.
024800     PERFORM  AA031-WRITE-HEADING.
024900     IF       WS-FLOW-COUNT > 0
025000         PERFORM  AA032-PRINT-ONE-FLOW VARYING FLO-IX
025100                  FROM 1 BY 1 UNTIL FLO-IX > WS-FLOW-COUNT
025200     END-IF.
025300     CLOSE    BG-SUMMARY-FILE.
025400 AA030-EXIT.  EXIT SECTION.
025500*
025600 AA031-WRITE-HEADING.
025700     MOVE     SPACES          TO PRT-TEXT.
025800     MOVE     PROG-NAME       TO PRT-TEXT (1:19).
025900     MOVE     "BUDGETIS - Flow Aggregation"
026000             TO PRT-TEXT (30:28).
026100     MOVE     RUN-YEAR        TO PRT-TEXT (90:4).
026200     WRITE    BG-SUMMARY-RECORD FROM WS-PRINT-LINE.
026300     MOVE     SPACES          TO PRT-TEXT.
026400     WRITE    BG-SUMMARY-RECORD FROM WS-PRINT-LINE.
026500     MOVE     "From"          TO PRT-TEXT (1:4).
026600     MOVE     "To"            TO PRT-TEXT (14:2).
026700     MOVE     "Amount"        TO PRT-TEXT (28:6).
026800     WRITE    BG-SUMMARY-RECORD FROM WS-PRINT-LINE.
026900*
027000 AA032-PRINT-ONE-FLOW.
027100     EVALUATE TRUE
027200     WHEN VALUE-IS-NET
027300         PERFORM  AA033-PRINT-NET-FLOW
027400     WHEN VALUE-IS-REVENUES
027500         PERFORM  AA034-PRINT-REVENUE-FLOW
027600     WHEN VALUE-IS-CHARGES
027700         PERFORM  AA035-PRINT-CHARGE-FLOW
027800     END-EVALUATE.
027900*
028000 AA033-PRINT-NET-FLOW.
028100     SUBTRACT FLO-CHARGES (FLO-IX) FROM FLO-REVENUES (FLO-IX)
028200              GIVING   WS-NET-AMOUNT.
028300     MOVE     WS-NET-AMOUNT TO WS-ABS-NET.
028400     IF       WS-ABS-NET < ZERO
028500     MULTIPLY WS-ABS-NET BY -1 GIVING WS-ABS-NET
028600     END-IF.
028700     IF       WS-ABS-NET = ZERO OR WS-ABS-NET < RUN-MIN-AMOUNT
028800     NEXT SENTENCE
028900 ELSE
029000     IF   WS-NET-AMOUNT >= ZERO
029100         PERFORM  AA036-EMIT-SOURCE-TO-NODE
029200     ELSE
029300         PERFORM  AA037-EMIT-NODE-TO-SINK
029400     END-IF
029500     END-IF.
029600*
029700 AA034-PRINT-REVENUE-FLOW.
029800     IF       FLO-REVENUES (FLO-IX) > ZERO
029900         AND FLO-REVENUES (FLO-IX) >= RUN-MIN-AMOUNT
030000     MOVE     FLO-REVENUES (FLO-IX) TO WS-ABS-NET
030100     PERFORM  AA036-EMIT-SOURCE-TO-NODE
030200     END-IF.
030300*
030400 AA035-PRINT-CHARGE-FLOW.
030500     IF       FLO-CHARGES (FLO-IX) > ZERO
030600         AND FLO-CHARGES (FLO-IX) >= RUN-MIN-AMOUNT
030700     MOVE     FLO-CHARGES (FLO-IX) TO WS-ABS-NET
030800     PERFORM  AA037-EMIT-NODE-TO-SINK
030900     END-IF.
031000*
031100 AA036-EMIT-SOURCE-TO-NODE.
031200     CALL     "bg901" USING WS-ABS-NET WS-AMT-TEXT.
031300     MOVE     SPACES          TO PRT-TEXT.
031400     MOVE     "SOURCE"        TO PRT-TEXT (1:6).
031500     MOVE     FLO-KEY (FLO-IX)    TO PRT-TEXT (14:9).
031600     MOVE     WS-AMT-TEXT         TO PRT-TEXT (28:20).
031700     WRITE    BG-SUMMARY-RECORD FROM WS-PRINT-LINE.
031800     ADD      1 TO WS-FLOW-LINE-COUNT.
031900*
032000 AA037-EMIT-NODE-TO-SINK.
032100     CALL     "bg901" USING WS-ABS-NET WS-AMT-TEXT.
032200     MOVE     SPACES          TO PRT-TEXT.
032300     MOVE     FLO-KEY (FLO-IX)    TO PRT-TEXT (1:9).
032400     MOVE     "SINK"          TO PRT-TEXT (14:4).
032500     MOVE     WS-AMT-TEXT         TO PRT-TEXT (28:20).
032600     WRITE    BG-SUMMARY-RECORD FROM WS-PRINT-LINE.
032700     ADD      1 TO WS-FLOW-LINE-COUNT.
