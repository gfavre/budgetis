000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*               ACCOUNT EXPLORER REPORT               
000500*            YEAR DETAIL WITH GROUP TOTALS            
000600* ******************************************************
000700 PROGRAM-ID.             BG020.
000800 AUTHOR.                 P D CHARRIERE.
000900 INSTALLATION.           C.I.I. - COMMUNE
001000 DATE-WRITTEN.           19/11/1991.
001100 DATE-COMPILED.          
001200 SECURITY.               RESTRICTED - FINANCE DEPT USE ONLY.
001300*
001400*  REMARKS.
001500*             PRINTS THE YEARLY ACCOUNT EXPLORER FOR THE FINANCE
001600*             OFFICE - ACTUALS AGAINST BUDGET, ROLLED UP THROUGH
001700*             ACCOUNTGROUP AND SUPERGROUP WITH A GRAND TOTAL.  IF
001800*             THE YEAR HAS NO ACTUALS POSTED YET THE REPORT FALLS
001900*             BACK TO THE BUDGET FIGURES.  CAN BE RESTRICTED TO
002000*             THE GROUPS CARRIED BY ONE RESPONSIBLE OFFICER.
002100*
002200*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002300*
002400*  CALLED MODULES.
002500*                         BG901  - SHORT MONEY EDIT, AMOUNT COLUMNS.
002600*                         BG902  - PERCENT-VARIANCE EDIT, PCT COLUMNS.
002700*
002800*  FILES USED.
002900*                         BG-ACCOUNT-FILE - INPUT,  YEAR'S ACCOUNT MASTER.
003000*                         BG-GROUP-FILE   - INPUT,  GROUP HIERARCHY FILE.
003100*                         BG-REPORT-FILE  - OUTPUT, PRINTED EXPLORER REPORT.
003200*
003300*  ERROR MESSAGES USED.
003400*                         SY102 - RUN ARGS MISSING OR YEAR NOT NUMERIC.
003500*
003600* ******************************************************
003700*  CHANGES.
003800*  19/11/1991 PDC - CREATED FOR THE FINANCE OFFICE'S FIRST
003900*                   ON-LINE REVIEW OF THE YEARLY CLOSE.
004000*  08/02/1999 RK  - Y2K REVIEW.  ACC-YEAR CONFIRMED FULL CCYY
004100*                   THROUGHOUT, RUN ARGUMENT CHECKED FOR 4
004200*                   NUMERIC DIGITS.  NO OTHER CHANGE NEEDED.
004300*  14/09/2004 SB  - ADDED THE NO-ACTUALS-YET FALLBACK TO BUDGET
004400*                   FIGURES, REQUESTED BY FINANCE FOR THE
004500*                   JANUARY REVIEW BEFORE POSTINGS START.
004600*  03/03/2012 SB  - ADDED THE OPTIONAL RESPONSIBLE-OFFICER
004700*                   RESTRICTION (ARG-RESP) AT THE BUREAU'S
004800*                   REQUEST - PREVIOUSLY HAD TO PRINT ALL
004900*                   GROUPS AND PAGE THROUGH TO FIND THEIR OWN.
005000*  19/04/2018 SB  - AA022-STORE-GROUP WAS USING MOVE CORRESPONDING
005100*                   INTO TBG- FIELDS THAT DON'T MATCH THE GRP-
005200*                   NAMES ON THE GROUP FILE - GROUP TOTALS WERE
005300*                   COMING OUT BLANK.  CHANGED TO NAME EACH FIELD.
005400*  10/08/2026 SB  - AA047-FALLBACK-ONE-REC (NO-ACTUALS-YET PATH)  SB260810
005500*                   NEVER APPLIED THE RESPONSIBLE-OFFICER         SB260810
005600*                   RESTRICTION - A RUN NARROWED TO ONE ARG-RESP  SB260810
005700*                   STILL PRINTED EVERY OFFICER'S BUDGET ROWS     SB260810
005800*                   WHENEVER THE FALLBACK FIRED.  NOW SETS        SB260810
005900*                   DROP-THIS-ENTRY THE SAME WAY AA044 DOES ON    SB260810
006000*                   THE ACTUALS PATH, AND BACKS THE COUNT OUT.    SB260810
006100* ******************************************************
006200*
006300* ************************************************************
006400*  OWNERSHIP NOTICE.
006500*  ================
006600*
006700*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
006800*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
006900*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
007000*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
007100*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
007200*  OF THE FINANCE DEPARTMENT.
007300*
007400*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
007500*  QUOTING THE PROGRAM NAME AND RUN DATE.
007600* ************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900* ================================
008000 CONFIGURATION           SECTION.
008100 SPECIAL-NAMES.
008200     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
008300*
008400 INPUT-OUTPUT            SECTION.
008500 FILE-CONTROL.
008600 COPY "selacct.cob".
008700 COPY "selgrp.cob".
008800 COPY "selrpt.cob".
008900*
009000 DATA                    DIVISION.
009100* ================================
009200 FILE SECTION.
009300*
009400 COPY "fdacct.cob".
009500*
009600 COPY "fdgrp.cob".
009700*
009800 COPY "fdrpt.cob" REPLACING ==BG-REPORT== BY ==EXPLORER-REPORT==.
009900*
010000 WORKING-STORAGE SECTION.
010100* ------------------------
010200 77  PROG-NAME           PIC X(19) VALUE "bg020 (2.5.26)".            SB260810
010300*
010400 COPY "wsfiles.cob".
010500*
010600 01  WS-FILE-STATUS.
010700     03  BG-ACCT-STATUS     PIC XX VALUE ZERO.
010800             88  ACCT-EOF               VALUE "10".
010900     03  BG-GRP-STATUS      PIC XX VALUE ZERO.
011000             88  GRP-EOF                VALUE "10".
011100     03  BG-RPT-STATUS      PIC XX VALUE ZERO.
011200     03  FILLER              PIC X(2).
011300*
011400 01  WS-RUN-PARAMS.
011500     03  RUN-YEAR            PIC 9(4).
011600     03  RUN-RESP            PIC X(3).
011700     03  RUN-ARGS-OK         PIC X  VALUE "Y".
011800             88  ARGS-ARE-OK             VALUE "Y".
011900             88  ARGS-ARE-BAD            VALUE "N".
012000     03  FILLER              PIC X.
012100 01  WS-RUN-KEY  REDEFINES  WS-RUN-PARAMS  PIC X(8).
012200*
012300*  GROUP HIERARCHY TABLE - LOADED ONCE FROM BG-GROUP-FILE,
012400*  WHICH IS HELD ON THE DISC SORTED ASCENDING BY GRP-CODE, SO
012500*  IT MAY BE SEARCHED WITH SEARCH ALL ONCE LOADED.
012600 01  WS-GROUP-TABLE.
012700     03  WS-GROUP-ENTRY    OCCURS 300 TIMES
012800             ASCENDING KEY IS TBG-CODE
012900                 INDEXED BY GRP-IX.
013000             05  TBG-CODE        PIC X(5).
013100             05  TBG-LABEL       PIC X(40).
013200             05  TBG-SG-CODE     PIC 9(2).
013300             05  TBG-SG-LABEL    PIC X(40).
013400             05  TBG-MG-CODE     PIC 9(1).
013500             05  TBG-MG-LABEL    PIC X(38).
013600             05  TBG-RESP        PIC X(3).
013700             05  FILLER          PIC X(4).
013800 01  WS-GROUP-COUNT      BINARY-SHORT UNSIGNED VALUE ZERO.
013900*
014000*  BUDGET-SIDE TABLE FOR THE REQUESTED YEAR - LOADED FROM THE
014100*  ACCOUNT MASTER BEFORE THE ACTUAL PASS, HELD IN THE MASTER'S
014200*  OWN FUNCTION/NATURE/SUB ORDER SO IT TOO CAN BE SEARCHED.
014300 01  WS-BUDGET-TABLE.
014400     03  WS-BUDGET-ENTRY   OCCURS 2000 TIMES
014500             ASCENDING KEY IS BUD-FUNCTION BUD-NATURE BUD-SUB
014600                 INDEXED BY BUD-IX.
014700             05  BUD-FUNCTION    PIC 9(3).
014800             05  BUD-NATURE      PIC 9(3).
014900             05  BUD-SUB         PIC 9(2).
015000             05  BUD-GROUP-CODE  PIC X(5).
015100             05  BUD-LABEL       PIC X(40).
015200             05  BUD-CHARGES     PIC S9(13)V99  COMP-3.
015300             05  BUD-REVENUES    PIC S9(13)V99  COMP-3.
015400             05  FILLER          PIC X(3).
015500 01  WS-BUDGET-COUNT     BINARY-SHORT UNSIGNED VALUE ZERO.
015600*
015700*  EXPLORER WORKING TABLE - ONE ENTRY PER REPORTABLE ACCOUNT,
015800*  BUILT DURING THE ACTUAL PASS (OR THE FALLBACK PASS), THEN
015900*  BUBBLE-SORTED INTO METAGROUP/SUPERGROUP/ACCOUNTGROUP/CODE
016000*  ORDER BEFORE REPORT WRITER IS DRIVEN OFF IT.
016100 01  WS-EXPLORER-TABLE.
016200     03  WS-EXPLORER-ENTRY OCCURS 2000 TIMES INDEXED BY EXP-IX.
016300             05  TBL-SORT-FIELDS.
016400                     07  TBL-MG-CODE     PIC 9(1).
016500                     07  TBL-SG-CODE     PIC 9(2).
016600                     07  TBL-GROUP-CODE  PIC X(5).
016700                     07  TBL-FUNCTION    PIC 9(3).
016800                     07  TBL-NATURE      PIC 9(3).
016900                     07  TBL-SUB         PIC 9(2).
017000             05  TBL-SORT-KEY  REDEFINES  TBL-SORT-FIELDS  PIC X(16).
017100             05  TBL-GROUP-LABEL PIC X(40).
017200             05  TBL-RESP        PIC X(3).
017300             05  TBL-LABEL       PIC X(40).
017400             05  TBL-ACT-CHARGES PIC S9(13)V99  COMP-3.
017500             05  TBL-ACT-REVENUES PIC S9(13)V99 COMP-3.
017600             05  TBL-BUD-CHARGES PIC S9(13)V99  COMP-3.
017700             05  TBL-BUD-REVENUES PIC S9(13)V99 COMP-3.
017800             05  FILLER          PIC X(3).
017900 01  WS-EXPLORER-COUNT   BINARY-SHORT UNSIGNED VALUE ZERO.
018000 01  WS-SORT-IX1         BINARY-SHORT UNSIGNED VALUE ZERO.
018100 01  WS-SORT-IX2         BINARY-SHORT UNSIGNED VALUE ZERO.
018200 01  WS-SORT-SWAPPED     PIC X            VALUE "N".
018300     88  SORT-MADE-A-SWAP        VALUE "Y".
018400 01  WS-SORT-HOLD.
018500     03  FILLER             PIC X(134).
018600*
018700*  WORKING AREA USED WHILE A FRESH ENTRY IS BEING TESTED FOR
018800*  THE RUN'S RESPONSIBLE-OFFICER RESTRICTION BEFORE IT IS
018900*  ALLOWED TO STAY IN THE TABLE ABOVE.
019000 01  WS-KEEP-ENTRY         PIC X  VALUE "Y".
019100     88  KEEP-THIS-ENTRY            VALUE "Y".
019200     88  DROP-THIS-ENTRY            VALUE "N".
019300*
019400 01  WS-DETAIL-SRC.
019500     03  SRC-FULL-CODE       PIC X(10).
019600     03  SRC-LABEL           PIC X(35).
019700     03  SRC-ACT-CHARGES-ED  PIC X(18).
019800     03  SRC-ACT-REVENUES-ED PIC X(18).
019900     03  SRC-BUD-CHARGES-ED  PIC X(18).
020000     03  SRC-BUD-REVENUES-ED PIC X(18).
020100     03  SRC-CHARGES-PCT     PIC X(7).
020200     03  SRC-REVENUES-PCT    PIC X(7).
020300     03  FILLER              PIC X(2).
020400*
020500 01  WS-GROUP-HEAD-SRC.
020600     03  SRC-GRP-CODE        PIC X(5).
020700     03  SRC-GRP-LABEL       PIC X(40).
020800     03  SRC-GRP-RESP        PIC X(3).
020900     03  FILLER              PIC X(2).
021000 01  WS-SG-HEAD-SRC.
021100     03  SRC-SG-CODE         PIC 9(2).
021200     03  SRC-SG-LABEL        PIC X(40).
021300     03  FILLER              PIC X(2).
021400 01  WS-MG-HEAD-SRC.
021500     03  SRC-MG-CODE         PIC 9(1).
021600     03  SRC-MG-LABEL        PIC X(38).
021700     03  FILLER              PIC X(2).
021800*
021900 01  WS-AMT-TEXT         PIC X(20).
022000 01  WS-PCT-TEXT         PIC X(8).
022100*
022200 01  ERROR-MESSAGES.
022300     03  SY102  PIC X(48)  VALUE "SY102 Run arguments missing or invalid".
022400     03  FILLER             PIC X(2).
022500 01  ERROR-MSG-CODES  REDEFINES  ERROR-MESSAGES.
022600     03  SY102-CODE          PIC X(5).
022700     03  FILLER             PIC X(45).
022800*
022900 LINKAGE SECTION.
023000* ----------------
023100 01  ARG-YEAR             PIC X(4)  VALUE SPACES.
023200 01  ARG-RESP             PIC X(3)  VALUE SPACES.
023300*
023400 REPORT SECTION.
023500* ----------------
023600 RD  EXPLORER-REPORT
023700     CONTROL      TBL-MG-CODE TBL-SG-CODE TBL-GROUP-CODE
023800     PAGE LIMIT   58
023900     HEADING      1
024000     FIRST DETAIL 4
024100     LAST  DETAIL 55.
024200*
024300 01  EXPLORER-PAGE-HEAD TYPE PAGE HEADING.
024400     03  LINE  1.
024500             05  COL   1  PIC X(19)  SOURCE PROG-NAME.
024600             05  COL  30  VALUE "BUDGETIS - Account Explorer Report".
024700             05  COL  90  PIC 9(4)   SOURCE RUN-YEAR.
024800     03  LINE  3.
024900             05  COL   1  VALUE "Code".
025000             05  COL  12  VALUE "Label".
025100             05  COL  39  VALUE "Act Charges".
025200             05  COL  58  VALUE "Act Revenues".
025300             05  COL  77  VALUE "Bud Charges".
025400             05  COL  96  VALUE "Bud Revenues".
025500             05  COL 115  VALUE "Chg%".
025600             05  COL 123  VALUE "Rev%".
025700*
025800 01  MG-HEAD TYPE CONTROL HEADING TBL-MG-CODE.
025900     03  LINE + 2.
026000             05  COL   1  VALUE "MetaGroup".
026100             05  COL  11  PIC 9(1)   SOURCE SRC-MG-CODE.
026200             05  COL  14  PIC X(38)  SOURCE SRC-MG-LABEL.
026300*
026400 01  SG-HEAD TYPE CONTROL HEADING TBL-SG-CODE.
026500     03  LINE + 1.
026600             05  COL   3  VALUE "SuperGroup".
026700             05  COL  14  PIC 9(2)   SOURCE SRC-SG-CODE.
026800             05  COL  17  PIC X(40)  SOURCE SRC-SG-LABEL.
026900*
027000 01  GROUP-HEAD TYPE CONTROL HEADING TBL-GROUP-CODE.
027100     03  LINE + 1.
027200             05  COL   5  PIC X(5)   SOURCE SRC-GRP-CODE.
027300             05  COL  11  PIC X(40)  SOURCE SRC-GRP-LABEL.
027400             05  COL  53  VALUE "Resp".
027500             05  COL  58  PIC X(3)   SOURCE SRC-GRP-RESP.
027600*
027700 01  ACCOUNT-DETAIL TYPE DETAIL.
027800     03  LINE + 1.
027900             05  COL   7  PIC X(10)  SOURCE SRC-FULL-CODE.
028000             05  COL  18  PIC X(35)  SOURCE SRC-LABEL.
028100             05  COL  39  PIC X(18)  SOURCE SRC-ACT-CHARGES-ED.
028200             05  COL  58  PIC X(18)  SOURCE SRC-ACT-REVENUES-ED.
028300             05  COL  77  PIC X(18)  SOURCE SRC-BUD-CHARGES-ED.
028400             05  COL  96  PIC X(18)  SOURCE SRC-BUD-REVENUES-ED.
028500             05  COL 115  PIC X(7)   SOURCE SRC-CHARGES-PCT.
028600             05  COL 123  PIC X(7)   SOURCE SRC-REVENUES-PCT.
028700*
028800 01  GROUP-FOOT TYPE CONTROL FOOTING TBL-GROUP-CODE.
028900     03  LINE + 2.
029000             05  COL   1  VALUE "  Group total".
029100             05  COL  39  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-ACT-CHARGES.
029200             05  COL  58  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-ACT-REVENUES.
029300             05  COL  77  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-BUD-CHARGES.
029400             05  COL  96  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-BUD-REVENUES.
029500*
029600 01  SG-FOOT TYPE CONTROL FOOTING TBL-SG-CODE.
029700     03  LINE + 2.
029800             05  COL   1  VALUE " SuperGroup total".
029900             05  COL  39  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-ACT-CHARGES.
030000             05  COL  58  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-ACT-REVENUES.
030100             05  COL  77  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-BUD-CHARGES.
030200             05  COL  96  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-BUD-REVENUES.
030300*
030400 01  GRAND-FOOT TYPE CONTROL FOOTING FINAL.
030500     03  LINE + 3.
030600             05  COL   1  VALUE "GRAND TOTAL".
030700             05  COL  39  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-ACT-CHARGES.
030800             05  COL  58  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-ACT-REVENUES.
030900             05  COL  77  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-BUD-CHARGES.
031000             05  COL  96  PIC -ZZ,ZZZ,ZZ9.99  SUM TBL-BUD-REVENUES.
031100*
031200 PROCEDURE DIVISION CHAINING ARG-YEAR ARG-RESP.
031300* ================================================
031400*
031500 AA000-MAIN              SECTION.
031600* **********************************
031700     DISPLAY  "BG020 Starting - account explorer report".
031800     PERFORM  AA005-EDIT-ARGS.
031900     IF       ARGS-ARE-BAD
032000             DISPLAY  SY102
032100             GOBACK
032200     END-IF.
032300*
032400     PERFORM  AA010-OPEN-REPORT-FILE.
032500     PERFORM  AA020-LOAD-GROUP-TABLE.
032600     PERFORM  AA030-LOAD-BUDGET-TABLE.
032700     PERFORM  AA040-LOAD-ACTUAL-TABLE.
032800     IF       WS-EXPLORER-COUNT = ZERO
032900             PERFORM  AA046-NO-ACTUALS-FALLBACK
033000     END-IF.
033100     PERFORM  AA049-SORT-EXPLORER-TABLE.
033200     PERFORM  AA050-REPORT-ACCOUNTS.
033300     CLOSE    BG-REPORT-FILE.
033400     DISPLAY  "BG020 Ending - accounts printed = " WS-EXPLORER-COUNT.
033500     GOBACK.
033600 AA000-EXIT.  EXIT SECTION.
033700*
033800 AA005-EDIT-ARGS         SECTION.
033900* **********************************
034000     MOVE     ARG-YEAR TO RUN-YEAR
034100     MOVE     ARG-RESP TO RUN-RESP.
034200     SET      ARGS-ARE-OK TO TRUE.
034300     IF       ARG-YEAR = SPACES OR NOT NUMERIC
034400             SET  ARGS-ARE-BAD TO TRUE
034500     END-IF.
034600 AA005-EXIT.  EXIT SECTION.
034700*
034800 AA010-OPEN-REPORT-FILE  SECTION.
034900* **********************************
035000     OPEN     INPUT  BG-GROUP-FILE.
035100     OPEN     OUTPUT BG-REPORT-FILE.
035200 AA010-EXIT.  EXIT SECTION.
035300*
035400 AA020-LOAD-GROUP-TABLE  SECTION.
035500* **********************************
035600     MOVE     ZERO TO WS-GROUP-COUNT.
035700     PERFORM  AA021-READ-GROUP.
035800     PERFORM  AA022-STORE-GROUP UNTIL GRP-EOF.
035900     CLOSE    BG-GROUP-FILE.
036000 AA020-EXIT.  EXIT SECTION.
036100*
036200 AA021-READ-GROUP.
036300     READ     BG-GROUP-FILE AT END SET GRP-EOF TO TRUE.
036400 AA022-STORE-GROUP.                                               SB180419
036500     ADD      1 TO WS-GROUP-COUNT.                                SB180419
036600     MOVE     GRP-CODE     TO TBG-CODE     (WS-GROUP-COUNT).      SB180419
036700     MOVE     GRP-LABEL    TO TBG-LABEL    (WS-GROUP-COUNT).      SB180419
036800     MOVE     GRP-SG-CODE  TO TBG-SG-CODE  (WS-GROUP-COUNT).      SB180419
036900     MOVE     GRP-SG-LABEL TO TBG-SG-LABEL (WS-GROUP-COUNT).      SB180419
037000     MOVE     GRP-MG-CODE  TO TBG-MG-CODE  (WS-GROUP-COUNT).      SB180419
037100     MOVE     GRP-MG-LABEL TO TBG-MG-LABEL (WS-GROUP-COUNT).      SB180419
037200     MOVE     GRP-RESP     TO TBG-RESP     (WS-GROUP-COUNT).      SB180419
037300     PERFORM  AA021-READ-GROUP.
037400*
037500 AA030-LOAD-BUDGET-TABLE SECTION.
037600* **********************************
037700     MOVE     ZERO TO WS-BUDGET-COUNT.
037800     MOVE     ZERO TO BG-ACCT-STATUS.
037900     OPEN     INPUT BG-ACCOUNT-FILE.
038000     PERFORM  AA031-READ-ACCOUNT.
038100     PERFORM  AA032-CHECK-BUDGET-REC UNTIL ACCT-EOF.
038200     CLOSE    BG-ACCOUNT-FILE.
038300 AA030-EXIT.  EXIT SECTION.
038400*
038500 AA031-READ-ACCOUNT.
038600     READ     BG-ACCOUNT-FILE AT END SET ACCT-EOF TO TRUE.
038700 AA032-CHECK-BUDGET-REC.
038800     IF       ACC-YEAR = RUN-YEAR AND ACC-BUDGET-REC
038900             ADD      1 TO WS-BUDGET-COUNT
039000             SET      BUD-IX TO WS-BUDGET-COUNT
039100             MOVE     ACC-FUNCTION   TO BUD-FUNCTION   (BUD-IX)
039200             MOVE     ACC-NATURE     TO BUD-NATURE     (BUD-IX)
039300             MOVE     ACC-SUB        TO BUD-SUB        (BUD-IX)
039400             MOVE     ACC-GROUP-CODE TO BUD-GROUP-CODE (BUD-IX)
039500             MOVE     ACC-LABEL      TO BUD-LABEL      (BUD-IX)
039600             MOVE     ACC-CHARGES    TO BUD-CHARGES    (BUD-IX)
039700             MOVE     ACC-REVENUES   TO BUD-REVENUES   (BUD-IX)
039800     END-IF.
039900     PERFORM  AA031-READ-ACCOUNT.
040000*
040100 AA040-LOAD-ACTUAL-TABLE SECTION.
040200* **********************************
040300     MOVE     ZERO TO WS-EXPLORER-COUNT.
040400     MOVE     ZERO TO BG-ACCT-STATUS.
040500     OPEN     INPUT BG-ACCOUNT-FILE.
040600     PERFORM  AA031-READ-ACCOUNT.
040700     PERFORM  AA042-CHECK-ACTUAL-REC UNTIL ACCT-EOF.
040800     CLOSE    BG-ACCOUNT-FILE.
040900 AA040-EXIT.  EXIT SECTION.
041000*
041100 AA042-CHECK-ACTUAL-REC.
041200     SET      KEEP-THIS-ENTRY TO TRUE.
041300     IF       ACC-YEAR = RUN-YEAR
041400             AND  ACC-ACTUAL-REC
041500             AND  ACC-IS-VISIBLE
041600             AND  ACC-GROUP-CODE NOT = SPACES
041700             ADD      1 TO WS-EXPLORER-COUNT
041800             SET      EXP-IX TO WS-EXPLORER-COUNT
041900             MOVE     ACC-FUNCTION   TO TBL-FUNCTION   (EXP-IX)
042000             MOVE     ACC-NATURE     TO TBL-NATURE     (EXP-IX)
042100             MOVE     ACC-SUB        TO TBL-SUB        (EXP-IX)
042200             MOVE     ACC-GROUP-CODE TO TBL-GROUP-CODE (EXP-IX)
042300             MOVE     ACC-LABEL      TO TBL-LABEL      (EXP-IX)
042400             MOVE     ACC-CHARGES    TO TBL-ACT-CHARGES  (EXP-IX)
042500             MOVE     ACC-REVENUES   TO TBL-ACT-REVENUES (EXP-IX)
042600             PERFORM  AA043-MATCH-BUDGET
042700             PERFORM  AA044-ATTACH-GROUP-INFO
042800             IF       DROP-THIS-ENTRY
042900                     SUBTRACT 1 FROM WS-EXPLORER-COUNT
043000             END-IF
043100     END-IF.
043200     PERFORM  AA031-READ-ACCOUNT.
043300*
043400 AA043-MATCH-BUDGET.
043500     MOVE     ZERO TO TBL-BUD-CHARGES  (EXP-IX)
043600                       TBL-BUD-REVENUES (EXP-IX).
043700     SEARCH   ALL WS-BUDGET-ENTRY
043800             AT END CONTINUE
043900             WHEN BUD-FUNCTION (BUD-IX) = ACC-FUNCTION
044000              AND BUD-NATURE   (BUD-IX) = ACC-NATURE
044100              AND BUD-SUB      (BUD-IX) = ACC-SUB
044200                     MOVE BUD-CHARGES  (BUD-IX) TO TBL-BUD-CHARGES  (EXP-IX)
044300                     MOVE BUD-REVENUES (BUD-IX) TO TBL-BUD-REVENUES (EXP-IX)
044400     END-SEARCH.
044500*
044600 AA044-ATTACH-GROUP-INFO.
044700     MOVE     ZERO  TO TBL-MG-CODE (EXP-IX)  TBL-SG-CODE (EXP-IX).
044800     MOVE     SPACES TO TBL-GROUP-LABEL (EXP-IX) TBL-RESP (EXP-IX).
044900     SEARCH   ALL WS-GROUP-ENTRY
045000             AT END CONTINUE
045100             WHEN TBG-CODE (GRP-IX) = TBL-GROUP-CODE (EXP-IX)
045200                     MOVE TBG-MG-CODE  (GRP-IX) TO TBL-MG-CODE (EXP-IX)
045300                     MOVE TBG-SG-CODE  (GRP-IX) TO TBL-SG-CODE (EXP-IX)
045400                     MOVE TBG-LABEL    (GRP-IX) TO TBL-GROUP-LABEL (EXP-IX)
045500                     MOVE TBG-RESP     (GRP-IX) TO TBL-RESP (EXP-IX)
045600                     IF   RUN-RESP NOT = SPACES
045700                     AND  TBG-RESP (GRP-IX) NOT = RUN-RESP
045800                             SET  DROP-THIS-ENTRY TO TRUE
045900                     END-IF
046000     END-SEARCH.
046100*
046200 AA046-NO-ACTUALS-FALLBACK SECTION.
046300* **********************************
046400     DISPLAY  "BG020 No actuals this year - using budget figures".
046500     PERFORM  AA047-FALLBACK-ONE-REC VARYING BUD-IX FROM 1 BY 1
046600                     UNTIL BUD-IX > WS-BUDGET-COUNT.
046700 AA046-EXIT.  EXIT SECTION.
046800*
046900 AA047-FALLBACK-ONE-REC         SECTION.
047000* **********************************
047100     SET      KEEP-THIS-ENTRY TO TRUE.
047200     ADD      1 TO WS-EXPLORER-COUNT.
047300     SET      EXP-IX TO WS-EXPLORER-COUNT.
047400     MOVE     BUD-FUNCTION   (BUD-IX) TO TBL-FUNCTION   (EXP-IX).
047500     MOVE     BUD-NATURE     (BUD-IX) TO TBL-NATURE     (EXP-IX).
047600     MOVE     BUD-SUB        (BUD-IX) TO TBL-SUB        (EXP-IX).
047700     MOVE     BUD-GROUP-CODE (BUD-IX) TO TBL-GROUP-CODE (EXP-IX).
047800     MOVE     BUD-LABEL      (BUD-IX) TO TBL-LABEL      (EXP-IX).
047900     MOVE     ZERO  TO TBL-ACT-CHARGES (EXP-IX) TBL-ACT-REVENUES (EXP-IX).
048000     MOVE     BUD-CHARGES  (BUD-IX) TO TBL-BUD-CHARGES  (EXP-IX).
048100     MOVE     BUD-REVENUES (BUD-IX) TO TBL-BUD-REVENUES (EXP-IX).
048200     MOVE     ZERO   TO TBL-MG-CODE (EXP-IX)  TBL-SG-CODE (EXP-IX).
048300     MOVE     SPACES TO TBL-GROUP-LABEL (EXP-IX) TBL-RESP (EXP-IX).
048400     SEARCH   ALL WS-GROUP-ENTRY
048500             AT END CONTINUE
048600             WHEN TBG-CODE (GRP-IX) = TBL-GROUP-CODE (EXP-IX)
048700                     MOVE TBG-MG-CODE (GRP-IX) TO TBL-MG-CODE (EXP-IX)
048800                     MOVE TBG-SG-CODE (GRP-IX) TO TBL-SG-CODE (EXP-IX)
048900                     MOVE TBG-LABEL   (GRP-IX) TO TBL-GROUP-LABEL (EXP-IX)
049000                     MOVE TBG-RESP    (GRP-IX) TO TBL-RESP (EXP-IX)
049100                     IF   RUN-RESP NOT = SPACES                   SB260810
049200                     AND  TBG-RESP (GRP-IX) NOT = RUN-RESP        SB260810
049300                             SET  DROP-THIS-ENTRY TO TRUE         SB260810
049400                     END-IF                                       SB260810
049500     END-SEARCH.
049600     IF       DROP-THIS-ENTRY                                     SB260810
049700             SUBTRACT 1 FROM WS-EXPLORER-COUNT                    SB260810
049800     END-IF.                                                      SB260810
049900 AA047-EXIT.  EXIT SECTION.
050000*
050100 AA049-SORT-EXPLORER-TABLE SECTION.
050200* **********************************
050300*  THIS SHOP'S COMPILER LEVEL HAS NO BUILT-IN TABLE SORT VERB, SO
050400*  THE WORKING TABLE ABOVE IS PUT IN ORDER WITH A PLAIN EXCHANGE
050500*  SORT - FINE FOR THE FEW HUNDRED ACCOUNTS A COMMUNE CARRIES.
050600     MOVE     "Y" TO WS-SORT-SWAPPED.
050700     PERFORM  AA049A-SORT-PASS UNTIL NOT SORT-MADE-A-SWAP.
050800 AA049-EXIT.  EXIT SECTION.
050900*
051000 AA049A-SORT-PASS.
051100     MOVE     "N" TO WS-SORT-SWAPPED.
051200     MOVE     WS-EXPLORER-COUNT TO WS-SORT-IX2.
051300     SUBTRACT 1 FROM WS-SORT-IX2.
051400     PERFORM  AA049B-COMPARE-SWAP VARYING WS-SORT-IX1 FROM 1 BY 1
051500                     UNTIL WS-SORT-IX1 > WS-SORT-IX2.
051600*
051700 AA049B-COMPARE-SWAP.
051800     IF   TBL-SORT-KEY (WS-SORT-IX1) > TBL-SORT-KEY (WS-SORT-IX1 + 1)
051900             MOVE WS-EXPLORER-ENTRY (WS-SORT-IX1) TO WS-SORT-HOLD
052000             MOVE WS-EXPLORER-ENTRY (WS-SORT-IX1 + 1)
052100                                  TO WS-EXPLORER-ENTRY (WS-SORT-IX1)
052200             MOVE WS-SORT-HOLD TO WS-EXPLORER-ENTRY (WS-SORT-IX1 + 1)
052300             MOVE "Y" TO WS-SORT-SWAPPED
052400     END-IF.
052500*
052600 AA050-REPORT-ACCOUNTS   SECTION.
052700* **********************************
052800     INITIATE EXPLORER-REPORT.
052900     PERFORM  AA051-REPORT-ONE-ROW VARYING EXP-IX FROM 1 BY 1
053000                     UNTIL EXP-IX > WS-EXPLORER-COUNT.
053100     TERMINATE EXPLORER-REPORT.
053200 AA050-EXIT.  EXIT SECTION.
053300*
053400 AA051-REPORT-ONE-ROW    SECTION.
053500* **********************************
053600     MOVE     TBL-MG-CODE (EXP-IX)    TO SRC-MG-CODE.
053700     MOVE     TBL-SG-CODE (EXP-IX)    TO SRC-SG-CODE.
053800     MOVE     TBL-GROUP-CODE (EXP-IX) TO SRC-GRP-CODE.
053900     MOVE     TBL-GROUP-LABEL (EXP-IX) TO SRC-GRP-LABEL.
054000     MOVE     TBL-RESP (EXP-IX)       TO SRC-GRP-RESP.
054100     MOVE     TBL-LABEL (EXP-IX)      TO SRC-LABEL.
054200     PERFORM  AA052-BUILD-FULL-CODE.
054300     CALL     "bg901" USING TBL-ACT-CHARGES (EXP-IX) WS-AMT-TEXT.
054400     MOVE     WS-AMT-TEXT TO SRC-ACT-CHARGES-ED.
054500     CALL     "bg901" USING TBL-ACT-REVENUES (EXP-IX) WS-AMT-TEXT.
054600     MOVE     WS-AMT-TEXT TO SRC-ACT-REVENUES-ED.
054700     CALL     "bg901" USING TBL-BUD-CHARGES (EXP-IX) WS-AMT-TEXT.
054800     MOVE     WS-AMT-TEXT TO SRC-BUD-CHARGES-ED.
054900     CALL     "bg901" USING TBL-BUD-REVENUES (EXP-IX) WS-AMT-TEXT.
055000     MOVE     WS-AMT-TEXT TO SRC-BUD-REVENUES-ED.
055100     CALL     "bg902" USING TBL-ACT-CHARGES (EXP-IX)
055200             TBL-BUD-CHARGES (EXP-IX) WS-PCT-TEXT.
055300     MOVE     WS-PCT-TEXT (1:7) TO SRC-CHARGES-PCT.
055400     CALL     "bg902" USING TBL-ACT-REVENUES (EXP-IX)
055500             TBL-BUD-REVENUES (EXP-IX) WS-PCT-TEXT.
055600     MOVE     WS-PCT-TEXT (1:7) TO SRC-REVENUES-PCT.
055700     GENERATE ACCOUNT-DETAIL.
055800 AA051-EXIT.  EXIT SECTION.
055900*
056000 AA052-BUILD-FULL-CODE.
056100     MOVE     SPACES TO SRC-FULL-CODE.
056200     IF       TBL-SUB (EXP-IX) = ZERO
056300             STRING   TBL-FUNCTION (EXP-IX) DELIMITED BY SIZE
056400                          "."                   DELIMITED BY SIZE
056500                          TBL-NATURE   (EXP-IX) DELIMITED BY SIZE
056600                 INTO SRC-FULL-CODE
056700         END-STRING
056800     ELSE
056900             STRING   TBL-FUNCTION (EXP-IX) DELIMITED BY SIZE
057000                          "."                   DELIMITED BY SIZE
057100                          TBL-NATURE   (EXP-IX) DELIMITED BY SIZE
057200                          "."                   DELIMITED BY SIZE
057300                          TBL-SUB      (EXP-IX) DELIMITED BY SIZE
057400                 INTO SRC-FULL-CODE
057500         END-STRING
057600     END-IF.
057700*
