000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*             WATER-METER EXTRACT CLEANUP             
000500*      DEDUPE, DROP SHORT READS, NORMALISE, SORT      
000600* ******************************************************
000700 PROGRAM-ID.             BG090.
000800 AUTHOR.                 H J MULLER.
000900 INSTALLATION.           C.I.I. - COMMUNE
001000 DATE-WRITTEN.           04/09/1989.
001100 DATE-COMPILED.          
001200 SECURITY.               RESTRICTED - FINANCE DEPT USE ONLY.
001300*
001400*  REMARKS.
001500*             RUNS ONCE OVER THE RAW WATER-METER EXTRACT HANDED ACROSS FROM THE
001600*             EAUX SERVICE EACH QUARTER.  DUPLICATE METER ID'S ARE COLLAPSED TO
001700*             THE LAST OCCURRENCE IN THE FILE, RECORDS WHOSE ID IS NOT THE
001800*             EXTRACT'S OWN MAJORITY LENGTH ARE DROPPED, STREET NAMES ARE
001900*             NORMALISED (UPPER-CASED TYPE WORD, EXTRA BLANKS SQUEEZED OUT) AND
002000*             THE SURVIVORS ARE WRITTEN OUT IN STREET/NUMBER ORDER FOR THE
002100*             BILLING RUN THAT FOLLOWS.
002200*
002300*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002400*
002500*  CALLED MODULES.
002600*                         NONE.
002700*
002800*  FILES USED.
002900*                         BG-METER-FILE     - INPUT,  RAW EXTRACT.
003000*                         BG-METER-OUT-FILE - OUTPUT, CLEANED EXTRACT.
003100*
003200*  ERROR MESSAGES USED.
003300*                         SY104 - METER ID LENGTH OFF THE MAJORITY, DROPPED.
003400*
003500* ******************************************************
003600*  CHANGES.
003700*  04/09/1989 HJM - CREATED FOR THE FIRST EAUX EXTRACT RUN - UP TO
003800*                   THEN THE BILLING CLERKS TIDIED THE TAPE BY HAND.
003900*  17/02/1994 PDC - MTR-NUMBER WIDENED 6 TO 8 IN WSMETER.COB -
004000*                   NUMBERS LIKE 4-10 AND 2+4 WERE TRUNCATING.
004100*  23/09/1998 RK  - Y2K REVIEW.  NO DATE FIELDS IN THIS EXTRACT -
004200*                   NOTHING TO CHANGE.
004300*  11/03/2015 SB  - ADDED THE MAJORITY-LENGTH DROP RULE - A BAD
004400*                   MODEM LINK WAS TRUNCATING SOME METER ID'S AND
004500*                   THE SHORT ONES WERE SLIPPING INTO THE BILLING.
004600*  08/06/2021 SB  - STREET NORMALISATION AND SORT-KEY CLASSIFICATION
004700*                   ADDED SO THE PRINTED BILLING LIST READS IN A
004800*                   SENSIBLE ORDER - PLAIN NUMBERS, THEN COMPOSITE
004900*                   OR RANGE NUMBERS, THEN LETTERED SUFFIXES.
005000* ******************************************************
005100*
005200* ************************************************************
005300*  OWNERSHIP NOTICE.
005400*  ================
005500*
005600*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
005700*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
005800*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
005900*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
006000*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
006100*  OF THE FINANCE DEPARTMENT.
006200*
006300*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
006400*  QUOTING THE PROGRAM NAME AND RUN DATE.
006500* ************************************************************
006600*
006700 ENVIRONMENT             DIVISION.
006800* ================================
006900 CONFIGURATION           SECTION.
007000 SPECIAL-NAMES.
007100     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
007200*
007300 INPUT-OUTPUT            SECTION.
007400 FILE-CONTROL.
007500 COPY "selmtr.cob".
007600 COPY "selmtro.cob".
007700*
007800 DATA                    DIVISION.
007900* ================================
008000 FILE SECTION.
008100*
008200 COPY "fdmtr.cob".
008300*
008400 COPY "fdmtro.cob".
008500*
008600 WORKING-STORAGE SECTION.
008700* ------------------------
008800 77  PROG-NAME           PIC X(19) VALUE "bg090 (1.0.00)".
008900*
009000 COPY "wsfiles.cob".
009100*
009200 01  WS-FILE-STATUS.
009300     03  BG-MTR-STATUS      PIC XX VALUE ZERO.
009400         88  MTR-EOF                VALUE "10".
009500     03  BG-MTRO-STATUS     PIC XX VALUE ZERO.
009600     03  FILLER              PIC X(2).
009700*
009800*  METER TABLE - ONE ENTRY PER DISTINCT METER ID, LOADED FROM THE
009900*  RAW EXTRACT WITH LATER RECORDS OVERWRITING EARLIER ONES ON A
010000*  DUPLICATE ID (SEARCH FIND-OR-ADD), SAME IDIOM BG050 USES FOR ITS
010100*  FLOW ACCUMULATOR.  NO REDEFINES ON THE TABLE ITSELF - A 2000-ROW
010200*  TABLE NEEDS NONE, SAME AS BG020'S BUDGET AND EXPLORER TABLES.
010300 01  WS-METER-TABLE.
010400     03  WS-METER-ENTRY  OCCURS 2000 TIMES INDEXED BY MTR-IX.
010500         05  TMTR-ID            PIC X(12).
010600         05  TMTR-ID-LEN        BINARY-SHORT UNSIGNED.
010700         05  TMTR-FILLER        PIC X(60).
010800         05  TMTR-STREET        PIC X(30).
010900         05  TMTR-NUMBER        PIC X(8).
011000         05  TMTR-KEEP-SW       PIC X  VALUE "Y".
011100             88  MTR-KEEP-REC           VALUE "Y".
011200             88  MTR-DROP-REC           VALUE "N".
011300         05  TMTR-BASE-NUM      PIC S9(5)  COMP-3.
011400         05  TMTR-KIND-RANK     PIC 9(1).
011500         05  TMTR-EXTRA         PIC X(8).
011600         05  FILLER             PIC X(2).
011700 01  WS-METER-COUNT      BINARY-SHORT UNSIGNED VALUE ZERO.
011800*
011900*  ORDER TABLE - BUILT BY THE INSERTION SORT, ONE SLOT PER KEPT
012000*  ENTRY, HOLDING THE WS-METER-TABLE SUBSCRIPT IN FINAL PRINT ORDER.
012100 01  WS-ORDER-TABLE.
012200     03  WS-ORDER-ENTRY OCCURS 2000 TIMES
012300                 BINARY-SHORT UNSIGNED INDEXED BY ORD-IX.
012400     03  FILLER          PIC X(4).
012500 01  WS-ORDER-COUNT      BINARY-SHORT UNSIGNED VALUE ZERO.
012600*
012700*  LENGTH HISTOGRAM - COUNTS METER ID'S BY THEIR SIGNIFICANT
012800*  LENGTH (1 THRU 12), USED TO FIND THE EXTRACT'S MAJORITY LENGTH.
012900 01  WS-LENGTH-HISTOGRAM.
013000     03  WS-LEN-ENTRY OCCURS 12 TIMES INDEXED BY LEN-IX.
013100         05  LEN-COUNT          BINARY-LONG UNSIGNED VALUE ZERO.
013200         05  FILLER             PIC X(2).
013300 01  WS-MAJORITY-LENGTH  BINARY-SHORT UNSIGNED VALUE ZERO.
013400 01  WS-MAJORITY-COUNT   BINARY-LONG UNSIGNED VALUE ZERO.
013500*
013600 01  WS-COUNTERS.
013700     03  WS-RECS-IN         BINARY-LONG UNSIGNED VALUE ZERO.
013800     03  WS-RECS-DUP        BINARY-LONG UNSIGNED VALUE ZERO.
013900     03  WS-RECS-DROPPED    BINARY-LONG UNSIGNED VALUE ZERO.
014000     03  WS-RECS-OUT        BINARY-LONG UNSIGNED VALUE ZERO.
014100     03  FILLER             PIC X(4).
014200 01  WS-COUNTER-KEY  REDEFINES  WS-COUNTERS  PIC X(20).
014300*
014400 01  WS-CASE-AREAS.
014500     03  WS-LOWER           PIC X(26)
014600                 VALUE "abcdefghijklmnopqrstuvwxyz".
014700     03  WS-UPPER           PIC X(26)
014800                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014900     03  FILLER             PIC X(4).
015000 01  WS-CASE-KEY  REDEFINES  WS-CASE-AREAS  PIC X(56).
015100*
015200*  SCRATCH VARIABLES SHARED ACROSS THE NORMALISE AND CLASSIFY
015300*  PASSES - EACH PARAGRAPH SETS WHAT IT NEEDS AND MOVES ON, SAME
015400*  REUSE HABIT BG080 USES FOR WS-START-POS AND FRIENDS.
015500 01  WS-SCRATCH-VARS.
015600     03  WS-TYPE-LEN        BINARY-SHORT UNSIGNED VALUE ZERO.
015700     03  WS-SECOND-LEN      BINARY-SHORT UNSIGNED VALUE ZERO.
015800     03  WS-NORM-POS        BINARY-SHORT UNSIGNED VALUE ZERO.
015900     03  WS-REM-LEN         BINARY-SHORT UNSIGNED VALUE ZERO.
016000     03  WS-NUM-SIG-LEN     BINARY-SHORT UNSIGNED VALUE ZERO.
016100     03  WS-SCAN-POS        BINARY-SHORT UNSIGNED VALUE ZERO.
016200     03  WS-FIRST-NONDIGIT  BINARY-SHORT UNSIGNED VALUE ZERO.
016300     03  WS-SUFFIX-LEN      BINARY-SHORT UNSIGNED VALUE ZERO.
016400     03  WS-THIS-ID-LEN     BINARY-SHORT UNSIGNED VALUE ZERO.
016500     03  FILLER             PIC X(4).
016600 01  WS-SCRATCH-KEY  REDEFINES  WS-SCRATCH-VARS  PIC X(22).
016700*
016800 01  WS-BASE-ACCUM       PIC S9(5)  COMP-3.
016900 01  WS-ONE-DIGIT-CHAR   PIC X.
017000 01  WS-ONE-DIGIT-NUM  REDEFINES  WS-ONE-DIGIT-CHAR  PIC 9.
017100*
017200 01  WS-STREET-UPPER     PIC X(30).
017300 01  WS-STREET-REM       PIC X(30).
017400*
017500 01  WS-SORT-VARS.
017600     03  WS-INS-I           BINARY-SHORT UNSIGNED VALUE ZERO.
017700     03  WS-INS-J           BINARY-SHORT UNSIGNED VALUE ZERO.
017800     03  WS-INS-KEY         BINARY-SHORT UNSIGNED VALUE ZERO.
017900     03  WS-CMP-A           BINARY-SHORT UNSIGNED VALUE ZERO.
018000     03  WS-CMP-B           BINARY-SHORT UNSIGNED VALUE ZERO.
018100     03  FILLER             PIC X(6).
018200 01  WS-SORT-KEY  REDEFINES  WS-SORT-VARS  PIC X(16).
018300*
018400 01  WS-SWITCHES.
018500     03  WS-MTR-FOUND-SW    PIC X  VALUE "N".
018600         88  MTR-FOUND              VALUE "Y".
018700         88  MTR-NOT-FOUND          VALUE "N".
018800     03  WS-LEN2-SW         PIC X  VALUE "N".
018900         88  LEN2-FOUND             VALUE "Y".
019000     03  WS-DIGIT-SW        PIC X  VALUE "N".
019100         88  DIGIT-FOUND            VALUE "Y".
019200     03  WS-CMP-RESULT-SW   PIC X  VALUE "N".
019300         88  CMP-GREATER            VALUE "Y".
019400     03  FILLER             PIC X(6).
019500 01  WS-SWITCH-KEY  REDEFINES  WS-SWITCHES  PIC X(10).
019600*
019700 01  ERROR-MESSAGES.
019800     03  SY104  PIC X(48)
019900             VALUE "SY104 Meter Id length off the majority, dropped ".
020000     03  FILLER             PIC X(2).
020100 01  ERROR-MSG-CODES  REDEFINES  ERROR-MESSAGES.
020200     03  SY104-CODE         PIC X(5).
020300     03  FILLER             PIC X(45).
020400*
020500*  OUTPUT PRINT LINE - THE FD RECORD ITSELF IS ONE FLAT X(110)
020600*  BUFFER BUILT BY REFERENCE MODIFICATION, NO STRING VERB.
020700 01  WS-OUT-LINE.
020800     03  OTM-ID             PIC X(12).
020900     03  OTM-FILLER         PIC X(60).
021000     03  OTM-STREET         PIC X(30).
021100     03  OTM-NUMBER         PIC X(8).
021200*
021300 PROCEDURE DIVISION.
021400* ========================================
021500*
021600 AA000-MAIN              SECTION.
021700* **********************************
021800     DISPLAY  "BG090 Starting - water-meter extract cleanup".
021900     PERFORM  AA010-OPEN-FILES.
022000     PERFORM  AA020-LOAD-METER-TABLE.
022100     PERFORM  AA030-FIND-MAJORITY-LENGTH.
022200     PERFORM  AA040-DROP-BAD-LENGTHS.
022300     PERFORM  AA050-NORMALIZE-STREETS.
022400     PERFORM  AA060-CLASSIFY-NUMBERS.
022500     PERFORM  AA070-SORT-KEPT-ENTRIES.
022600     PERFORM  AA080-WRITE-OUTPUT.
022700     DISPLAY  "BG090 Ending - in = " WS-RECS-IN
022800                         " duplicates = " WS-RECS-DUP
022900                         " dropped = " WS-RECS-DROPPED
023000                         " out = " WS-RECS-OUT.
023100     GOBACK.
023200 AA000-EXIT.  EXIT SECTION.
023300*
023400 AA010-OPEN-FILES        SECTION.
023500* **********************************
023600     OPEN     INPUT  BG-METER-FILE.
023700 AA010-EXIT.  EXIT SECTION.
023800*
023900*  ONE PASS OVER THE RAW EXTRACT.  A DUPLICATE METER ID OVERWRITES
024000*  THE EARLIER ENTRY IN PLACE - THE LAST OCCURRENCE IN THE FILE
024100*  WINS, PER THE EAUX SERVICE'S OWN TAPE-MERGE CONVENTION.
024200 AA020-LOAD-METER-TABLE  SECTION.
024300* **********************************
024400     MOVE     ZERO TO WS-METER-COUNT.
024500     PERFORM  AA021-READ-METER.
024600     PERFORM  AA022-STORE-METER UNTIL MTR-EOF.
024700     CLOSE    BG-METER-FILE.
024800 AA020-EXIT.  EXIT SECTION.
024900*
025000 AA021-READ-METER.
025100     READ     BG-METER-FILE AT END SET MTR-EOF TO TRUE.
025200 AA022-STORE-METER.
025300     IF       NOT MTR-EOF
025400     ADD      1 TO WS-RECS-IN
025500     PERFORM  AA023-COMPUTE-ID-LEN
025600     PERFORM  AA024-FIND-OR-ADD-METER
025700     PERFORM  AA025-STORE-FIELDS
025800     END-IF.
025900     PERFORM  AA021-READ-METER.
026000*
026100 AA023-COMPUTE-ID-LEN.
026200     MOVE     12 TO WS-NUM-SIG-LEN.
026300     SET      LEN2-FOUND TO FALSE.
026400     PERFORM  AA023A-SHRINK-ID-LEN UNTIL WS-NUM-SIG-LEN = 0
026500                         OR LEN2-FOUND.
026600     MOVE     WS-NUM-SIG-LEN TO WS-THIS-ID-LEN.
026700*
026800 AA023A-SHRINK-ID-LEN.
026900     IF       MTR-ID (WS-NUM-SIG-LEN:1) = SPACE
027000     SUBTRACT 1 FROM WS-NUM-SIG-LEN
027100     ELSE
027200     SET      LEN2-FOUND TO TRUE
027300     END-IF.
027400*
027500*  FIND-OR-ADD AGAINST THE TABLE ALREADY LOADED SO FAR - A LINEAR
027600*  SEARCH, SAME SHAPE AS BG050'S FLOW-KEY LOOKUP, SINCE METER ID'S
027700*  CARRY NO USABLE SORT ORDER ON THE RAW EXTRACT.
027800 AA024-FIND-OR-ADD-METER.
027900     SET      MTR-NOT-FOUND TO TRUE.
028000     IF       WS-METER-COUNT > 0
028100     SET      MTR-IX TO 1
028200     SEARCH   WS-METER-ENTRY
028300         AT END PERFORM AA024A-ADD-NEW-METER
028400         WHEN TMTR-ID (MTR-IX) = MTR-ID
028500             SET  MTR-FOUND TO TRUE
028600             ADD  1 TO WS-RECS-DUP
028700     END-SEARCH
028800     ELSE
028900     PERFORM  AA024A-ADD-NEW-METER
029000     END-IF.
029100*
029200 AA024A-ADD-NEW-METER.
029300     ADD      1 TO WS-METER-COUNT.
029400     SET      MTR-IX TO WS-METER-COUNT.
029500*
029600 AA025-STORE-FIELDS.
029700     MOVE     MTR-ID      TO TMTR-ID      (MTR-IX).
029800     MOVE     WS-THIS-ID-LEN TO TMTR-ID-LEN (MTR-IX).
029900     MOVE     MTR-FILLER  TO TMTR-FILLER  (MTR-IX).
030000     MOVE     MTR-STREET  TO TMTR-STREET  (MTR-IX).
030100     MOVE     MTR-NUMBER  TO TMTR-NUMBER  (MTR-IX).
030200     SET      MTR-KEEP-REC (MTR-IX) TO TRUE.
030300*
030400*  MAJORITY LENGTH - THE LENGTH SHARED BY THE MOST METER ID'S IN
030500*  THE TABLE.  ON A TIE THE SMALLER LENGTH WINS, WHICH THE
030600*  STRICTLY-GREATER-ONLY REPLACE BELOW GIVES FOR FREE - THE FIRST
030700*  LENGTH TO REACH THE HIGH COUNT KEEPS THE WIN OVER A LATER TIE.
030800 AA030-FIND-MAJORITY-LENGTH  SECTION.                             SB150311
030900* **********************************                              SB150311
031000     PERFORM  AA031-INIT-ONE-LENGTH VARYING LEN-IX FROM 1 BY 1    SB150311
031100                         UNTIL LEN-IX > 12.                       SB150311
031200     PERFORM  AA032-TALLY-ONE-LENGTH VARYING MTR-IX FROM 1 BY 1   SB150311
031300                         UNTIL MTR-IX > WS-METER-COUNT.           SB150311
031400     MOVE     ZERO TO WS-MAJORITY-LENGTH.                         SB150311
031500     MOVE     ZERO TO WS-MAJORITY-COUNT.                          SB150311
031600     PERFORM  AA033-CHECK-ONE-LENGTH VARYING LEN-IX FROM 1 BY 1   SB150311
031700                         UNTIL LEN-IX > 12.                       SB150311
031800 AA030-EXIT.  EXIT SECTION.                                       SB150311
031900*                                                                 SB150311
032000 AA031-INIT-ONE-LENGTH.                                           SB150311
032100     MOVE     ZERO TO LEN-COUNT (LEN-IX).                         SB150311
032200*                                                                 SB150311
032300 AA032-TALLY-ONE-LENGTH.                                          SB150311
032400     IF       TMTR-ID-LEN (MTR-IX) > 0                            SB150311
032500     ADD      1 TO LEN-COUNT (TMTR-ID-LEN (MTR-IX))               SB150311
032600     END-IF.                                                      SB150311
032700*                                                                 SB150311
032800 AA033-CHECK-ONE-LENGTH.                                          SB150311
032900     IF       LEN-COUNT (LEN-IX) > WS-MAJORITY-COUNT              SB150311
033000     MOVE     LEN-COUNT (LEN-IX) TO WS-MAJORITY-COUNT             SB150311
033100     MOVE     LEN-IX TO WS-MAJORITY-LENGTH                        SB150311
033200     END-IF.                                                      SB150311
033300*                                                                 SB150311
033400*  RECORDS WHOSE ID LENGTH MISSES THE MAJORITY ARE DROPPED AND    SB150311
033500*  LOGGED - THE SY104 IDIOM FOLLOWS BG010'S OWN SY101 REJECT LINE,SB150311
033600*  ONE DISPLAY PLUS A COUNTER, NO ABEND.                          SB150311
033700 AA040-DROP-BAD-LENGTHS  SECTION.                                 SB150311
033800* **********************************                              SB150311
033900     PERFORM  AA041-CHECK-ONE-METER VARYING MTR-IX FROM 1 BY 1    SB150311
034000                         UNTIL MTR-IX > WS-METER-COUNT.           SB150311
034100 AA040-EXIT.  EXIT SECTION.                                       SB150311
034200*                                                                 SB150311
034300 AA041-CHECK-ONE-METER.                                           SB150311
034400     IF       TMTR-ID-LEN (MTR-IX) NOT = WS-MAJORITY-LENGTH       SB150311
034500     SET      MTR-DROP-REC (MTR-IX) TO TRUE                       SB150311
034600     DISPLAY  SY104 TMTR-ID (MTR-IX)                              SB150311
034700     ADD      1 TO WS-RECS-DROPPED                                SB150311
034800     END-IF.                                                      SB150311
034900*                                                                 SB150311
035000*  STREET NORMALISE - UPPER-CASES THE WHOLE STREET, THEN DETECTS ASB150311
035100*  LEADING TYPE WORD (CHEMIN/CH./ROUTE/RUE) AND AN OPTIONAL SECONDSB150311
035200*  WORD (DE LA/DES/DU/DE) SO THE PRINTED LIST READS A CONSISTENT  SB150311
035300*  WAY REGARDLESS OF HOW THE EAUX SERVICE TYPED IT ORIGINALLY.    SB150311
035400 AA050-NORMALIZE-STREETS  SECTION.                                SB210608
035500* **********************************                              SB210608
035600     PERFORM  AA051-NORMALIZE-ONE-STREET VARYING MTR-IX FROM 1 BY 1
035700                         UNTIL MTR-IX > WS-METER-COUNT.           SB210608
035800 AA050-EXIT.  EXIT SECTION.                                       SB210608
035900*                                                                 SB210608
036000 AA051-NORMALIZE-ONE-STREET.                                      SB210608
036100     IF       MTR-KEEP-REC (MTR-IX)                               SB210608
036200     MOVE     TMTR-STREET (MTR-IX) TO WS-STREET-UPPER             SB210608
036300     INSPECT  WS-STREET-UPPER CONVERTING WS-LOWER TO WS-UPPER     SB210608
036400     PERFORM  AA052-DETECT-TYPE-WORD                              SB210608
036500     PERFORM  AA053-DETECT-SECOND-WORD                            SB210608
036600     PERFORM  AA054-BUILD-REMAINDER                               SB210608
036700     MOVE     WS-STREET-REM TO TMTR-STREET (MTR-IX)               SB210608
036800     END-IF.                                                      SB210608
036900*                                                                 SB210608
037000*  FIXED-LENGTH COMPARES AGAINST LITERALS THAT CARRY THEIR OWN    SB210608
037100*  TRAILING SPACE, SO THE WORD-BOUNDARY CHECK COMES FOR FREE -    SB210608
037200*  A STREET STARTING CHEMINEE WOULD NOT MATCH CHEMIN FOLLOWED BY  SB210608
037300*  A SPACE, SINCE POSITION 7 THERE IS "E", NOT A BLANK.           SB210608
037400 AA052-DETECT-TYPE-WORD.                                          SB210608
037500     EVALUATE TRUE                                                SB210608
037600     WHEN WS-STREET-UPPER (1:7) = "CHEMIN "                       SB210608
037700         MOVE   6 TO WS-TYPE-LEN                                  SB210608
037800     WHEN WS-STREET-UPPER (1:4) = "CH. "                          SB210608
037900         MOVE   3 TO WS-TYPE-LEN                                  SB210608
038000     WHEN WS-STREET-UPPER (1:6) = "ROUTE "                        SB210608
038100         MOVE   5 TO WS-TYPE-LEN                                  SB210608
038200     WHEN WS-STREET-UPPER (1:4) = "RUE "                          SB210608
038300         MOVE   3 TO WS-TYPE-LEN                                  SB210608
038400     WHEN OTHER                                                   SB210608
038500         MOVE   0 TO WS-TYPE-LEN                                  SB210608
038600     END-EVALUATE.                                                SB210608
038700*                                                                 SB210608
038800 AA053-DETECT-SECOND-WORD.                                        SB210608
038900     MOVE     0 TO WS-SECOND-LEN.                                 SB210608
039000     IF       WS-TYPE-LEN > 0                                     SB210608
039100     IF     WS-STREET-UPPER (WS-TYPE-LEN + 2 : 6) = "DE LA "      SB210608
039200         MOVE   5 TO WS-SECOND-LEN                                SB210608
039300     ELSE                                                         SB210608
039400     IF   WS-STREET-UPPER (WS-TYPE-LEN + 2 : 4) = "DES "          SB210608
039500         MOVE 3 TO WS-SECOND-LEN                                  SB210608
039600     ELSE                                                         SB210608
039700     IF WS-STREET-UPPER (WS-TYPE-LEN + 2 : 3) = "DU "             SB210608
039800         MOVE 2 TO WS-SECOND-LEN                                  SB210608
039900     ELSE                                                         SB210608
040000     IF WS-STREET-UPPER (WS-TYPE-LEN + 2 : 3) = "DE "             SB210608
040100         MOVE 2 TO WS-SECOND-LEN                                  SB210608
040200     END-IF                                                       SB210608
040300     END-IF                                                       SB210608
040400     END-IF                                                       SB210608
040500     END-IF                                                       SB210608
040600     END-IF.                                                      SB210608
040700*                                                                 SB210608
040800*  BUILDS THE NORMALISED STREET INTO A FRESH BUFFER, NEVER WRITINGSB210608
040900*  OVER WS-STREET-UPPER WHILE REF-MOD STILL POINTS INTO IT - SAME SB210608
041000*  AVOID-OVERLAP HABIT BG080 USES FOR ITS OWN REMAINDER BUILD.    SB210608
041100 AA054-BUILD-REMAINDER.                                           SB210608
041200     MOVE     WS-STREET-UPPER TO WS-STREET-REM.                   SB210608
041300     IF       WS-TYPE-LEN > 0                                     SB210608
041400     COMPUTE  WS-NORM-POS = WS-TYPE-LEN + 2 + WS-SECOND-LEN       SB210608
041500     COMPUTE  WS-REM-LEN = 31 - WS-NORM-POS                       SB210608
041600     MOVE     SPACES TO WS-STREET-REM                             SB210608
041700     IF     WS-REM-LEN > 0                                        SB210608
041800         MOVE WS-STREET-UPPER (WS-NORM-POS:WS-REM-LEN)            SB210608
041900                     TO WS-STREET-REM (1:WS-REM-LEN)              SB210608
042000     END-IF                                                       SB210608
042100     END-IF.                                                      SB210608
042200*                                                                 SB210608
042300*  CLASSIFY EACH KEPT METER'S NUMBER INTO A SORT-ORDER RANK -     SB210608
042400*  PLAIN DIGITS RANK 0, A COMPOSITE OR RANGE VALUE (ANY NON-DIGIT SB210608
042500*  SEPARATOR FOLLOWED SOMEWHERE BY ANOTHER DIGIT - 4-10, 2+4 ALIKE)
042600*  RANKS 1, A LETTERED SUFFIX RANKS 2, AN ALL-BLANK NUMBER RANKS 9SB210608
042700*  AND SORTS LAST.  THE REMAINDER AFTER THE FIRST NON-DIGIT IS    SB210608
042800*  NEVER MATCHED AGAINST A PARTICULAR SEPARATOR CHARACTER, ONLY   SB210608
042900*  TESTED FOR WHETHER A DIGIT APPEARS IN IT AT ALL.               SB210608
043000 AA060-CLASSIFY-NUMBERS  SECTION.                                 SB210608
043100* **********************************                              SB210608
043200     PERFORM  AA061-CLASSIFY-ONE-NUMBER VARYING MTR-IX FROM 1 BY 1SB210608
043300                         UNTIL MTR-IX > WS-METER-COUNT.           SB210608
043400 AA060-EXIT.  EXIT SECTION.                                       SB210608
043500*                                                                 SB210608
043600 AA061-CLASSIFY-ONE-NUMBER.                                       SB210608
043700     IF       MTR-KEEP-REC (MTR-IX)                               SB210608
043800     PERFORM  AA062-COMPUTE-NUM-SIG-LEN                           SB210608
043900     PERFORM  AA063-CLASSIFY-SIG-NUMBER                           SB210608
044000     END-IF.                                                      SB210608
044100*                                                                 SB210608
044200 AA062-COMPUTE-NUM-SIG-LEN.                                       SB210608
044300     MOVE     8 TO WS-NUM-SIG-LEN.                                SB210608
044400     SET      LEN2-FOUND TO FALSE.                                SB210608
044500     PERFORM  AA062A-SHRINK-NUM-LEN UNTIL WS-NUM-SIG-LEN = 0      SB210608
044600                         OR LEN2-FOUND.                           SB210608
044700*                                                                 SB210608
044800 AA062A-SHRINK-NUM-LEN.                                           SB210608
044900     IF       TMTR-NUMBER (MTR-IX) (WS-NUM-SIG-LEN:1) = SPACE     SB210608
045000     SUBTRACT 1 FROM WS-NUM-SIG-LEN                               SB210608
045100     ELSE                                                         SB210608
045200     SET      LEN2-FOUND TO TRUE                                  SB210608
045300     END-IF.                                                      SB210608
045400*                                                                 SB210608
045500 AA063-CLASSIFY-SIG-NUMBER.                                       SB210608
045600     MOVE     ZERO TO WS-BASE-ACCUM.                              SB210608
045700     MOVE     ZERO TO TMTR-BASE-NUM (MTR-IX).                     SB210608
045800     MOVE     SPACES TO TMTR-EXTRA (MTR-IX).                      SB210608
045900     IF       WS-NUM-SIG-LEN = 0                                  SB210608
046000     MOVE     9 TO TMTR-KIND-RANK (MTR-IX)                        SB210608
046100     ELSE                                                         SB210608
046200     PERFORM  AA064-FIND-FIRST-NONDIGIT                           SB210608
046300     PERFORM  AA065-CLASSIFY-BY-NONDIGIT-POS                      SB210608
046400     END-IF.                                                      SB210608
046500*                                                                 SB210608
046600 AA064-FIND-FIRST-NONDIGIT.                                       SB210608
046700     MOVE     1 TO WS-SCAN-POS.                                   SB210608
046800     MOVE     "N" TO WS-DIGIT-SW.                                 SB210608
046900     PERFORM  AA064A-CHECK-ONE-CHAR UNTIL WS-SCAN-POS > WS-NUM-SIG-LEN
047000                         OR DIGIT-FOUND.                          SB210608
047100     MOVE     WS-SCAN-POS TO WS-FIRST-NONDIGIT.                   SB210608
047200*                                                                 SB210608
047300 AA064A-CHECK-ONE-CHAR.                                           SB210608
047400     IF       TMTR-NUMBER (MTR-IX) (WS-SCAN-POS:1) IS NOT         SB210608
047500                         BG-DIGIT-CLASS                           SB210608
047600     SET      DIGIT-FOUND TO TRUE                                 SB210608
047700     ELSE                                                         SB210608
047800     ADD      1 TO WS-SCAN-POS                                    SB210608
047900     END-IF.                                                      SB210608
048000*                                                                 SB210608
048100*  NOTE - DIGIT-FOUND HERE MEANS THE FIRST NON-DIGIT WAS HIT (THE SB210608
048200*  SWITCH IS REUSED FROM AA064 FOR THE OPPOSITE PURPOSE IT TAKES  SB210608
048300*  LATER IN AA066 - EACH CALLER RESETS IT BEFORE ITS OWN SCAN).   SB210608
048400 AA065-CLASSIFY-BY-NONDIGIT-POS.                                  SB210608
048500     IF       WS-FIRST-NONDIGIT > WS-NUM-SIG-LEN                  SB210608
048600     PERFORM  AA066-ACCUMULATE-DIGIT VARYING WS-SCAN-POS          SB210608
048700                         FROM 1 BY 1 UNTIL WS-SCAN-POS > WS-NUM-SIG-LEN
048800     MOVE     0 TO TMTR-KIND-RANK (MTR-IX)                        SB210608
048900     MOVE     WS-BASE-ACCUM TO TMTR-BASE-NUM (MTR-IX)             SB210608
049000     ELSE                                                         SB210608
049100     IF     WS-FIRST-NONDIGIT = 1                                 SB210608
049200         MOVE 9 TO TMTR-KIND-RANK (MTR-IX)                        SB210608
049300         MOVE TMTR-NUMBER (MTR-IX) TO TMTR-EXTRA (MTR-IX)         SB210608
049400     ELSE                                                         SB210608
049500         PERFORM AA066-ACCUMULATE-DIGIT VARYING WS-SCAN-POS       SB210608
049600                         FROM 1 BY 1                              SB210608
049700                         UNTIL WS-SCAN-POS > WS-FIRST-NONDIGIT - 1SB210608
049800         MOVE    WS-BASE-ACCUM TO TMTR-BASE-NUM (MTR-IX)          SB210608
049900         PERFORM AA067-SCAN-REMAINDER-FOR-DIGIT                   SB210608
050000         IF    DIGIT-FOUND                                        SB210608
050100             MOVE 1 TO TMTR-KIND-RANK (MTR-IX)                    SB210608
050200             MOVE TMTR-NUMBER (MTR-IX) TO TMTR-EXTRA (MTR-IX)     SB210608
050300         ELSE                                                     SB210608
050400             MOVE 2 TO TMTR-KIND-RANK (MTR-IX)                    SB210608
050500             COMPUTE WS-SUFFIX-LEN =                              SB210608
050600                         WS-NUM-SIG-LEN - WS-FIRST-NONDIGIT + 1   SB210608
050700             MOVE TMTR-NUMBER (MTR-IX)                            SB210608
050800                         (WS-FIRST-NONDIGIT:WS-SUFFIX-LEN)        SB210608
050900                         TO TMTR-EXTRA (MTR-IX) (1:WS-SUFFIX-LEN) SB210608
051000         END-IF                                                   SB210608
051100     END-IF                                                       SB210608
051200     END-IF.                                                      SB210608
051300*                                                                 SB210608
051400 AA066-ACCUMULATE-DIGIT.                                          SB210608
051500     MOVE     TMTR-NUMBER (MTR-IX) (WS-SCAN-POS:1) TO WS-ONE-DIGIT-CHAR.
051600     COMPUTE  WS-BASE-ACCUM = WS-BASE-ACCUM * 10 + WS-ONE-DIGIT-NUM.
051700*                                                                 SB210608
051800 AA067-SCAN-REMAINDER-FOR-DIGIT.                                  SB210608
051900     MOVE     "N" TO WS-DIGIT-SW.                                 SB210608
052000     PERFORM  AA067A-CHECK-REMAINDER-CHAR                         SB210608
052100                         VARYING WS-SCAN-POS                      SB210608
052200                         FROM WS-FIRST-NONDIGIT BY 1              SB210608
052300                         UNTIL WS-SCAN-POS > WS-NUM-SIG-LEN       SB210608
052400                         OR DIGIT-FOUND.                          SB210608
052500*                                                                 SB210608
052600 AA067A-CHECK-REMAINDER-CHAR.                                     SB210608
052700     IF       TMTR-NUMBER (MTR-IX) (WS-SCAN-POS:1) IS BG-DIGIT-CLASS
052800     SET      DIGIT-FOUND TO TRUE                                 SB210608
052900     END-IF.                                                      SB210608
053000*                                                                 SB210608
053100*  INSERTION SORT OVER THE ORDER TABLE - HAND-ROLLED, SINCE NO    SB210608
053200*  SORT VERB APPEARS ANYWHERE IN THIS SHOP'S OWN PROGRAMS.  THE   SB210608
053300*  COMPARATOR IS STREET, THEN BASE NUMBER, THEN KIND RANK, THEN   SB210608
053400*  THE EXTRA TEXT LEFT OVER FROM THE CLASSIFY PASS.               SB210608
053500 AA070-SORT-KEPT-ENTRIES  SECTION.                                SB210608
053600* **********************************                              SB210608
053700     PERFORM  AA071-BUILD-ORDER-LIST.                             SB210608
053800     PERFORM  AA073-INSERTION-SORT VARYING WS-INS-I FROM 2 BY 1   SB210608
053900                         UNTIL WS-INS-I > WS-ORDER-COUNT.         SB210608
054000 AA070-EXIT.  EXIT SECTION.                                       SB210608
054100*                                                                 SB210608
054200 AA071-BUILD-ORDER-LIST.                                          SB210608
054300     MOVE     ZERO TO WS-ORDER-COUNT.                             SB210608
054400     PERFORM  AA072-ADD-ONE-ORDER VARYING MTR-IX FROM 1 BY 1      SB210608
054500                         UNTIL MTR-IX > WS-METER-COUNT.           SB210608
054600*                                                                 SB210608
054700 AA072-ADD-ONE-ORDER.                                             SB210608
054800     IF       MTR-KEEP-REC (MTR-IX)                               SB210608
054900     ADD      1 TO WS-ORDER-COUNT                                 SB210608
055000     MOVE     MTR-IX TO WS-ORDER-ENTRY (WS-ORDER-COUNT)           SB210608
055100     END-IF.                                                      SB210608
055200*                                                                 SB210608
055300*  CLASSIC INSERTION SORT - WS-INS-KEY SLIDES DOWN THROUGH THE    SB210608
055400*  ALREADY-SORTED HEAD OF THE LIST UNTIL IT FINDS ITS PLACE.  THE SB210608
055500*  COMPARATOR IS TESTED ONCE BEFORE THE SHIFT LOOP STARTS (THERE IS
055600*  NOTHING TO SHIFT PAST WHEN J IS ALREADY AT THE LOW END) AND    SB210608
055700*  AGAIN AFTER EVERY SHIFT, SAME PRIMING IDIOM BG080 USES FOR ITS SB210608
055800*  OWN SCAN LOOPS.                                                SB210608
055900 AA073-INSERTION-SORT.                                            SB210608
056000     MOVE     WS-ORDER-ENTRY (WS-INS-I) TO WS-INS-KEY.            SB210608
056100     MOVE     WS-INS-I TO WS-INS-J.                               SB210608
056200     PERFORM  AA074-TEST-PREDECESSOR.                             SB210608
056300     PERFORM  AA075-SHIFT-ONE UNTIL WS-INS-J < 2 OR NOT CMP-GREATER.
056400     MOVE     WS-INS-KEY TO WS-ORDER-ENTRY (WS-INS-J).            SB210608
056500*                                                                 SB210608
056600 AA074-TEST-PREDECESSOR.                                          SB210608
056700     IF       WS-INS-J < 2                                        SB210608
056800     MOVE     "N" TO WS-CMP-RESULT-SW                             SB210608
056900     ELSE                                                         SB210608
057000     MOVE     WS-ORDER-ENTRY (WS-INS-J - 1) TO WS-CMP-A           SB210608
057100     MOVE     WS-INS-KEY                    TO WS-CMP-B           SB210608
057200     PERFORM  AA076-COMPARE-GREATER                               SB210608
057300     END-IF.                                                      SB210608
057400*                                                                 SB210608
057500 AA075-SHIFT-ONE.                                                 SB210608
057600     MOVE     WS-ORDER-ENTRY (WS-INS-J - 1) TO WS-ORDER-ENTRY (WS-INS-J).
057700     SUBTRACT 1 FROM WS-INS-J.                                    SB210608
057800     PERFORM  AA074-TEST-PREDECESSOR.                             SB210608
057900*                                                                 SB210608
058000*  WS-CMP-A/WS-CMP-B HOLD WS-METER-TABLE SUBSCRIPTS, NOT INDEX-   SB210608
058100*  NAMES, SO THEY CAN BE USED DIRECTLY AS ORDINARY SUBSCRIPTS HERESB210608
058200*  WITHOUT A SET - CMP-GREATER COMES BACK TRUE WHEN THE METER AT  SB210608
058300*  CMP-A MUST PRINT AFTER THE METER AT CMP-B.                     SB210608
058400 AA076-COMPARE-GREATER.                                           SB210608
058500     MOVE     "N" TO WS-CMP-RESULT-SW.                            SB210608
058600     EVALUATE TRUE                                                SB210608
058700     WHEN TMTR-STREET (WS-CMP-A) > TMTR-STREET (WS-CMP-B)         SB210608
058800         SET  CMP-GREATER TO TRUE                                 SB210608
058900     WHEN TMTR-STREET (WS-CMP-A) < TMTR-STREET (WS-CMP-B)         SB210608
059000         CONTINUE                                                 SB210608
059100     WHEN TMTR-BASE-NUM (WS-CMP-A) > TMTR-BASE-NUM (WS-CMP-B)     SB210608
059200         SET  CMP-GREATER TO TRUE                                 SB210608
059300     WHEN TMTR-BASE-NUM (WS-CMP-A) < TMTR-BASE-NUM (WS-CMP-B)     SB210608
059400         CONTINUE                                                 SB210608
059500     WHEN TMTR-KIND-RANK (WS-CMP-A) > TMTR-KIND-RANK (WS-CMP-B)   SB210608
059600         SET  CMP-GREATER TO TRUE                                 SB210608
059700     WHEN TMTR-KIND-RANK (WS-CMP-A) < TMTR-KIND-RANK (WS-CMP-B)   SB210608
059800         CONTINUE                                                 SB210608
059900     WHEN TMTR-EXTRA (WS-CMP-A) > TMTR-EXTRA (WS-CMP-B)           SB210608
060000         SET  CMP-GREATER TO TRUE                                 SB210608
060100     WHEN OTHER                                                   SB210608
060200         CONTINUE                                                 SB210608
060300     END-EVALUATE.                                                SB210608
060400*                                                                 SB210608
060500 AA080-WRITE-OUTPUT      SECTION.                                 SB210608
060600* **********************************                              SB210608
060700     MOVE     ZERO TO BG-MTRO-STATUS.                             SB210608
060800     OPEN     OUTPUT BG-METER-OUT-FILE.                           SB210608
060900     IF       WS-ORDER-COUNT > 0                                  SB210608
061000     PERFORM  AA081-WRITE-ONE-ENTRY VARYING ORD-IX FROM 1 BY 1    SB210608
061100                         UNTIL ORD-IX > WS-ORDER-COUNT            SB210608
061200     END-IF.                                                      SB210608
061300     CLOSE    BG-METER-OUT-FILE.                                  SB210608
061400 AA080-EXIT.  EXIT SECTION.                                       SB210608
061500*                                                                 SB210608
061600 AA081-WRITE-ONE-ENTRY.                                           SB210608
061700     MOVE     WS-ORDER-ENTRY (ORD-IX) TO WS-CMP-A.                SB210608
061800     MOVE     SPACES TO WS-OUT-LINE.                              SB210608
061900     MOVE     TMTR-ID      (WS-CMP-A) TO OTM-ID.                  SB210608
062000     MOVE     TMTR-FILLER  (WS-CMP-A) TO OTM-FILLER.              SB210608
062100     MOVE     TMTR-STREET  (WS-CMP-A) TO OTM-STREET.              SB210608
062200     MOVE     TMTR-NUMBER  (WS-CMP-A) TO OTM-NUMBER.              SB210608
062300     WRITE    BG-METER-OUT-RECORD FROM WS-OUT-LINE.               SB210608
062400     ADD      1 TO WS-RECS-OUT.                                   SB210608
