000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*                ACCOUNT LABEL CLEANUP                
000500*          STRIP GROUP PREFIXES, FIX CAPITALS         
000600* ******************************************************
000700 PROGRAM-ID.             BG080.
000800 AUTHOR.                 S BREGY.
000900 INSTALLATION.           C.I.I. - COMMUNE
001000 DATE-WRITTEN.           17/03/1997.
001100 DATE-COMPILED.          
001200 SECURITY.               RESTRICTED - FINANCE DEPT USE ONLY.
001300*
001400*  REMARKS.
001500*             RUNS ONCE OVER THE WHOLE ACCOUNT MASTER, TIDYING LABELS THAT
001600*             WERE TYPED WITH THE GROUP NAME REPEATED IN FRONT OF THEM (AN
001700*             OLD HABIT FROM THE CARD-INDEX DAYS).  WHERE A LABEL STARTS
001800*             WITH ITS OWN GROUP'S LABEL, THE PREFIX AND ANY LEADING
001900*             SPACES, DASHES, UNDERSCORES OR COLONS THAT FOLLOW IT ARE
002000*             STRIPPED.  WHATEVER IS LEFT OF THE LABEL THEN HAS ITS FIRST
002100*             LETTER CAPITALISED IF IT WAS TYPED IN LOWER CASE.  FULL CODE
002200*             570.352 IS LEFT ALONE - SEE THE CHANGE LOG.
002300*
002400*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002500*
002600*  CALLED MODULES.
002700*                         NONE.
002800*
002900*  FILES USED.
003000*                         BG-ACCOUNT-FILE - INPUT,  ACCOUNT MASTER.
003100*                         BG-GROUP-FILE   - INPUT,  GROUP HIERARCHY TABLE.
003200*                         BG-ACCOUNT-NEW  - OUTPUT, REWRITTEN MASTER.
003300*
003400*  ERROR MESSAGES USED.
003500*
003600* ******************************************************
003700*  CHANGES.
003800*  17/03/1997 SB  - CREATED AFTER ACCOUNTS KEPT COMPLAINING THE
003900*                   PRINTED REPORTS SHOWED THE GROUP NAME TWICE.
004000*  21/09/1998 RK  - Y2K REVIEW.  NO DATE FIELDS TOUCHED BY THIS
004100*                   PROGRAM - NOTHING TO CHANGE.
004200*  05/11/2011 PDC - ADDED THE 570.352 EXCLUSION - THAT LABEL IS
004300*                   KEPT EXACTLY AS TYPED FOR THE AUDIT TRAIL.
004400* ******************************************************
004500*
004600* ************************************************************
004700*  OWNERSHIP NOTICE.
004800*  ================
004900*
005000*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
005100*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
005200*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
005300*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
005400*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
005500*  OF THE FINANCE DEPARTMENT.
005600*
005700*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
005800*  QUOTING THE PROGRAM NAME AND RUN DATE.
005900* ************************************************************
006000*
006100 
006200 ENVIRONMENT             DIVISION.
006300* ================================
006400 CONFIGURATION           SECTION.
006500 SPECIAL-NAMES.
006600     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
006700     CLASS  BG-STRIP-CLASS  IS  " " "-" "_" ":".
006800*
006900 INPUT-OUTPUT            SECTION.
007000 FILE-CONTROL.
007100 COPY "selacct.cob".
007200 COPY "selgrp.cob".
007300 COPY "selacnew.cob".
007400*
007500 DATA                    DIVISION.
007600* ================================
007700 FILE SECTION.
007800*
007900 COPY "fdacct.cob".
008000*
008100 COPY "fdgrp.cob".
008200*
008300 COPY "fdacnew.cob".
008400*
008500 WORKING-STORAGE SECTION.
008600* ------------------------
008700 77  PROG-NAME           PIC X(19) VALUE "bg080 (1.0.00)".
008800*
008900 COPY "wsfiles.cob".
009000*
009100 01  WS-FILE-STATUS.
009200     03  BG-ACCT-STATUS     PIC XX VALUE ZERO.
009300         88  ACCT-EOF               VALUE "10".
009400     03  BG-GRP-STATUS      PIC XX VALUE ZERO.
009500         88  GRP-EOF                VALUE "10".
009600     03  BG-ACNW-STATUS     PIC XX VALUE ZERO.
009700     03  FILLER              PIC X(2).
009800*
009900*  GROUP HIERARCHY TABLE - LOADED ONCE FROM BG-GROUP-FILE,
010000*  SEARCHED BY SEARCH ALL KEYED ON TBG-CODE, SAME SHAPE AS
010100*  BG030'S COPY OF THE SAME TABLE.
010200 01  WS-GROUP-TABLE.
010300     03  WS-GROUP-ENTRY    OCCURS 300 TIMES
010400                     ASCENDING KEY IS TBG-CODE
010500                     INDEXED BY GRP-IX.
010600         05  TBG-CODE        PIC X(5).
010700         05  TBG-LABEL       PIC X(40).
010800         05  FILLER          PIC X(3).
010900 01  WS-GROUP-KEY  REDEFINES  WS-GROUP-TABLE.
011000     03  FILLER              PIC X(14400).
011100*
011200 01  WS-GROUP-COUNT      BINARY-SHORT UNSIGNED VALUE ZERO.
011300*
011400 01  WS-COUNTERS.
011500     03  WS-READ-COUNT       BINARY-LONG UNSIGNED VALUE ZERO.
011600     03  WS-STRIP-COUNT      BINARY-LONG UNSIGNED VALUE ZERO.
011700     03  WS-CAPITALISE-COUNT BINARY-LONG UNSIGNED VALUE ZERO.
011800     03  WS-SKIP-COUNT       BINARY-LONG UNSIGNED VALUE ZERO.
011900     03  FILLER              PIC X(4).
012000 01  WS-COUNTER-KEY  REDEFINES  WS-COUNTERS  PIC X(20).
012100*
012200 01  WS-GRP-LEN           BINARY-SHORT UNSIGNED VALUE ZERO.
012300 01  WS-REMAINDER-LEN     BINARY-SHORT UNSIGNED VALUE ZERO.
012400 01  WS-FINAL-LEN         BINARY-SHORT UNSIGNED VALUE ZERO.
012500 01  WS-START-POS         BINARY-SHORT UNSIGNED VALUE ZERO.
012600*
012700 01  WS-CASE-AREAS.
012800     03  WS-LOWER            PIC X(26)
012900                     VALUE "abcdefghijklmnopqrstuvwxyz".
013000     03  WS-UPPER            PIC X(26)
013100                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013200     03  FILLER            PIC X(4).
013300 01  WS-CASE-KEY  REDEFINES  WS-CASE-AREAS  PIC X(56).
013400*
013500 01  WS-LABEL-UPPER       PIC X(40).
013600 01  WS-GRP-LABEL-UPPER   PIC X(40).
013700 01  WS-REMAINDER         PIC X(40).
013800 01  WS-ONE-CHAR          PIC X.
013900*
014000 01  WS-SWITCHES.
014100     03  WS-GRP-FOUND-SW     PIC X  VALUE "N".
014200         88  GRP-WAS-FOUND          VALUE "Y".
014300         88  GRP-WAS-NOT-FOUND      VALUE "N".
014400     03  WS-LEN-FOUND-SW     PIC X  VALUE "N".
014500         88  LEN-FOUND              VALUE "Y".
014600     03  WS-STRIP-DONE-SW    PIC X  VALUE "N".
014700         88  STRIP-DONE            VALUE "Y".
014800     03  FILLER              PIC X(1).
014900 01  WS-SWITCH-KEY  REDEFINES  WS-SWITCHES  PIC X(4).
015000*
015100 PROCEDURE DIVISION.
015200* ========================================
015300*
015400 AA000-MAIN              SECTION.
015500* **********************************
015600     DISPLAY  "BG080 Starting - account label cleanup".
015700     PERFORM  AA010-OPEN-FILES.
015800     PERFORM  AA020-LOAD-GROUP-TABLE.
015900     PERFORM  AA030-CLEAN-ACCOUNTS.
016000     CLOSE    BG-GROUP-FILE.
016100     CLOSE    BG-ACCOUNT-FILE.
016200     CLOSE    BG-ACCOUNT-NEW.
016300     DISPLAY  "BG080 Ending - read = " WS-READ-COUNT
016400                 " stripped = " WS-STRIP-COUNT
016500                 " capitalised = " WS-CAPITALISE-COUNT.
016600     GOBACK.
016700 AA000-EXIT.  EXIT SECTION.
016800*
016900 AA010-OPEN-FILES        SECTION.
017000* **********************************
017100     OPEN     INPUT  BG-GROUP-FILE.
017200     OPEN     INPUT  BG-ACCOUNT-FILE.
017300     OPEN     OUTPUT BG-ACCOUNT-NEW.
017400 AA010-EXIT.  EXIT SECTION.
017500*
017600 AA020-LOAD-GROUP-TABLE  SECTION.
017700* **********************************
017800     MOVE     ZERO TO WS-GROUP-COUNT.
017900     PERFORM  AA021-READ-GROUP.
018000     PERFORM  AA022-STORE-GROUP UNTIL GRP-EOF.
018100 AA020-EXIT.  EXIT SECTION.
018200*
018300 AA021-READ-GROUP.
018400     READ     BG-GROUP-FILE AT END SET GRP-EOF TO TRUE.
018500 AA022-STORE-GROUP.
018600     ADD      1 TO WS-GROUP-COUNT.
018700     SET      GRP-IX TO WS-GROUP-COUNT.
018800     MOVE     GRP-CODE   TO TBG-CODE  (GRP-IX).
018900     MOVE     GRP-LABEL  TO TBG-LABEL (GRP-IX).
019000     PERFORM  AA021-READ-GROUP.
019100*
019200 AA030-CLEAN-ACCOUNTS    SECTION.
019300* **********************************
019400     PERFORM  AA031-READ-ACCOUNT.
019500     PERFORM  AA032-CLEAN-ONE-ACCOUNT UNTIL ACCT-EOF.
019600 AA030-EXIT.  EXIT SECTION.
019700*
019800 AA031-READ-ACCOUNT.
019900     READ     BG-ACCOUNT-FILE AT END SET ACCT-EOF TO TRUE.
020000 AA032-CLEAN-ONE-ACCOUNT.
020100     IF       NOT ACCT-EOF
020200     ADD      1 TO WS-READ-COUNT
020300     IF       ACC-FUNCTION = 570 AND ACC-NATURE = 352
020400         ADD      1 TO WS-SKIP-COUNT
020500     ELSE
020600         PERFORM  AA023-FIND-GROUP-LABEL
020700         PERFORM  AA024-STRIP-GROUP-PREFIX
020800         PERFORM  AA025-CAPITALISE-FIRST-CHAR
020900     END-IF
021000     MOVE     BG-ACCOUNT-RECORD TO BG-ACCOUNT-NEW-RECORD
021100     WRITE    BG-ACCOUNT-NEW-RECORD
021200     END-IF.
021300     PERFORM  AA031-READ-ACCOUNT.
021400*
021500*  LOCATES THE ACCOUNT'S OWN GROUP IN THE TABLE AND WORKS OUT
021600*  THE SIGNIFICANT (NON-TRAILING-SPACE) LENGTH OF ITS LABEL -
021700*  A ZERO LENGTH MEANS EITHER NO GROUP MATCHED, OR THE GROUP
021800*  LABEL ITSELF IS BLANK, AND EITHER WAY THE PREFIX STRIP IS
021900*  SKIPPED FOR THIS ACCOUNT.
022000 AA023-FIND-GROUP-LABEL.
022100     MOVE     ZERO TO WS-GRP-LEN.
022200     SET      GRP-WAS-NOT-FOUND TO TRUE.
022300     IF       WS-GROUP-COUNT > 0
022400     SET      GRP-IX TO 1
022500     SEARCH   ALL WS-GROUP-ENTRY
022600                 AT END
022700                         CONTINUE
022800                 WHEN TBG-CODE (GRP-IX) = ACC-GROUP-CODE
022900                         SET  GRP-WAS-FOUND TO TRUE
023000                         PERFORM AA023A-COMPUTE-GRP-LEN
023100     END-SEARCH
023200     END-IF.
023300*
023400 AA023A-COMPUTE-GRP-LEN.
023500     MOVE     40 TO WS-GRP-LEN.
023600     SET      LEN-FOUND TO FALSE.
023700     PERFORM  AA023B-SHRINK-GRP-LEN UNTIL WS-GRP-LEN = 0
023800                 OR LEN-FOUND.
023900*
024000 AA023B-SHRINK-GRP-LEN.
024100     IF       TBG-LABEL (GRP-IX) (WS-GRP-LEN:1) = SPACE
024200     SUBTRACT 1 FROM WS-GRP-LEN
024300     ELSE
024400     SET      LEN-FOUND TO TRUE
024500     END-IF.
024600*
024700*  CASE-INSENSITIVE PREFIX COMPARE - BOTH SIDES UPPER-CASED IN
024800*  WORKING COPIES SO ACC-LABEL ITSELF IS NEVER DISTURBED UNTIL
024900*  THE STRIP IS CONFIRMED.
025000 AA024-STRIP-GROUP-PREFIX.
025100     IF       WS-GRP-LEN > 0
025200     MOVE     ACC-LABEL  TO WS-LABEL-UPPER
025300     MOVE     TBG-LABEL (GRP-IX) TO WS-GRP-LABEL-UPPER
025400     INSPECT  WS-LABEL-UPPER     CONVERTING WS-LOWER TO WS-UPPER
025500     INSPECT  WS-GRP-LABEL-UPPER CONVERTING WS-LOWER TO WS-UPPER
025600     IF       WS-LABEL-UPPER (1:WS-GRP-LEN) =
025700                 WS-GRP-LABEL-UPPER (1:WS-GRP-LEN)
025800     PERFORM  AA026-BUILD-REMAINDER
025900     END-IF
026000     END-IF.
026100*
026200 AA025-CAPITALISE-FIRST-CHAR.
026300     IF       ACC-LABEL (1:1) >= "a" AND ACC-LABEL (1:1) <= "z"
026400     MOVE     ACC-LABEL (1:1) TO WS-ONE-CHAR
026500     INSPECT  WS-ONE-CHAR CONVERTING WS-LOWER TO WS-UPPER
026600     MOVE     WS-ONE-CHAR TO ACC-LABEL (1:1)
026700     ADD      1 TO WS-CAPITALISE-COUNT
026800     END-IF.
026900*
027000*  BUILDS WHAT IS LEFT OF THE LABEL AFTER THE GROUP PREFIX IS
027100*  CUT AWAY, STRIPS ANY LEADING SPACE/DASH/UNDERSCORE/COLON,
027200*  AND WRITES IT BACK TO ACC-LABEL ONLY IF SOMETHING REMAINS -
027300*  AN ALL-BLANK REMAINDER MEANS SKIP, PER THE CLEANUP RULE.
027400 AA026-BUILD-REMAINDER.
027500     COMPUTE  WS-REMAINDER-LEN = 40 - WS-GRP-LEN.
027600     MOVE     SPACES TO WS-REMAINDER.
027700     IF       WS-REMAINDER-LEN > 0
027800     MOVE     ACC-LABEL (WS-GRP-LEN + 1 : WS-REMAINDER-LEN)
027900                 TO WS-REMAINDER (1:WS-REMAINDER-LEN)
028000     END-IF.
028100     MOVE     1 TO WS-START-POS.
028200     SET      STRIP-DONE TO FALSE.
028300     PERFORM  AA027-ADVANCE-PAST-STRIP-CHAR UNTIL
028400                 WS-START-POS > 40 OR STRIP-DONE.
028500     IF       WS-START-POS <= 40
028600     COMPUTE  WS-FINAL-LEN = 41 - WS-START-POS
028700     IF       WS-REMAINDER (WS-START-POS:WS-FINAL-LEN) NOT = SPACES
028800         MOVE  WS-REMAINDER (WS-START-POS:WS-FINAL-LEN) TO ACC-LABEL
028900         ADD   1 TO WS-STRIP-COUNT
029000     END-IF
029100     END-IF.
029200*
029300 AA027-ADVANCE-PAST-STRIP-CHAR.
029400     IF       WS-REMAINDER (WS-START-POS:1) IS BG-STRIP-CLASS
029500     ADD      1 TO WS-START-POS
029600     ELSE
029700     SET      STRIP-DONE TO TRUE
029800     END-IF.
