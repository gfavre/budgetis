000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*               BUDGET COMPARISON REPORT              
000500*          METAGROUP SUMMARY WITH PRIOR YEAR          
000600* ******************************************************
000700 PROGRAM-ID.             BG030.
000800 AUTHOR.                 P D CHARRIERE.
000900 INSTALLATION.           C.I.I. - COMMUNE
001000 DATE-WRITTEN.           04/12/1991.
001100 DATE-COMPILED.          
001200 SECURITY.               RESTRICTED - FINANCE DEPT USE ONLY.
001300*
001400*  REMARKS.
001500*             PRINTS THE FINANCE OFFICE'S THREE-YEAR BUDGET COMPARISON -
001600*             THIS YEAR'S BUDGET AGAINST LAST YEAR'S BUDGET AND THE
001700*             ACTUALS POSTED TWO YEARS BACK, ROLLED UP TO ONE LINE PER
001800*             METAGROUP WITH GRAND TOTALS, REVENUE-LESS-CHARGES
001900*             DIFFERENCES AND BALANCED (HIGHER-OF) FIGURES FOR EACH OF
002000*             THE THREE SETS.
002100*
002200*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002300*
002400*  CALLED MODULES.
002500*                         BG901  - SHORT MONEY EDIT, AMOUNT COLUMNS.
002600*                         BG902  - PERCENT-VARIANCE EDIT, BUDGET SWING CHECK.
002700*
002800*  FILES USED.
002900*                         BG-ACCOUNT-FILE - INPUT,  THREE YEARS OF ACCOUNTS.
003000*                         BG-GROUP-FILE   - INPUT,  GROUP HIERARCHY FILE.
003100*                         BG-REPORT-FILE  - OUTPUT, COMPARISON REPORT.
003200*
003300*  ERROR MESSAGES USED.
003400*                         SY102 - RUN ARGS MISSING OR YEAR NOT NUMERIC.
003500*
003600* ******************************************************
003700*  CHANGES.
003800*  04/12/1991 PDC - CREATED FOR THE FINANCE OFFICE'S AUTUMN
003900*                   BUDGET ROUND.
004000*  08/02/1999 RK  - Y2K REVIEW.  ACC-YEAR CONFIRMED FULL CCYY,
004100*                   RUN-YEAR-1/RUN-YEAR-2 BUILT BY SIMPLE
004200*                   SUBTRACTION, NO WINDOWING ANYWHERE.
004300*  27/03/2007 SB  - ADDED THE BUDGET-SWING CHECK AGAINST LAST
004400*                   YEAR, REQUESTED BY FINANCE AFTER A CODING
004500*                   ERROR DOUBLED A WHOLE FUNCTION'S BUDGET.
004600*  19/10/2013 SB  - BALANCED-FIGURE LINES ADDED AT THE BUREAU'S
004700*                   REQUEST FOR THE COUNCIL HANDOUT.
004800* ******************************************************
004900*
005000* ************************************************************
005100*  OWNERSHIP NOTICE.
005200*  ================
005300*
005400*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
005500*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
005600*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
005700*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
005800*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
005900*  OF THE FINANCE DEPARTMENT.
006000*
006100*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
006200*  QUOTING THE PROGRAM NAME AND RUN DATE.
006300* ************************************************************
006400*
006500 ENVIRONMENT             DIVISION.
006600* ================================
006700 CONFIGURATION           SECTION.
006800 SPECIAL-NAMES.
006900     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
007000*
007100 INPUT-OUTPUT            SECTION.
007200 FILE-CONTROL.
007300 COPY "selacct.cob".
007400 COPY "selgrp.cob".
007500 COPY "selrpt.cob".
007600*
007700 DATA                    DIVISION.
007800* ================================
007900 FILE SECTION.
008000*
008100 COPY "fdacct.cob".
008200*
008300 COPY "fdgrp.cob".
008400*
008500 COPY "fdrpt.cob" REPLACING ==BG-REPORT== BY ==COMPARISON-REPORT==.
008600*
008700 WORKING-STORAGE SECTION.
008800* ------------------------
008900 77  PROG-NAME           PIC X(19) VALUE "bg030 (1.3.00)".
009000*
009100 COPY "wsfiles.cob".
009200*
009300 01  WS-FILE-STATUS.
009400     03  BG-ACCT-STATUS     PIC XX VALUE ZERO.
009500                 88  ACCT-EOF               VALUE "10".
009600     03  BG-GRP-STATUS      PIC XX VALUE ZERO.
009700                 88  GRP-EOF                VALUE "10".
009800     03  BG-RPT-STATUS      PIC XX VALUE ZERO.
009900     03  FILLER              PIC X(2).
010000*
010100 01  WS-RUN-PARAMS.
010200     03  RUN-YEAR            PIC 9(4).
010300     03  RUN-YEAR-1          PIC 9(4).
010400     03  RUN-YEAR-2          PIC 9(4).
010500     03  RUN-ARGS-OK         PIC X  VALUE "Y".
010600                 88  ARGS-ARE-OK             VALUE "Y".
010700                 88  ARGS-ARE-BAD            VALUE "N".
010800     03  FILLER              PIC X(3).
010900 01  WS-RUN-KEY  REDEFINES  WS-RUN-PARAMS  PIC X(16).
011000*
011100*  GROUP HIERARCHY TABLE - LOADED ONCE FROM BG-GROUP-FILE,
011200*  WHICH IS HELD ON THE DISC SORTED ASCENDING BY GRP-CODE, SO
011300*  IT MAY BE SEARCHED WITH SEARCH ALL ONCE LOADED.
011400 01  WS-GROUP-TABLE.
011500     03  WS-GROUP-ENTRY    OCCURS 300 TIMES
011600             ASCENDING KEY IS TBG-CODE
011700                 INDEXED BY GRP-IX.
011800             05  TBG-CODE        PIC X(5).
011900             05  TBG-LABEL       PIC X(40).
012000             05  TBG-SG-CODE     PIC 9(2).
012100             05  TBG-SG-LABEL    PIC X(40).
012200             05  TBG-MG-CODE     PIC 9(1).
012300             05  TBG-MG-LABEL    PIC X(38).
012400             05  TBG-RESP        PIC X(3).
012500             05  FILLER          PIC X(4).
012600 01  WS-GROUP-COUNT      BINARY-SHORT UNSIGNED VALUE ZERO.
012700*
012800*  CURRENT-YEAR BUDGET TABLE - LOADED FIRST SO THE PRIOR-YEAR
012900*  PASS BELOW CAN LOOK EACH ACCOUNT UP FOR ITS SWING CHECK.
013000 01  WS-BUDGET-TABLE.
013100     03  WS-BUDGET-ENTRY   OCCURS 2000 TIMES
013200             ASCENDING KEY IS BUD-FUNCTION BUD-NATURE BUD-SUB
013300                 INDEXED BY BUD-IX.
013400             05  BUD-FUNCTION    PIC 9(3).
013500             05  BUD-NATURE      PIC 9(3).
013600             05  BUD-SUB         PIC 9(2).
013700             05  BUD-CHARGES     PIC S9(13)V99  COMP-3.
013800             05  BUD-REVENUES    PIC S9(13)V99  COMP-3.
013900             05  FILLER          PIC X(3).
014000 01  WS-BUDGET-COUNT     BINARY-SHORT UNSIGNED VALUE ZERO.
014100*
014200*  METAGROUP SUMMARY TABLE - ONE SLOT PER DIGIT 0-9, INDEX
014300*  IS ALWAYS METAGROUP CODE + 1 SO THE TABLE STAYS IN CODE
014400*  ORDER WITHOUT ANY SORT BEING NEEDED.
014500 01  WS-METAGROUP-TABLE.
014600     03  WS-METAGROUP-ENTRY OCCURS 10 TIMES INDEXED BY MG-IX.
014700             05  MG-CODE         PIC 9(1).
014800             05  MG-LABEL        PIC X(38).
014900             05  MG-IN-USE-FLAG  PIC X  VALUE "N".
015000                     88  MG-IN-USE               VALUE "Y".
015100             05  MG-BUD-CHARGES  PIC S9(13)V99  COMP-3.
015200             05  MG-BUD-REVENUES PIC S9(13)V99  COMP-3.
015300             05  MG-PB-CHARGES   PIC S9(13)V99  COMP-3.
015400             05  MG-PB-REVENUES  PIC S9(13)V99  COMP-3.
015500             05  MG-ACT-CHARGES  PIC S9(13)V99  COMP-3.
015600             05  MG-ACT-REVENUES PIC S9(13)V99  COMP-3.
015700             05  FILLER          PIC X(2).
015800*
015900*  GRAND TOTALS, ACCUMULATED ONCE EVERY METAGROUP SLOT HAS
016000*  BEEN LOADED, PLUS THE DIFFERENCE AND BALANCED FIGURES THE
016100*  BUREAU ASKS FOR AT THE FOOT OF THE REPORT.
016200 01  WS-GRAND-TOTALS.
016300     03  GT-BUD-CHARGES     PIC S9(13)V99  COMP-3.
016400     03  GT-BUD-REVENUES    PIC S9(13)V99  COMP-3.
016500     03  GT-PB-CHARGES      PIC S9(13)V99  COMP-3.
016600     03  GT-PB-REVENUES     PIC S9(13)V99  COMP-3.
016700     03  GT-ACT-CHARGES     PIC S9(13)V99  COMP-3.
016800     03  GT-ACT-REVENUES    PIC S9(13)V99  COMP-3.
016900     03  GT-DIFF-BUD        PIC S9(13)V99  COMP-3.
017000     03  GT-DIFF-PB         PIC S9(13)V99  COMP-3.
017100     03  GT-DIFF-ACT        PIC S9(13)V99  COMP-3.
017200     03  GT-BAL-BUD         PIC S9(13)V99  COMP-3.
017300     03  GT-BAL-PB          PIC S9(13)V99  COMP-3.
017400     03  GT-BAL-ACT         PIC S9(13)V99  COMP-3.
017500     03  FILLER             PIC X(2).
017600 01  WS-GRAND-KEY  REDEFINES  WS-GRAND-TOTALS.
017700     03  FILLER              PIC X(98).
017800*
017900*  WORKING FIELDS FOR THE SHARED METAGROUP ACCUMULATOR BELOW -
018000*  ONE CALL POINT PER LOAD PASS, TOLD WHICH PAIR OF TOTALS TO
018100*  ADD INTO BY WS-ACCUM-TARGET.
018200 01  WS-ACCUM-GROUP-CODE  PIC X(5).
018300 01  WS-ACCUM-CHARGES     PIC S9(13)V99  COMP-3.
018400 01  WS-ACCUM-REVENUES    PIC S9(13)V99  COMP-3.
018500 01  WS-ACCUM-TARGET      PIC X  VALUE SPACE.
018600     88  ACCUM-IS-BUDGET            VALUE "B".
018700     88  ACCUM-IS-PRIOR             VALUE "P".
018800     88  ACCUM-IS-ACTUAL            VALUE "A".
018900*
019000 01  WS-PCT-TEXT          PIC X(8).
019100 01  WS-SWING-PCT         PIC S999V9  COMP-3.
019200 01  WS-AMT-TEXT          PIC X(20).
019300 01  WS-SWING-COUNT       BINARY-SHORT UNSIGNED VALUE ZERO.
019400*
019500 01  ERROR-MESSAGES.
019600     03  SY102  PIC X(48)  VALUE "SY102 Run arguments missing or invalid".
019700     03  FILLER             PIC X(2).
019800 01  ERROR-MSG-CODES  REDEFINES  ERROR-MESSAGES.
019900     03  SY102-CODE          PIC X(5).
020000     03  FILLER             PIC X(45).
020100*
020200 01  WS-ROW-SRC.
020300     03  SRC-ROW-CODE        PIC 9(1).
020400     03  SRC-ROW-LABEL       PIC X(20).
020500     03  SRC-ROW-BUD-CHG     PIC X(15).
020600     03  SRC-ROW-BUD-REV     PIC X(15).
020700     03  SRC-ROW-PB-CHG      PIC X(15).
020800     03  SRC-ROW-PB-REV      PIC X(15).
020900     03  SRC-ROW-ACT-CHG     PIC X(15).
021000     03  SRC-ROW-ACT-REV     PIC X(15).
021100     03  FILLER              PIC X(2).
021200*
021300 01  WS-FOOT-SRC.
021400     03  SRC-GT-BUD-CHG      PIC X(15).
021500     03  SRC-GT-BUD-REV      PIC X(15).
021600     03  SRC-GT-PB-CHG       PIC X(15).
021700     03  SRC-GT-PB-REV       PIC X(15).
021800     03  SRC-GT-ACT-CHG      PIC X(15).
021900     03  SRC-GT-ACT-REV      PIC X(15).
022000     03  SRC-DIFF-BUD        PIC X(15).
022100     03  SRC-DIFF-PB         PIC X(15).
022200     03  SRC-DIFF-ACT        PIC X(15).
022300     03  SRC-BAL-BUD         PIC X(15).
022400     03  SRC-BAL-PB          PIC X(15).
022500     03  SRC-BAL-ACT         PIC X(15).
022600     03  FILLER              PIC X(2).
022700*
022800 LINKAGE SECTION.
022900* ----------------
023000 01  ARG-YEAR             PIC X(4)  VALUE SPACES.
023100*
023200 REPORT SECTION.
023300* ----------------
023400 RD  COMPARISON-REPORT
023500     CONTROL      FINAL
023600     PAGE LIMIT   58
023700     HEADING      1
023800     FIRST DETAIL 4
023900     LAST  DETAIL 55.
024000*
024100 01  COMP-PAGE-HEAD TYPE PAGE HEADING.
024200     03  LINE  1.
024300             05  COL   1  PIC X(19)  SOURCE PROG-NAME.
024400             05  COL  30  VALUE "BUDGETIS - Budget Comparison Report".
024500             05  COL  90  PIC 9(4)   SOURCE RUN-YEAR.
024600     03  LINE  3.
024700         05  COL   1  VALUE "Mg".
024800         05  COL   7  VALUE "Label".
024900         05  COL  28  VALUE "Budget Chg".
025000         05  COL  44  VALUE "Budget Rev".
025100         05  COL  60  VALUE "Prior Chg".
025200         05  COL  76  VALUE "Prior Rev".
025300         05  COL  92  VALUE "Actual Chg".
025400         05  COL 108  VALUE "Actual Rev".
025500*
025600 01  MG-DETAIL TYPE DETAIL.
025700     03  LINE + 1.
025800             05  COL   1  PIC 9(1)   SOURCE SRC-ROW-CODE.
025900             05  COL   7  PIC X(20)  SOURCE SRC-ROW-LABEL.
026000             05  COL  28  PIC X(15)  SOURCE SRC-ROW-BUD-CHG.
026100             05  COL  44  PIC X(15)  SOURCE SRC-ROW-BUD-REV.
026200             05  COL  60  PIC X(15)  SOURCE SRC-ROW-PB-CHG.
026300             05  COL  76  PIC X(15)  SOURCE SRC-ROW-PB-REV.
026400             05  COL  92  PIC X(15)  SOURCE SRC-ROW-ACT-CHG.
026500             05  COL 108  PIC X(15)  SOURCE SRC-ROW-ACT-REV.
026600*
026700 01  COMP-GRAND-FOOT TYPE CONTROL FOOTING FINAL.
026800     03  LINE + 2.
026900             05  COL   1  VALUE "GRAND TOTAL".
027000             05  COL  28  PIC X(15)  SOURCE SRC-GT-BUD-CHG.
027100             05  COL  44  PIC X(15)  SOURCE SRC-GT-BUD-REV.
027200             05  COL  60  PIC X(15)  SOURCE SRC-GT-PB-CHG.
027300             05  COL  76  PIC X(15)  SOURCE SRC-GT-PB-REV.
027400             05  COL  92  PIC X(15)  SOURCE SRC-GT-ACT-CHG.
027500             05  COL 108  PIC X(15)  SOURCE SRC-GT-ACT-REV.
027600     03  LINE + 2.
027700             05  COL   1  VALUE "Difference (Rev - Chg)".
027800             05  COL  28  PIC X(15)  SOURCE SRC-DIFF-BUD.
027900             05  COL  60  PIC X(15)  SOURCE SRC-DIFF-PB.
028000             05  COL  92  PIC X(15)  SOURCE SRC-DIFF-ACT.
028100     03  LINE + 1.
028200             05  COL   1  VALUE "Balanced (higher of)".
028300             05  COL  28  PIC X(15)  SOURCE SRC-BAL-BUD.
028400             05  COL  60  PIC X(15)  SOURCE SRC-BAL-PB.
028500             05  COL  92  PIC X(15)  SOURCE SRC-BAL-ACT.
028600*
028700 PROCEDURE DIVISION CHAINING ARG-YEAR.
028800* ========================================
028900*
029000 AA000-MAIN              SECTION.
029100* **********************************
029200     DISPLAY  "BG030 Starting - budget comparison report".
029300     PERFORM  AA005-EDIT-ARGS.
029400     IF       ARGS-ARE-BAD
029500             DISPLAY  SY102
029600             GOBACK
029700     END-IF.
029800*
029900     PERFORM  AA010-OPEN-FILES.
030000     PERFORM  AA020-LOAD-GROUP-TABLE.
030100     PERFORM  AA025-INIT-METAGROUP-TABLE.
030200     PERFORM  AA030-LOAD-CURRENT-BUDGET.
030300     PERFORM  AA040-LOAD-PRIOR-BUDGET.
030400     PERFORM  AA050-LOAD-ACTUAL-2YR.
030500     PERFORM  AA060-COMPUTE-GRAND-TOTALS.
030600     PERFORM  AA070-PRINT-GLOBAL-SUMMARY.
030700     CLOSE    BG-REPORT-FILE.
030800     DISPLAY  "BG030 Ending - swing warnings issued = "
030900                 WS-SWING-COUNT.
031000     GOBACK.
031100 AA000-EXIT.  EXIT SECTION.
031200*
031300 AA005-EDIT-ARGS         SECTION.
031400* **********************************
031500     MOVE     ARG-YEAR TO RUN-YEAR.
031600     SET      ARGS-ARE-OK TO TRUE.
031700     IF       ARG-YEAR = SPACES OR NOT NUMERIC
031800             SET  ARGS-ARE-BAD TO TRUE
031900     END-IF.
032000     IF       ARGS-ARE-OK
032100             SUBTRACT 1 FROM RUN-YEAR GIVING RUN-YEAR-1
032200             SUBTRACT 2 FROM RUN-YEAR GIVING RUN-YEAR-2
032300     END-IF.
032400 AA005-EXIT.  EXIT SECTION.
032500*
032600 AA010-OPEN-FILES        SECTION.
032700* **********************************
032800     OPEN     INPUT  BG-GROUP-FILE.
032900     OPEN     OUTPUT BG-REPORT-FILE.
033000 AA010-EXIT.  EXIT SECTION.
033100*
033200 AA020-LOAD-GROUP-TABLE  SECTION.
033300* **********************************
033400     MOVE     ZERO TO WS-GROUP-COUNT.
033500     PERFORM  AA021-READ-GROUP.
033600     PERFORM  AA022-STORE-GROUP UNTIL GRP-EOF.
033700     CLOSE    BG-GROUP-FILE.
033800 AA020-EXIT.  EXIT SECTION.
033900*
034000 AA021-READ-GROUP.
034100     READ     BG-GROUP-FILE AT END SET GRP-EOF TO TRUE.
034200 AA022-STORE-GROUP.
034300     ADD      1 TO WS-GROUP-COUNT.
034400     SET      GRP-IX TO WS-GROUP-COUNT.
034500     MOVE     GRP-CODE     TO TBG-CODE    (GRP-IX).
034600     MOVE     GRP-LABEL    TO TBG-LABEL   (GRP-IX).
034700     MOVE     GRP-SG-CODE  TO TBG-SG-CODE (GRP-IX).
034800     MOVE     GRP-SG-LABEL TO TBG-SG-LABEL (GRP-IX).
034900     MOVE     GRP-MG-CODE  TO TBG-MG-CODE (GRP-IX).
035000     MOVE     GRP-MG-LABEL TO TBG-MG-LABEL (GRP-IX).
035100     MOVE     GRP-RESP     TO TBG-RESP    (GRP-IX).
035200     PERFORM  AA021-READ-GROUP.
035300*
035400 AA025-INIT-METAGROUP-TABLE SECTION.
035500* **********************************
035600     PERFORM  AA026-INIT-ONE-ENTRY VARYING MG-IX FROM 1 BY 1
035700                 UNTIL MG-IX > 10.
035800 AA025-EXIT.  EXIT SECTION.
035900*
036000 AA026-INIT-ONE-ENTRY.
036100     COMPUTE  MG-CODE (MG-IX) = MG-IX - 1.
036200     MOVE     SPACES TO MG-LABEL (MG-IX).
036300     SET      MG-IN-USE (MG-IX) TO FALSE.
036400     MOVE     ZERO TO MG-BUD-CHARGES (MG-IX).
036500     MOVE     ZERO TO MG-BUD-REVENUES (MG-IX).
036600     MOVE     ZERO TO MG-PB-CHARGES (MG-IX).
036700     MOVE     ZERO TO MG-PB-REVENUES (MG-IX).
036800     MOVE     ZERO TO MG-ACT-CHARGES (MG-IX).
036900     MOVE     ZERO TO MG-ACT-REVENUES (MG-IX).
037000*
037100 AA030-LOAD-CURRENT-BUDGET SECTION.
037200* **********************************
037300     MOVE     ZERO TO WS-BUDGET-COUNT.
037400     MOVE     ZERO TO BG-ACCT-STATUS.
037500     OPEN     INPUT BG-ACCOUNT-FILE.
037600     PERFORM  AA031-READ-CURR-ACCOUNT.
037700     PERFORM  AA032-STORE-CURR-BUDGET UNTIL ACCT-EOF.
037800     CLOSE    BG-ACCOUNT-FILE.
037900 AA030-EXIT.  EXIT SECTION.
038000*
038100 AA031-READ-CURR-ACCOUNT.
038200     READ     BG-ACCOUNT-FILE AT END SET ACCT-EOF TO TRUE.
038300 AA032-STORE-CURR-BUDGET.
038400     IF       ACC-YEAR = RUN-YEAR AND ACC-BUDGET-REC
038500             ADD      1 TO WS-BUDGET-COUNT
038600             SET      BUD-IX TO WS-BUDGET-COUNT
038700             MOVE     ACC-FUNCTION  TO BUD-FUNCTION (BUD-IX)
038800             MOVE     ACC-NATURE    TO BUD-NATURE   (BUD-IX)
038900             MOVE     ACC-SUB       TO BUD-SUB      (BUD-IX)
039000             MOVE     ACC-CHARGES   TO BUD-CHARGES  (BUD-IX)
039100             MOVE     ACC-REVENUES  TO BUD-REVENUES (BUD-IX)
039200             MOVE     ACC-GROUP-CODE TO WS-ACCUM-GROUP-CODE
039300             MOVE     ACC-CHARGES    TO WS-ACCUM-CHARGES
039400             MOVE     ACC-REVENUES   TO WS-ACCUM-REVENUES
039500             SET      ACCUM-IS-BUDGET TO TRUE
039600             PERFORM  AA036-ACCUMULATE-METAGROUP
039700     END-IF.
039800     PERFORM  AA031-READ-CURR-ACCOUNT.
039900*
040000 AA036-ACCUMULATE-METAGROUP.
040100*  SHARED BY ALL THREE LOAD PASSES - FINDS THE METAGROUP A
040200*  GROUP CODE BELONGS TO AND ADDS THE CALLER'S AMOUNTS INTO
040300*  WHICHEVER PAIR OF TOTALS WS-ACCUM-TARGET SAYS TO USE.
040400     SEARCH   ALL WS-GROUP-ENTRY
040500             AT END CONTINUE
040600             WHEN TBG-CODE (GRP-IX) = WS-ACCUM-GROUP-CODE
040700                     SET  MG-IX TO TBG-MG-CODE (GRP-IX)
040800                     SET  MG-IX UP BY 1
040900                     SET  MG-IN-USE (MG-IX) TO TRUE
041000                     IF   MG-LABEL (MG-IX) = SPACES
041100                             MOVE TBG-MG-LABEL (GRP-IX)
041200                                     TO MG-LABEL (MG-IX)
041300                     END-IF
041400                     EVALUATE TRUE
041500                             WHEN ACCUM-IS-BUDGET
041600                                 PERFORM AA037-ADD-BUDGET
041700                             WHEN ACCUM-IS-PRIOR
041800                                 PERFORM AA038-ADD-PRIOR
041900                             WHEN ACCUM-IS-ACTUAL
042000                                 PERFORM AA039-ADD-ACTUAL
042100                     END-EVALUATE
042200     END-SEARCH.
042300*
042400 AA037-ADD-BUDGET.
042500     ADD  WS-ACCUM-CHARGES  TO MG-BUD-CHARGES  (MG-IX).
042600     ADD  WS-ACCUM-REVENUES TO MG-BUD-REVENUES (MG-IX).
042700 AA038-ADD-PRIOR.
042800     ADD  WS-ACCUM-CHARGES  TO MG-PB-CHARGES  (MG-IX).
042900     ADD  WS-ACCUM-REVENUES TO MG-PB-REVENUES (MG-IX).
043000 AA039-ADD-ACTUAL.
043100     ADD  WS-ACCUM-CHARGES  TO MG-ACT-CHARGES  (MG-IX).
043200     ADD  WS-ACCUM-REVENUES TO MG-ACT-REVENUES (MG-IX).
043300*
043400 AA040-LOAD-PRIOR-BUDGET SECTION.
043500* **********************************
043600     MOVE     ZERO TO BG-ACCT-STATUS.
043700     OPEN     INPUT BG-ACCOUNT-FILE.
043800     PERFORM  AA041-READ-PRIOR-ACCOUNT.
043900     PERFORM  AA042-CHECK-PRIOR-BUDGET UNTIL ACCT-EOF.
044000     CLOSE    BG-ACCOUNT-FILE.
044100 AA040-EXIT.  EXIT SECTION.
044200*
044300 AA041-READ-PRIOR-ACCOUNT.
044400     READ     BG-ACCOUNT-FILE AT END SET ACCT-EOF TO TRUE.
044500 AA042-CHECK-PRIOR-BUDGET.
044600     IF       ACC-YEAR = RUN-YEAR-1 AND ACC-BUDGET-REC
044700             PERFORM  AA043-CHECK-BUDGET-SWING
044800             MOVE     ACC-GROUP-CODE TO WS-ACCUM-GROUP-CODE
044900             MOVE     ACC-CHARGES    TO WS-ACCUM-CHARGES
045000             MOVE     ACC-REVENUES   TO WS-ACCUM-REVENUES
045100             SET      ACCUM-IS-PRIOR TO TRUE
045200             PERFORM  AA036-ACCUMULATE-METAGROUP
045300     END-IF.
045400     PERFORM  AA041-READ-PRIOR-ACCOUNT.
045500*
045600 AA043-CHECK-BUDGET-SWING.
045700*  FLAGS ACCOUNTS WHOSE BUDGET MOVED BY MORE THAN HALF AS
045800*  MUCH AGAIN AGAINST LAST YEAR, SO FINANCE CAN SPOT A TYPING
045900*  ERROR BEFORE THE REPORT GOES TO COUNCIL.  WS-PCT-TEXT FROM
046000*  BG902 IS DISPLAY ONLY - THE COUNT TEST BELOW WORKS FROM
046100*  THE RAW FIGURES, NOT THE EDITED TEXT.
046200     SEARCH   ALL WS-BUDGET-ENTRY
046300             AT END CONTINUE
046400             WHEN BUD-FUNCTION (BUD-IX) = ACC-FUNCTION
046500              AND BUD-NATURE   (BUD-IX) = ACC-NATURE
046600              AND BUD-SUB      (BUD-IX) = ACC-SUB
046700                     PERFORM AA044A-SWING-CHARGES
046800                     PERFORM AA044B-SWING-REVENUES
046900     END-SEARCH.
047000*
047100 AA044A-SWING-CHARGES.
047200     CALL     "bg902" USING BUD-CHARGES (BUD-IX)
047300         ACC-CHARGES  WS-PCT-TEXT.
047400     IF       BUD-CHARGES (BUD-IX) NOT = ZERO
047500             COMPUTE  WS-SWING-PCT ROUNDED =
047600                     ((ACC-CHARGES - BUD-CHARGES (BUD-IX)) /
047700                        BUD-CHARGES (BUD-IX)) * 100
047800             PERFORM  AA045-COUNT-IF-LARGE
047900     END-IF.
048000*
048100 AA044B-SWING-REVENUES.
048200     CALL     "bg902" USING BUD-REVENUES (BUD-IX)
048300         ACC-REVENUES WS-PCT-TEXT.
048400     IF       BUD-REVENUES (BUD-IX) NOT = ZERO
048500             COMPUTE  WS-SWING-PCT ROUNDED =
048600                     ((ACC-REVENUES - BUD-REVENUES (BUD-IX)) /
048700                        BUD-REVENUES (BUD-IX)) * 100
048800             PERFORM  AA045-COUNT-IF-LARGE
048900     END-IF.
049000*
049100 AA045-COUNT-IF-LARGE.
049200     IF       WS-SWING-PCT < -50.0 OR WS-SWING-PCT > 50.0
049300         ADD  1 TO WS-SWING-COUNT
049400     END-IF.
049500*
049600 AA050-LOAD-ACTUAL-2YR   SECTION.
049700* **********************************
049800     MOVE     ZERO TO BG-ACCT-STATUS.
049900     OPEN     INPUT BG-ACCOUNT-FILE.
050000     PERFORM  AA051-READ-ACTUAL-ACCOUNT.
050100     PERFORM  AA052-STORE-ACTUAL UNTIL ACCT-EOF.
050200     CLOSE    BG-ACCOUNT-FILE.
050300 AA050-EXIT.  EXIT SECTION.
050400*
050500 AA051-READ-ACTUAL-ACCOUNT.
050600     READ     BG-ACCOUNT-FILE AT END SET ACCT-EOF TO TRUE.
050700 AA052-STORE-ACTUAL.
050800     IF       ACC-YEAR = RUN-YEAR-2 AND ACC-ACTUAL-REC
050900             MOVE     ACC-GROUP-CODE TO WS-ACCUM-GROUP-CODE
051000             MOVE     ACC-CHARGES    TO WS-ACCUM-CHARGES
051100             MOVE     ACC-REVENUES   TO WS-ACCUM-REVENUES
051200             SET      ACCUM-IS-ACTUAL TO TRUE
051300             PERFORM  AA036-ACCUMULATE-METAGROUP
051400     END-IF.
051500     PERFORM  AA051-READ-ACTUAL-ACCOUNT.
051600*
051700 AA060-COMPUTE-GRAND-TOTALS SECTION.
051800* **********************************
051900     MOVE     ZERO TO WS-GRAND-TOTALS.
052000     PERFORM  AA061-ADD-ONE-METAGROUP VARYING MG-IX FROM 1 BY 1
052100                 UNTIL MG-IX > 10.
052200     SUBTRACT GT-BUD-CHARGES FROM GT-BUD-REVENUES GIVING GT-DIFF-BUD.
052300     SUBTRACT GT-PB-CHARGES  FROM GT-PB-REVENUES  GIVING GT-DIFF-PB.
052400     SUBTRACT GT-ACT-CHARGES FROM GT-ACT-REVENUES GIVING GT-DIFF-ACT.
052500     IF       GT-BUD-CHARGES > GT-BUD-REVENUES
052600             MOVE GT-BUD-CHARGES  TO GT-BAL-BUD
052700     ELSE
052800             MOVE GT-BUD-REVENUES TO GT-BAL-BUD
052900     END-IF.
053000     IF       GT-PB-CHARGES > GT-PB-REVENUES
053100             MOVE GT-PB-CHARGES   TO GT-BAL-PB
053200     ELSE
053300             MOVE GT-PB-REVENUES  TO GT-BAL-PB
053400     END-IF.
053500     IF       GT-ACT-CHARGES > GT-ACT-REVENUES
053600             MOVE GT-ACT-CHARGES  TO GT-BAL-ACT
053700     ELSE
053800             MOVE GT-ACT-REVENUES TO GT-BAL-ACT
053900     END-IF.
054000 AA060-EXIT.  EXIT SECTION.
054100*
054200 AA061-ADD-ONE-METAGROUP.
054300     ADD      MG-BUD-CHARGES  (MG-IX) TO GT-BUD-CHARGES.
054400     ADD      MG-BUD-REVENUES (MG-IX) TO GT-BUD-REVENUES.
054500     ADD      MG-PB-CHARGES   (MG-IX) TO GT-PB-CHARGES.
054600     ADD      MG-PB-REVENUES  (MG-IX) TO GT-PB-REVENUES.
054700     ADD      MG-ACT-CHARGES  (MG-IX) TO GT-ACT-CHARGES.
054800     ADD      MG-ACT-REVENUES (MG-IX) TO GT-ACT-REVENUES.
054900*
055000 AA070-PRINT-GLOBAL-SUMMARY SECTION.
055100* **********************************
055200     INITIATE COMPARISON-REPORT.
055300     PERFORM  AA071-REPORT-ONE-METAGROUP VARYING MG-IX FROM 1 BY 1
055400                 UNTIL MG-IX > 10.
055500     PERFORM  AA080-BUILD-FOOTING-SRC.
055600     TERMINATE COMPARISON-REPORT.
055700 AA070-EXIT.  EXIT SECTION.
055800*
055900 AA071-REPORT-ONE-METAGROUP.
056000     IF       MG-IN-USE (MG-IX)
056100             MOVE     MG-CODE (MG-IX)  TO SRC-ROW-CODE
056200             MOVE     MG-LABEL (MG-IX) TO SRC-ROW-LABEL
056300             CALL     "bg901" USING MG-BUD-CHARGES  (MG-IX) WS-AMT-TEXT
056400             MOVE     WS-AMT-TEXT TO SRC-ROW-BUD-CHG
056500             CALL     "bg901" USING MG-BUD-REVENUES (MG-IX) WS-AMT-TEXT
056600             MOVE     WS-AMT-TEXT TO SRC-ROW-BUD-REV
056700             CALL     "bg901" USING MG-PB-CHARGES   (MG-IX) WS-AMT-TEXT
056800             MOVE     WS-AMT-TEXT TO SRC-ROW-PB-CHG
056900             CALL     "bg901" USING MG-PB-REVENUES  (MG-IX) WS-AMT-TEXT
057000             MOVE     WS-AMT-TEXT TO SRC-ROW-PB-REV
057100             CALL     "bg901" USING MG-ACT-CHARGES  (MG-IX) WS-AMT-TEXT
057200             MOVE     WS-AMT-TEXT TO SRC-ROW-ACT-CHG
057300             CALL     "bg901" USING MG-ACT-REVENUES (MG-IX) WS-AMT-TEXT
057400             MOVE     WS-AMT-TEXT TO SRC-ROW-ACT-REV
057500             GENERATE MG-DETAIL
057600     END-IF.
057700*
057800 AA080-BUILD-FOOTING-SRC.
057900     CALL     "bg901" USING GT-BUD-CHARGES WS-AMT-TEXT.
058000     MOVE     WS-AMT-TEXT TO SRC-GT-BUD-CHG.
058100     CALL     "bg901" USING GT-BUD-REVENUES WS-AMT-TEXT.
058200     MOVE     WS-AMT-TEXT TO SRC-GT-BUD-REV.
058300     CALL     "bg901" USING GT-PB-CHARGES WS-AMT-TEXT.
058400     MOVE     WS-AMT-TEXT TO SRC-GT-PB-CHG.
058500     CALL     "bg901" USING GT-PB-REVENUES WS-AMT-TEXT.
058600     MOVE     WS-AMT-TEXT TO SRC-GT-PB-REV.
058700     CALL     "bg901" USING GT-ACT-CHARGES WS-AMT-TEXT.
058800     MOVE     WS-AMT-TEXT TO SRC-GT-ACT-CHG.
058900     CALL     "bg901" USING GT-ACT-REVENUES WS-AMT-TEXT.
059000     MOVE     WS-AMT-TEXT TO SRC-GT-ACT-REV.
059100     CALL     "bg901" USING GT-DIFF-BUD WS-AMT-TEXT.
059200     MOVE     WS-AMT-TEXT TO SRC-DIFF-BUD.
059300     CALL     "bg901" USING GT-DIFF-PB WS-AMT-TEXT.
059400     MOVE     WS-AMT-TEXT TO SRC-DIFF-PB.
059500     CALL     "bg901" USING GT-DIFF-ACT WS-AMT-TEXT.
059600     MOVE     WS-AMT-TEXT TO SRC-DIFF-ACT.
059700     CALL     "bg901" USING GT-BAL-BUD WS-AMT-TEXT.
059800     MOVE     WS-AMT-TEXT TO SRC-BAL-BUD.
059900     CALL     "bg901" USING GT-BAL-PB WS-AMT-TEXT.
060000     MOVE     WS-AMT-TEXT TO SRC-BAL-PB.
060100     CALL     "bg901" USING GT-BAL-ACT WS-AMT-TEXT.
060200     MOVE     WS-AMT-TEXT TO SRC-BAL-ACT.
060300*
