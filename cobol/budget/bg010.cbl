000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*  ACCOUNT IMPORT - LOAD ONE YEAR'S CHART OF ACCOUNTS
000500* ******************************************************
000600 PROGRAM-ID.             BG010.
000700 AUTHOR.                 H J MARLIER.
000800 INSTALLATION.           C.I.I. - COMMUNE
000900 DATE-WRITTEN.           22/08/1985.
001000 DATE-COMPILED.
001100 SECURITY.               RESTRICTED - FINANCE DEPT USE ONLY.
001200*
001300*  REMARKS.
001400*             READS THE FINANCE OFFICE'S YEARLY EXTRACT (BGIMPRT.DAT), SPLITS
001500*             EACH ACCOUNT CODE INTO FUNCTION/NATURE/SUB, CLEANS THE APOSTROPHE
001600*             THOUSAND MARKS OFF THE TWO AMOUNT COLUMNS, WORKS OUT WHETHER THE
001700*             ACCOUNT IS A CHARGES, REVENUES OR BOTH ACCOUNT, AND REBUILDS THE
001800*             ACCOUNT MASTER (BGACNTS.DAT) FOR THE YEAR AND BUDGET/ACTUAL FLAG
001900*             GIVEN AS THE RUN ARGUMENTS.  ALL OTHER YEARS ARE COPIED THROUGH
002000*             UNCHANGED.  RUN BGACNTS.NEW OVER THE TOP OF BGACNTS.DAT ONCE THE
002100*             JOB HAS COMPLETED WITH NO REJECTS.
002200*
002300*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002400*
002500*  CALLED MODULES.
002600*                         NONE.
002700*
002800*  FILES USED.
002900*                         BG-IMPORT-FILE   - INPUT,  FINANCE OFFICE EXTRACT.
003000*                         BG-ACCOUNT-FILE  - INPUT,  PRIOR ACCOUNT MASTER.
003100*                         BG-ACCOUNT-NEW   - OUTPUT, REBUILT ACCOUNT MASTER.
003200*
003300*  ERROR MESSAGES USED.
003400*                         SY101 - BAD ACCOUNT CODE, RECORD REJECTED.
003500*                         SY102 - RUN ARGUMENTS MISSING OR YEAR/FLAG NOT VALID.
003600*                         SY103 - IMPORT TABLE FULL, RECORD REJECTED.
003700*
003800* ******************************************************
003900*  CHANGES.
004000*  22/08/1985 HJM - CREATED FOR THE SWITCH AWAY FROM PUNCHED
004100*                   INPUT SHEETS.
004200*  30/01/1993 PDC - AMOUNT COLUMNS WIDENED TO TAKE THE
004300*                   APOSTROPHE THOUSANDS MARKERS THE
004400*                   SPREADSHEET EXTRACT NOW INSERTS.
004500*  08/02/1999 RK  - Y2K REVIEW.  ACC-YEAR ALWAYS FULL CCYY ON
004600*                   THIS FILE, RUN ARGUMENT CHECKED FOR 4
004700*                   DIGITS.  NO OTHER CHANGE NEEDED.
004800*  17/05/2002 SB  - REBUILT AS AN OLD-MASTER/NEW-MASTER MERGE
004900*                   VIA THE SORT VERB INSTEAD OF A STRAIGHT
005000*                   APPEND, SO A RE-RUN OF A YEAR REPLACES IT
005100*                   CLEANLY INSTEAD OF DUPLICATING IT.
005200*  06/03/2019 SB  - AA025-PROCESS-IMPORT WAS NEVER MOVING THE
005300*                   PARSED SUB-ACCOUNT DIGITS TO ACC-SUB - EVERY
005400*                   FFF.NNN.S IMPORT CAME OUT WITH A SPACE-FILLED
005500*                   SUB-ACCOUNT, BREAKING THE EXPLORER AND
005600*                   HISTORY REPORTS' MATCH ON IT.  FIXED.
005700*  10/08/2026 SB  - DROPPED THE SORT VERB - THE ONLY PLACE IN           SB260810
005800*                   THE WHOLE SUITE THAT EVER USED ONE, AND ONE         SB260810
005900*                   COMPILE UPGRADE AWAY FROM QUIETLY CHANGING          SB260810
006000*                   BEHAVIOUR IF THE RUNTIME'S SORT WORK AREA           SB260810
006100*                   EVER RAN SHORT ON THE SMALL MACHINE THIS            SB260810
006200*                   SUITE RUNS ON OVERNIGHT.  IMPORT LINES ARE          SB260810
006300*                   NOW HELD IN A WORKING-STORAGE TABLE AND             SB260810
006400*                   SORTED WITH THE SAME EXCHANGE SORT BG020            SB260810
006500*                   HAS USED FOR YEARS, THEN MERGED AGAINST THE         SB260810
006600*                   OLD MASTER IN ONE STRAIGHT SEQUENTIAL PASS -        SB260810
006700*                   BG-ACCOUNT-FILE IS ALREADY IN YEAR/FLAG/            SB260810
006800*                   FUNCTION/NATURE/SUB ORDER (SEE SELACCT.COB)         SB260810
006900*                   SO NO RE-SORT OF THE MASTER WAS EVER NEEDED.        SB260810
007000*  10/08/2026 SB  - AA030-PARSE-CODE CHECKED WS-PART-1 AND              SB260810
007100*                   WS-PART-2 FOR NUMERIC BUT NEVER WS-PART-3 -         SB260810
007200*                   A CODE LIKE 170.301.A PASSED VALIDATION AND         SB260810
007300*                   WENT INTO THE NUMERIC ACC-SUB FIELD, BREAKING       SB260810
007400*                   THE EXPLORER AND HISTORY REPORTS' MATCH ON          SB260810
007500*                   IT DOWNSTREAM.  NOW CHECKED WHEN THE CODE           SB260810
007600*                   CARRIES A THIRD (SUB-ACCOUNT) PART.                 SB260810
007700* ******************************************************
007800*
007900* ************************************************************
008000*  OWNERSHIP NOTICE.
008100*  ================
008200*
008300*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
008400*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
008500*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
008600*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
008700*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
008800*  OF THE FINANCE DEPARTMENT.
008900*
009000*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
009100*  QUOTING THE PROGRAM NAME AND RUN DATE.
009200* ************************************************************
009300*
009400 ENVIRONMENT             DIVISION.
009500*  ================================
009600 CONFIGURATION           SECTION.
009700 SPECIAL-NAMES.
009800     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
009900*
010000 INPUT-OUTPUT            SECTION.
010100 FILE-CONTROL.
010200 COPY "selimp.cob".
010300 COPY "selacct.cob".
010400 COPY "selacnew.cob".
010500*
010600 DATA                    DIVISION.
010700*  ================================
010800 FILE SECTION.
010900*
011000 COPY "fdimp.cob".
011100*
011200 COPY "fdacct.cob".
011300*
011400 COPY "fdacnew.cob".
011500*
011600 WORKING-STORAGE SECTION.
011700*  ------------------------
011800 77  PROG-NAME           PIC X(19) VALUE "bg010 (1.5.26)".              SB260810
011900*
012000 COPY "wsfiles.cob".
012100*
012200 01  WS-FILE-STATUS.
012300     03  BG-IMP-STATUS      PIC XX VALUE ZERO.
012400         88  IMP-EOF                VALUE "10".
012500     03  BG-ACCT-STATUS     PIC XX VALUE ZERO.
012600         88  ACCT-EOF               VALUE "10".
012700     03  BG-ACNW-STATUS     PIC XX VALUE ZERO.
012800    03  FILLER             PIC X(4).                                    SB260810
012900*
013000 01  WS-COUNTERS.
013100     03  WS-RECS-READ       BINARY-SHORT UNSIGNED VALUE ZERO.
013200     03  WS-RECS-WRITTEN    BINARY-SHORT UNSIGNED VALUE ZERO.
013300     03  WS-RECS-REJECTED   BINARY-SHORT UNSIGNED VALUE ZERO.
013400     03  WS-RECS-PURGED     BINARY-SHORT UNSIGNED VALUE ZERO.
013500    03  FILLER             PIC X(4).
013600*
013700 01  WS-COUNTERS-REP.
013800     03  WS-RECS-READ-REP     PIC ZZZ,ZZ9.
013900     03  WS-RECS-WRITTEN-REP  PIC ZZZ,ZZ9.
014000     03  WS-RECS-REJECTED-REP PIC ZZZ,ZZ9.
014100    03  FILLER               PIC X(2).
014200*
014300 01  WS-RUN-PARAMS.
014400     03  RUN-YEAR           PIC 9(4).
014500     03  RUN-FLAG           PIC X.
014600         88  RUN-IS-BUDGET          VALUE "B".
014700         88  RUN-IS-ACTUAL          VALUE "A".
014800     03  RUN-ARGS-OK        PIC X  VALUE "Y".
014900         88  ARGS-ARE-OK            VALUE "Y".
015000         88  ARGS-ARE-BAD           VALUE "N".
015100    03  FILLER             PIC X(1).
015200 01  WS-RUN-KEY  REDEFINES  WS-RUN-PARAMS  PIC X(6).
015300*
015400 01  WS-CODE-PARTS.
015500     03  WS-PART-COUNT       BINARY-SHORT UNSIGNED VALUE ZERO.
015600     03  WS-PART-1            PIC X(3).
015700     03  WS-PART-2            PIC X(3).
015800     03  WS-PART-3            PIC X(2).
015900     03  WS-CODE-VALID        PIC X  VALUE "Y".
016000         88  CODE-IS-VALID            VALUE "Y".
016100         88  CODE-IS-BAD              VALUE "N".
016200    03  FILLER                PIC X(1).
016300 01  WS-CODE-PARTS-ALT  REDEFINES  WS-CODE-PARTS.
016400     03  FILLER                PIC X(2).
016500     03  WS-CODE-TEXT          PIC X(9).
016600*
016700 01  WS-AMT-WORK.
016800     03  WS-AMT-SRC           PIC X(15).
016900     03  WS-AMT-PIECE-1        PIC X(15).
017000     03  WS-AMT-PIECE-2        PIC X(15).
017100     03  WS-AMT-PIECE-3        PIC X(15).
017200     03  WS-AMT-PIECE-4        PIC X(15).
017300     03  WS-AMT-CLEAN          PIC X(15).
017400    03  FILLER                PIC X(5).
017500*
017600 01  WS-AMT-SPLIT.
017700     03  WS-AMT-WHOLE-TXT      PIC X(13).
017800     03  WS-AMT-FRAC-TXT       PIC X(2).
017900    03  FILLER                PIC X(1).
018000*
018100 01  WS-AMT-DIGITS.
018200     03  WS-AMT-WHOLE          PIC 9(13).
018300     03  WS-AMT-FRAC           PIC 99.
018400    03  FILLER                PIC X(1).
018500 01  WS-AMT-DIGITS-N  REDEFINES  WS-AMT-DIGITS
018600     PIC 9(13)V99.
018700 01  WS-AMT-VALUE         PIC S9(13)V99  COMP-3.
018800*
018900*  IMPORT WORKING TABLE - ONE ENTRY PER ACCEPTED IMPORT LINE,           SB260810
019000*  BUILT WHILE THE EXTRACT IS READ, THEN BUBBLE-SORTED INTO             SB260810
019100*  FUNCTION/NATURE/SUB ORDER BEFORE THE MERGE PASS BELOW WRITES         SB260810
019200*  IT INTO PLACE ON THE NEW MASTER - SAME IDIOM AS BG020'S              SB260810
019300*  EXPLORER TABLE, SEE AA060-SORT-IMPORT-TABLE.                         SB260810
019400 01  WS-IMPORT-TABLE.                                                   SB260810
019500     03  WS-IMPORT-ENTRY OCCURS 2000 TIMES INDEXED BY IMP-IX.           SB260810
019600             05  TIM-SORT-FIELDS.                                       SB260810
019700                     07  TIM-FUNCTION    PIC 9(3).                      SB260810
019800                     07  TIM-NATURE      PIC 9(3).                      SB260810
019900                     07  TIM-SUB         PIC 9(2).                      SB260810
020000             05  TIM-SORT-KEY  REDEFINES  TIM-SORT-FIELDS  PIC X(8).    SB260810
020100             05  TIM-LABEL       PIC X(40).                             SB260810
020200             05  TIM-GROUP-CODE  PIC X(5).                              SB260810
020300             05  TIM-CHARGES     PIC S9(13)V99  COMP-3.                 SB260810
020400             05  TIM-REVENUES    PIC S9(13)V99  COMP-3.                 SB260810
020500             05  TIM-EXPECTED    PIC X.                                 SB260810
020600 01  WS-IMPORT-COUNT     BINARY-SHORT UNSIGNED VALUE ZERO.              SB260810
020700 01  WS-SORT-IX1         BINARY-SHORT UNSIGNED VALUE ZERO.              SB260810
020800 01  WS-SORT-IX2         BINARY-SHORT UNSIGNED VALUE ZERO.              SB260810
020900 01  WS-SORT-SWAPPED     PIC X            VALUE "N".                    SB260810
021000     88  SORT-MADE-A-SWAP        VALUE "Y".                             SB260810
021100 01  WS-SORT-HOLD.                                                      SB260810
021200     03  FILLER             PIC X(70).                                  SB260810
021300*
021400*  SET ONCE THE SORTED IMPORT BLOCK HAS BEEN WRITTEN INTO THE           SB260810
021500*  NEW MASTER DURING THE MERGE PASS - EITHER AHEAD OF THE FIRST         SB260810
021600*  MASTER RECORD THAT SORTS PAST THE RUN YEAR/FLAG, OR AT               SB260810
021700*  END OF FILE IF THE RUN YEAR/FLAG WAS NOT ON THE OLD MASTER.          SB260810
021800 01  WS-IMPORTS-INSERTED  PIC X  VALUE "N".                             SB260810
021900     88  IMPORTS-INSERTED         VALUE "Y".                            SB260810
022000*
022100*  BUILD AREA FOR A RECORD ON THE WAY OUT TO THE NEW MASTER -           SB260810
022200*  SAME LAYOUT AS BG-ACCOUNT-RECORD (WSACCT.COB), FILLED EITHER         SB260810
022300*  BY COPYING THROUGH AN UNCHANGED OLD MASTER RECORD OR BY              SB260810
022400*  BUILDING ONE FRESH FROM A SORTED IMPORT TABLE ENTRY, THEN            SB260810
022500*  BLOCK-MOVED ONTO BG-ACCOUNT-NEW-RECORD BEFORE THE WRITE.             SB260810
022600 COPY "wsacct.cob"                                                      SB260810
022700     REPLACING  ==BG-ACCOUNT-RECORD==  BY  ==WS-ACCOUNT-NEW-REC==.      SB260810
022800*
022900 01  ERROR-MESSAGES.
023000     03  SY101  PIC X(48)  VALUE "SY101 Bad account code, record rejected  - ".
023100     03  SY102  PIC X(48)  VALUE "SY102 Run arguments missing or invalid".
023200     03  SY103  PIC X(48)  VALUE "SY103 Import table full, record rejected - ".
023300    03  FILLER             PIC X(2).
023400*
023500 LINKAGE SECTION.
023600*  ---------------
023700 01  ARG-YEAR            PIC X(4)  VALUE SPACES.
023800 01  ARG-FLAG            PIC X     VALUE SPACES.
023900*
024000 PROCEDURE DIVISION CHAINING ARG-YEAR ARG-FLAG.
024100*  ==============================================
024200*
024300 AA000-MAIN              SECTION.
024400*  ********************************
024500     DISPLAY  PROG-NAME " Starting".
024600     PERFORM  AA005-EDIT-ARGS.
024700     IF       ARGS-ARE-BAD
024800         DISPLAY  SY102
024900         GOBACK
025000     END-IF.
025100*
025200     PERFORM  AA010-LOAD-IMPORTS.                                       SB260810
025300     PERFORM  AA060-SORT-IMPORT-TABLE.                                  SB260810
025400     PERFORM  AA200-MERGE-MASTER.                                       SB260810
025500*
025600     PERFORM  ZZ090-DISPLAY-COUNTS.
025700     GOBACK.
025800 AA000-EXIT.  EXIT SECTION.
025900*
026000 AA005-EDIT-ARGS         SECTION.
026100*  ********************************
026200     SET      ARGS-ARE-OK  TO  TRUE.
026300     IF       ARG-YEAR = SPACES OR ARG-FLAG = SPACES
026400         SET  ARGS-ARE-BAD  TO  TRUE
026500         GO TO AA005-EXIT
026600     END-IF.
026700     IF       ARG-YEAR NOT NUMERIC
026800         SET  ARGS-ARE-BAD  TO  TRUE
026900         GO TO AA005-EXIT
027000     END-IF.
027100     MOVE     ARG-YEAR  TO  RUN-YEAR.
027200     MOVE     ARG-FLAG  TO  RUN-FLAG.
027300     IF       NOT RUN-IS-BUDGET AND NOT RUN-IS-ACTUAL
027400         SET  ARGS-ARE-BAD  TO  TRUE
027500     END-IF.
027600 AA005-EXIT.  EXIT SECTION.
027700*
027800*  ------------------------------------------------------               SB260810
027900*  LOADS THE FINANCE OFFICE EXTRACT INTO WS-IMPORT-TABLE -              SB260810
028000*  NOTHING IS WRITTEN AWAY HERE, THE TABLE IS SORTED AND                SB260810
028100*  MERGED AGAINST THE OLD MASTER BELOW ONCE THE WHOLE                   SB260810
028200*  EXTRACT HAS BEEN READ.                                               SB260810
028300*  ------------------------------------------------------               SB260810
028400 AA010-LOAD-IMPORTS      SECTION.                                       SB260810
028500*  ********************************
028600     OPEN     INPUT  BG-IMPORT-FILE.
028700     PERFORM  AA020-READ-IMPORT.
028800     PERFORM  AA025-PROCESS-IMPORT
028900         UNTIL IMP-EOF.
029000     CLOSE    BG-IMPORT-FILE.
029100 AA010-EXIT.  EXIT SECTION.                                             SB260810
029200*
029300 AA020-READ-IMPORT       SECTION.
029400*  ********************************
029500     READ     BG-IMPORT-FILE
029600         AT END     SET  IMP-EOF  TO  TRUE
029700     END-READ.
029800 AA020-EXIT.  EXIT SECTION.
029900*
030000 AA025-PROCESS-IMPORT    SECTION.
030100*  ********************************
030200     ADD      1  TO  WS-RECS-READ.
030300     PERFORM  AA030-PARSE-CODE.
030400     IF       CODE-IS-VALID
030500         IF       WS-IMPORT-COUNT NOT < 2000                            SB260810
030600             DISPLAY  SY103  IMP-CODE                                   SB260810
030700             ADD      1  TO  WS-RECS-REJECTED                           SB260810
030800         ELSE                                                           SB260810
030900             ADD      1  TO  WS-IMPORT-COUNT                            SB260810
031000             SET      IMP-IX  TO  WS-IMPORT-COUNT                       SB260810
031100             MOVE     SPACES  TO  WS-IMPORT-ENTRY (IMP-IX)              SB260810
031200             MOVE     WS-PART-1     TO  TIM-FUNCTION (IMP-IX)           SB260810
031300             MOVE     WS-PART-2     TO  TIM-NATURE   (IMP-IX)           SB260810
031400             MOVE     WS-PART-3     TO  TIM-SUB       (IMP-IX)          SB260810
031500             MOVE     IMP-LABEL     TO  TIM-LABEL     (IMP-IX)          SB260810
031600             MOVE     IMP-GROUP-CODE  TO  TIM-GROUP-CODE (IMP-IX)       SB260810
031700             MOVE     IMP-CHARGES   TO  WS-AMT-SRC                      SB260810
031800             PERFORM  AA040-EDIT-AMOUNT                                 SB260810
031900             MOVE     WS-AMT-VALUE  TO  TIM-CHARGES   (IMP-IX)          SB260810
032000             MOVE     IMP-REVENUES  TO  WS-AMT-SRC                      SB260810
032100             PERFORM  AA040-EDIT-AMOUNT                                 SB260810
032200             MOVE     WS-AMT-VALUE  TO  TIM-REVENUES  (IMP-IX)          SB260810
032300             PERFORM  AA050-DERIVE-EXPECTED                             SB260810
032400             ADD      1  TO  WS-RECS-WRITTEN                            SB260810
032500         END-IF                                                         SB260810
032600     ELSE
032700         DISPLAY  SY101  IMP-CODE
032800         ADD      1  TO  WS-RECS-REJECTED
032900     END-IF.
033000     PERFORM  AA020-READ-IMPORT.
033100 AA025-EXIT.  EXIT SECTION.
033200*
033300 AA030-PARSE-CODE        SECTION.
033400*  ********************************
033500*   IMP-CODE IS FFF.NNN OR FFF.NNN.S - SPLIT ON THE DOTS,
033600*   REJECT ANYTHING THAT IS NOT 2 OR 3 PARTS, OR WHERE THE
033700*   FUNCTION/NATURE PARTS ARE NOT BOTH NUMERIC.
033800     MOVE     ZERO    TO  WS-PART-COUNT.
033900     MOVE     SPACES  TO  WS-PART-1 WS-PART-2 WS-PART-3.
034000     SET      CODE-IS-VALID  TO  TRUE.
034100     UNSTRING IMP-CODE  DELIMITED BY "."
034200         INTO  WS-PART-1  WS-PART-2  WS-PART-3
034300         TALLYING IN  WS-PART-COUNT
034400     END-UNSTRING.
034500     IF       WS-PART-COUNT NOT = 2 AND WS-PART-COUNT NOT = 3
034600         SET      CODE-IS-BAD  TO  TRUE
034700         GO TO AA030-EXIT
034800     END-IF.
034900     IF       WS-PART-1 NOT NUMERIC OR WS-PART-2 NOT NUMERIC            SB260810
035000         SET      CODE-IS-BAD  TO  TRUE                                 SB260810
035100         GO TO AA030-EXIT                                               SB260810
035200     END-IF.                                                            SB260810
035300     IF       WS-PART-COUNT = 3 AND WS-PART-3 NOT NUMERIC               SB260810
035400         SET      CODE-IS-BAD  TO  TRUE                                 SB260810
035500         GO TO AA030-EXIT                                               SB260810
035600     END-IF.                                                            SB260810
035700     IF       WS-PART-COUNT = 2
035800         MOVE     ZERO  TO  WS-PART-3
035900     END-IF.
036000 AA030-EXIT.  EXIT SECTION.
036100*
036200 AA040-EDIT-AMOUNT       SECTION.
036300*  ********************************
036400*   STRIPS THE APOSTROPHE THOUSAND-MARKS OUT OF AN AMOUNT
036500*   COLUMN (WS-AMT-SRC) AND PACKS THE RESULT INTO
036600*   WS-AMT-VALUE.  BLANK INPUT CONVERTS TO ZERO.
036700     MOVE     ZERO  TO  WS-AMT-WHOLE  WS-AMT-FRAC.
036800     IF       WS-AMT-SRC NOT = SPACES
036900         MOVE     SPACES  TO  WS-AMT-PIECE-1  WS-AMT-PIECE-2
037000                              WS-AMT-PIECE-3  WS-AMT-PIECE-4
037100                              WS-AMT-CLEAN
037200         UNSTRING WS-AMT-SRC  DELIMITED BY ALL "'"
037300             INTO  WS-AMT-PIECE-1  WS-AMT-PIECE-2
037400                   WS-AMT-PIECE-3  WS-AMT-PIECE-4
037500         END-UNSTRING
037600         STRING   WS-AMT-PIECE-1  DELIMITED BY SPACE
037700                  WS-AMT-PIECE-2  DELIMITED BY SPACE
037800                  WS-AMT-PIECE-3  DELIMITED BY SPACE
037900                  WS-AMT-PIECE-4  DELIMITED BY SPACE
038000             INTO  WS-AMT-CLEAN
038100         END-STRING
038200         MOVE     SPACES  TO  WS-AMT-WHOLE-TXT  WS-AMT-FRAC-TXT
038300         UNSTRING WS-AMT-CLEAN  DELIMITED BY "."
038400             INTO  WS-AMT-WHOLE-TXT  WS-AMT-FRAC-TXT
038500         END-UNSTRING
038600         IF       WS-AMT-WHOLE-TXT NOT = SPACES
038700             MOVE     WS-AMT-WHOLE-TXT  TO  WS-AMT-WHOLE
038800         END-IF
038900         IF       WS-AMT-FRAC-TXT NOT = SPACES
039000             MOVE     WS-AMT-FRAC-TXT  TO  WS-AMT-FRAC
039100         END-IF
039200     END-IF.
039300     MOVE     WS-AMT-DIGITS-N  TO  WS-AMT-VALUE.
039400 AA040-EXIT.  EXIT SECTION.
039500*
039600 AA050-DERIVE-EXPECTED   SECTION.
039700*  ********************************
039800     EVALUATE TRUE                                                      SB260810
039900         WHEN TIM-CHARGES (IMP-IX) NOT = ZERO                           SB260810
040000          AND TIM-REVENUES (IMP-IX) NOT = ZERO                          SB260810
040100             MOVE  "B"  TO  TIM-EXPECTED (IMP-IX)                       SB260810
040200         WHEN TIM-CHARGES (IMP-IX) NOT = ZERO                           SB260810
040300             MOVE  "C"  TO  TIM-EXPECTED (IMP-IX)                       SB260810
040400         WHEN TIM-REVENUES (IMP-IX) NOT = ZERO                          SB260810
040500             MOVE  "R"  TO  TIM-EXPECTED (IMP-IX)                       SB260810
040600         WHEN OTHER                                                     SB260810
040700             MOVE  "C"  TO  TIM-EXPECTED (IMP-IX)                       SB260810
040800     END-EVALUATE.                                                      SB260810
040900 AA050-EXIT.  EXIT SECTION.
041000*
041100*  ------------------------------------------------------               SB260810
041200*  HAND-ROLLED EXCHANGE SORT OF THE IMPORT TABLE INTO                   SB260810
041300*  FUNCTION/NATURE/SUB ORDER, SAME PATTERN BG020 USES ON                SB260810
041400*  ITS EXPLORER TABLE (SEE AA049-SORT-EXPLORER-TABLE THERE) -           SB260810
041500*  FINE FOR THE FEW HUNDRED LINES A YEAR'S EXTRACT CARRIES.             SB260810
041600*  ------------------------------------------------------               SB260810
041700 AA060-SORT-IMPORT-TABLE SECTION.                                       SB260810
041800*  ********************************
041900     MOVE     "Y" TO WS-SORT-SWAPPED.                                   SB260810
042000     PERFORM  AA060A-SORT-PASS UNTIL NOT SORT-MADE-A-SWAP.              SB260810
042100 AA060-EXIT.  EXIT SECTION.                                             SB260810
042200*
042300 AA060A-SORT-PASS        SECTION.                                       SB260810
042400*  ********************************
042500     MOVE     "N" TO WS-SORT-SWAPPED.                                   SB260810
042600     MOVE     WS-IMPORT-COUNT TO WS-SORT-IX2.                           SB260810
042700     SUBTRACT 1 FROM WS-SORT-IX2.                                       SB260810
042800     PERFORM  AA060B-COMPARE-SWAP VARYING WS-SORT-IX1 FROM 1 BY 1       SB260810
042900                     UNTIL WS-SORT-IX1 > WS-SORT-IX2.                   SB260810
043000 AA060A-EXIT.  EXIT SECTION.                                            SB260810
043100*
043200 AA060B-COMPARE-SWAP     SECTION.                                       SB260810
043300*  ********************************
043400     IF   TIM-SORT-KEY (WS-SORT-IX1) > TIM-SORT-KEY (WS-SORT-IX1 + 1)   SB260810
043500             MOVE WS-IMPORT-ENTRY (WS-SORT-IX1) TO WS-SORT-HOLD         SB260810
043600             MOVE WS-IMPORT-ENTRY (WS-SORT-IX1 + 1)                     SB260810
043700                                  TO WS-IMPORT-ENTRY (WS-SORT-IX1)      SB260810
043800             MOVE WS-SORT-HOLD TO WS-IMPORT-ENTRY (WS-SORT-IX1 + 1)     SB260810
043900             MOVE "Y" TO WS-SORT-SWAPPED                                SB260810
044000     END-IF.                                                            SB260810
044100 AA060B-EXIT.  EXIT SECTION.                                            SB260810
044200*
044300*  ------------------------------------------------------               SB260810
044400*  SINGLE SEQUENTIAL PASS OVER THE OLD MASTER, WHICH IS                 SB260810
044500*  ALREADY IN YEAR/FLAG/FUNCTION/NATURE/SUB ORDER (SEE                  SB260810
044600*  SELACCT.COB) - EVERY YEAR/FLAG OTHER THAN THE RUN'S IS               SB260810
044700*  COPIED THROUGH UNCHANGED, THE RUN'S OWN OLD RECORDS ARE              SB260810
044800*  DROPPED, AND THE FRESHLY-SORTED IMPORT TABLE IS WRITTEN              SB260810
044900*  IN PLACE OF THEM - EITHER JUST AHEAD OF THE FIRST MASTER             SB260810
045000*  RECORD THAT SORTS PAST THE RUN YEAR/FLAG, OR AT END OF               SB260810
045100*  FILE IF THE RUN YEAR/FLAG WAS NOT ALREADY ON FILE.                   SB260810
045200*  ------------------------------------------------------               SB260810
045300 AA200-MERGE-MASTER      SECTION.                                       SB260810
045400*  ********************************
045500     OPEN     INPUT   BG-ACCOUNT-FILE.                                  SB260810
045600     OPEN     OUTPUT  BG-ACCOUNT-NEW.                                   SB260810
045700     PERFORM  AA110-READ-MASTER.                                        SB260810
045800     PERFORM  AA210-MERGE-PASS                                          SB260810
045900         UNTIL ACCT-EOF.                                                SB260810
046000     IF       NOT IMPORTS-INSERTED                                      SB260810
046100         PERFORM  AA230-INSERT-IMPORTS                                  SB260810
046200     END-IF.                                                            SB260810
046300     CLOSE    BG-ACCOUNT-FILE.                                          SB260810
046400     CLOSE    BG-ACCOUNT-NEW.                                           SB260810
046500 AA200-EXIT.  EXIT SECTION.                                             SB260810
046600*
046700 AA110-READ-MASTER       SECTION.
046800*  ********************************
046900     READ     BG-ACCOUNT-FILE
047000         AT END     SET  ACCT-EOF  TO  TRUE
047100     END-READ.
047200 AA110-EXIT.  EXIT SECTION.
047300*
047400 AA210-MERGE-PASS        SECTION.                                       SB260810
047500*  ********************************
047600     EVALUATE TRUE                                                      SB260810
047700         WHEN ACC-YEAR OF BG-ACCOUNT-RECORD = RUN-YEAR                  SB260810
047800          AND ACC-IS-BUDGET OF BG-ACCOUNT-RECORD = RUN-FLAG             SB260810
047900             PERFORM  AA240-PURGE-MASTER-REC                            SB260810
048000         WHEN ACC-YEAR OF BG-ACCOUNT-RECORD > RUN-YEAR                  SB260810
048100          OR (ACC-YEAR OF BG-ACCOUNT-RECORD = RUN-YEAR                  SB260810
048200              AND ACC-IS-BUDGET OF BG-ACCOUNT-RECORD > RUN-FLAG)        SB260810
048300             IF   NOT IMPORTS-INSERTED                                  SB260810
048400                 PERFORM  AA230-INSERT-IMPORTS                          SB260810
048500             END-IF                                                     SB260810
048600             PERFORM  AA220-WRITE-MASTER-THROUGH                        SB260810
048700         WHEN OTHER                                                     SB260810
048800             PERFORM  AA220-WRITE-MASTER-THROUGH                        SB260810
048900     END-EVALUATE.                                                      SB260810
049000     PERFORM  AA110-READ-MASTER.                                        SB260810
049100 AA210-EXIT.  EXIT SECTION.                                             SB260810
049200*
049300 AA220-WRITE-MASTER-THROUGH SECTION.                                    SB260810
049400*  ********************************
049500     MOVE     CORRESPONDING BG-ACCOUNT-RECORD TO WS-ACCOUNT-NEW-REC.    SB260810
049600     MOVE     WS-ACCOUNT-NEW-REC  TO  BG-ACCOUNT-NEW-RECORD.            SB260810
049700     WRITE    BG-ACCOUNT-NEW-RECORD.                                    SB260810
049800 AA220-EXIT.  EXIT SECTION.                                             SB260810
049900*
050000 AA230-INSERT-IMPORTS    SECTION.                                       SB260810
050100*  ********************************
050200     PERFORM  AA235-WRITE-IMPORT-REC VARYING IMP-IX FROM 1 BY 1         SB260810
050300             UNTIL IMP-IX > WS-IMPORT-COUNT.                            SB260810
050400     SET      IMPORTS-INSERTED  TO  TRUE.                               SB260810
050500 AA230-EXIT.  EXIT SECTION.                                             SB260810
050600*
050700 AA235-WRITE-IMPORT-REC  SECTION.                                       SB260810
050800*  ********************************
050900     MOVE     SPACES  TO  WS-ACCOUNT-NEW-REC.                           SB260810
051000     MOVE     RUN-YEAR       TO  ACC-YEAR OF WS-ACCOUNT-NEW-REC.        SB260810
051100     MOVE     RUN-FLAG       TO  ACC-IS-BUDGET OF WS-ACCOUNT-NEW-REC.   SB260810
051200     MOVE     TIM-FUNCTION (IMP-IX)  TO  ACC-FUNCTION OF WS-ACCOUNT-NEW-REC.
051300     MOVE     TIM-NATURE (IMP-IX)    TO  ACC-NATURE OF WS-ACCOUNT-NEW-REC.
051400     MOVE     TIM-SUB (IMP-IX)       TO  ACC-SUB OF WS-ACCOUNT-NEW-REC. SB260810
051500     MOVE     TIM-LABEL (IMP-IX)     TO  ACC-LABEL OF WS-ACCOUNT-NEW-REC.
051600     MOVE     TIM-GROUP-CODE (IMP-IX) TO ACC-GROUP-CODE OF WS-ACCOUNT-NEW-REC.
051700     MOVE     TIM-CHARGES (IMP-IX)   TO  ACC-CHARGES OF WS-ACCOUNT-NEW-REC.
051800     MOVE     TIM-REVENUES (IMP-IX)  TO  ACC-REVENUES OF WS-ACCOUNT-NEW-REC.
051900     MOVE     TIM-EXPECTED (IMP-IX)  TO  ACC-EXPECTED OF WS-ACCOUNT-NEW-REC.
052000     MOVE     "Y"  TO  ACC-VISIBLE OF WS-ACCOUNT-NEW-REC.               SB260810
052100     MOVE     WS-ACCOUNT-NEW-REC  TO  BG-ACCOUNT-NEW-RECORD.            SB260810
052200     WRITE    BG-ACCOUNT-NEW-RECORD.                                    SB260810
052300 AA235-EXIT.  EXIT SECTION.                                             SB260810
052400*
052500 AA240-PURGE-MASTER-REC  SECTION.                                       SB260810
052600*  ********************************
052700     ADD      1  TO  WS-RECS-PURGED.                                    SB260810
052800 AA240-EXIT.  EXIT SECTION.                                             SB260810
052900*
053000 ZZ090-DISPLAY-COUNTS    SECTION.
053100*  ********************************
053200     MOVE     WS-RECS-READ      TO  WS-RECS-READ-REP.
053300     MOVE     WS-RECS-WRITTEN   TO  WS-RECS-WRITTEN-REP.
053400     MOVE     WS-RECS-REJECTED  TO  WS-RECS-REJECTED-REP.
053500     DISPLAY  "BG010 Read     - " WS-RECS-READ-REP.
053600     DISPLAY  "BG010 Written  - " WS-RECS-WRITTEN-REP.
053700     DISPLAY  "BG010 Rejected - " WS-RECS-REJECTED-REP.
053800     DISPLAY  "BG010 Ending".
053900 ZZ090-EXIT.  EXIT SECTION.
054000*
