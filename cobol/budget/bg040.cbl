000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*                REVENUE BUCKET SUMMARY               
000500*     IMPOTS / RANDOMS / TAXES / RENTALS / OTHERS     
000600* ******************************************************
000700 PROGRAM-ID.             BG040.
000800 AUTHOR.                 P D CHARRIERE.
000900 INSTALLATION.           C.I.I. - COMMUNE
001000 DATE-WRITTEN.           22/01/1992.
001100 DATE-COMPILED.          
001200 SECURITY.               RESTRICTED - FINANCE DEPT USE ONLY.
001300*
001400*  REMARKS.
001500*             SPLITS ONE YEAR'S BUDGETED REVENUES INTO THE FIVE BUCKETS THE
001600*             BUREAU REPORTS TO COUNCIL UNDER - IMPOTS, RANDOMS, TAXES,
001700*             RENTALS AND OTHERS - PLUS THE GRAND TOTAL, EACH PRINTED BOTH
001800*             AS A FULL CHF FIGURE AND AS THE BUREAU'S SHORT CHF FORM.
001900*
002000*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002100*
002200*  CALLED MODULES.
002300*                         BG901  - FULL MONEY EDIT, RAW AMOUNT COLUMN.
002400*                         BG903  - SHORT CHF (K/M) EDIT, SECOND AMOUNT COLUMN.
002500*
002600*  FILES USED.
002700*                         BG-ACCOUNT-FILE - INPUT,  ONE YEAR OF BUDGET RECORDS.
002800*                         BG-SUMMARY-FILE - OUTPUT, PRINT, SHARED WITH BG050.
002900*
003000*  ERROR MESSAGES USED.
003100*                         SY102 - RUN ARGS MISSING OR YEAR NOT NUMERIC.
003200*
003300* ******************************************************
003400*  CHANGES.
003500*  22/01/1992 PDC - CREATED FOR THE BUREAU'S REVENUE SPLIT,
003600*                   FIRST REQUESTED FOR THE 1992 BUDGET BOOK.
003700*  11/08/1998 RK  - Y2K REVIEW.  ACC-YEAR CONFIRMED FULL CCYY.
003800*  14/02/2014 SB  - SHORT CHF COLUMN ADDED ALONGSIDE THE FULL
003900*                   FIGURE, PER THE BUREAU'S NEW HANDOUT LAYOUT.
004000*  03/06/2019 PDC - SWITCHED PRINTED OUTPUT FROM BGRPORT.PRT TO
004100*                   BGSUMMY.PRT (FILE-07) TO MATCH THE FILES
004200*                   TABLE - BG050'S FLOW REPORT SHARES THIS FILE.
004300* ******************************************************
004400*
004500* ************************************************************
004600*  OWNERSHIP NOTICE.
004700*  ================
004800*
004900*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
005000*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
005100*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
005200*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
005300*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
005400*  OF THE FINANCE DEPARTMENT.
005500*
005600*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
005700*  QUOTING THE PROGRAM NAME AND RUN DATE.
005800* ************************************************************
005900*
006000*
006100 ENVIRONMENT             DIVISION.
006200* ================================
006300 CONFIGURATION           SECTION.
006400 SPECIAL-NAMES.
006500     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
006600*
006700 INPUT-OUTPUT            SECTION.
006800 FILE-CONTROL.
006900 COPY "selacct.cob".
007000 COPY "selsum.cob".
007100*
007200 DATA                    DIVISION.
007300* ================================
007400 FILE SECTION.
007500*
007600 COPY "fdacct.cob".
007700*
007800 COPY "fdsum.cob".
007900*
008000 WORKING-STORAGE SECTION.
008100* ------------------------
008200 77  PROG-NAME           PIC X(19) VALUE "bg040 (1.2.00)".
008300*
008400 COPY "wsfiles.cob".
008500*
008600 01  WS-FILE-STATUS.
008700     03  BG-ACCT-STATUS     PIC XX VALUE ZERO.
008800             88  ACCT-EOF               VALUE "10".
008900     03  BG-SUM-STATUS      PIC XX VALUE ZERO.
009000     03  FILLER              PIC X(2).
009100*
009200 01  WS-RUN-PARAMS.
009300     03  RUN-YEAR            PIC 9(4).
009400     03  RUN-ARGS-OK         PIC X  VALUE "Y".
009500             88  ARGS-ARE-OK             VALUE "Y".
009600             88  ARGS-ARE-BAD            VALUE "N".
009700     03  FILLER              PIC X(3).
009800 01  WS-RUN-KEY  REDEFINES  WS-RUN-PARAMS  PIC X(8).
009900*
010000* BUCKET TABLE - FIVE NATURAL-ORDER BUCKETS PLUS THE GRAND
010100* TOTAL, HELD IN ONE OCCURS TABLE SO BOTH THE ACCUMULATE AND
010200* THE PRINT LOOPS CAN BE WRITTEN AS A SINGLE PERFORM VARYING.
010300 01  WS-BUCKET-TABLE.
010400     03  WS-BUCKET-ENTRY   OCCURS 6 TIMES INDEXED BY BKT-IX.
010500         05  BKT-LABEL       PIC X(10).
010600         05  BKT-AMOUNT      PIC S9(13)V99  COMP-3.
010700         05  FILLER          PIC X(3).
010800 01  WS-BUCKET-KEY  REDEFINES  WS-BUCKET-TABLE.
010900     03  FILLER              PIC X(126).
011000*
011100 01  WS-IMPOTS-IX          BINARY-SHORT UNSIGNED VALUE 1.
011200 01  WS-RANDOMS-IX         BINARY-SHORT UNSIGNED VALUE 2.
011300 01  WS-TAXES-IX           BINARY-SHORT UNSIGNED VALUE 3.
011400 01  WS-RENTALS-IX         BINARY-SHORT UNSIGNED VALUE 4.
011500 01  WS-OTHERS-IX          BINARY-SHORT UNSIGNED VALUE 5.
011600 01  WS-TOTAL-IX           BINARY-SHORT UNSIGNED VALUE 6.
011700*
011800 01  ERROR-MESSAGES.
011900     03  SY102  PIC X(48)  VALUE "SY102 Run arguments missing or invalid".
012000     03  FILLER             PIC X(2).
012100 01  ERROR-MSG-CODES  REDEFINES  ERROR-MESSAGES.
012200     03  SY102-CODE          PIC X(5).
012300     03  FILLER             PIC X(45).
012400*
012500 01  WS-AMT-TEXT          PIC X(20).
012600 01  WS-SHORT-TEXT        PIC X(16).
012700*
012800* PRINT LINE - ONE FLAT TEXT BUFFER PER LINE, COLUMNS FILLED
012900* BY REFERENCE MODIFICATION, SAME TECHNIQUE BG901/BG903 USE
013000* TO BUILD EDITED TEXT WITHOUT THE STRING VERB.
013100 01  WS-PRINT-LINE.
013200     03  PRT-TEXT            PIC X(120)  VALUE SPACES.
013300     03  FILLER              PIC X(12).
013400*
013500 PROCEDURE DIVISION CHAINING ARG-YEAR.
013600* ========================================
013700*
013800 AA000-MAIN              SECTION.
013900* **********************************
014000     DISPLAY  "BG040 Starting - revenue bucket summary".
014100     PERFORM  AA005-EDIT-ARGS.
014200     IF       ARGS-ARE-BAD
014300         DISPLAY  SY102
014400         GOBACK
014500     END-IF.
014600*
014700     PERFORM  AA010-INIT-BUCKETS.
014800     PERFORM  AA020-LOAD-ACCOUNTS.
014900     PERFORM  AA030-FLOOR-AND-TOTAL.
015000     PERFORM  AA040-PRINT-BUCKETS.
015100     DISPLAY  "BG040 Ending - buckets printed = " WS-TOTAL-IX.
015200     GOBACK.
015300 AA000-EXIT.  EXIT SECTION.
015400*
015500 AA005-EDIT-ARGS         SECTION.
015600* **********************************
015700     MOVE     ARG-YEAR TO RUN-YEAR.
015800     SET      ARGS-ARE-OK TO TRUE.
015900     IF       ARG-YEAR = SPACES OR NOT NUMERIC
016000         SET  ARGS-ARE-BAD TO TRUE
016100     END-IF.
016200 AA005-EXIT.  EXIT SECTION.
016300*
016400 AA010-INIT-BUCKETS      SECTION.
016500* **********************************
016600     PERFORM  AA011-INIT-ONE-BUCKET VARYING BKT-IX FROM 1 BY 1
016700             UNTIL BKT-IX > 6.
016800     MOVE     "IMPOTS"  TO BKT-LABEL (WS-IMPOTS-IX).
016900     MOVE     "RANDOMS" TO BKT-LABEL (WS-RANDOMS-IX).
017000     MOVE     "TAXES"   TO BKT-LABEL (WS-TAXES-IX).
017100     MOVE     "RENTALS" TO BKT-LABEL (WS-RENTALS-IX).
017200     MOVE     "OTHERS"  TO BKT-LABEL (WS-OTHERS-IX).
017300     MOVE     "TOTAL"   TO BKT-LABEL (WS-TOTAL-IX).
017400 AA010-EXIT.  EXIT SECTION.
017500*
017600 AA011-INIT-ONE-BUCKET.
017700     MOVE     SPACES TO BKT-LABEL (BKT-IX).
017800     MOVE     ZERO   TO BKT-AMOUNT (BKT-IX).
017900*
018000 AA020-LOAD-ACCOUNTS     SECTION.
018100* **********************************
018200     MOVE     ZERO TO BG-ACCT-STATUS.
018300     OPEN     INPUT BG-ACCOUNT-FILE.
018400     PERFORM  AA021-READ-ACCOUNT.
018500     PERFORM  AA022-CLASSIFY-ACCOUNT UNTIL ACCT-EOF.
018600     CLOSE    BG-ACCOUNT-FILE.
018700 AA020-EXIT.  EXIT SECTION.
018800*
018900 AA021-READ-ACCOUNT.
019000     READ     BG-ACCOUNT-FILE AT END SET ACCT-EOF TO TRUE.
019100 AA022-CLASSIFY-ACCOUNT.
019200     IF       ACC-YEAR = RUN-YEAR AND ACC-BUDGET-REC
019300         AND ACC-NATURE >= 400 AND ACC-NATURE <= 499
019400         EVALUATE TRUE
019500                 WHEN ACC-NATURE = 402 OR ACC-NATURE = 404
019600                                 OR ACC-NATURE = 405
019700                     ADD  ACC-REVENUES TO BKT-AMOUNT (WS-RANDOMS-IX)
019800                 WHEN ACC-NATURE = 423 OR ACC-NATURE = 427
019900                     ADD  ACC-REVENUES TO BKT-AMOUNT (WS-RENTALS-IX)
020000                 WHEN ACC-NATURE >= 400 AND ACC-NATURE <= 409
020100                     ADD  ACC-REVENUES TO BKT-AMOUNT (WS-IMPOTS-IX)
020200                 WHEN ACC-NATURE >= 430 AND ACC-NATURE <= 439
020300                     ADD  ACC-REVENUES TO BKT-AMOUNT (WS-TAXES-IX)
020400                 WHEN OTHER
020500                     ADD  ACC-REVENUES TO BKT-AMOUNT (WS-OTHERS-IX)
020600         END-EVALUATE
020700     END-IF.
020800     PERFORM  AA021-READ-ACCOUNT.
020900*
021000 AA030-FLOOR-AND-TOTAL   SECTION.
021100* **********************************
021200     PERFORM  AA031-FLOOR-ONE-BUCKET VARYING BKT-IX FROM 1 BY 1
021300             UNTIL BKT-IX > 5.
021400     PERFORM  AA032-ADD-ONE-BUCKET VARYING BKT-IX FROM 1 BY 1
021500             UNTIL BKT-IX > 5.
021600 AA030-EXIT.  EXIT SECTION.
021700*
021800 AA031-FLOOR-ONE-BUCKET.
021900     IF       BKT-AMOUNT (BKT-IX) < ZERO
022000     MOVE     ZERO TO BKT-AMOUNT (BKT-IX)
022100     END-IF.
022200*
022300 AA032-ADD-ONE-BUCKET.
022400     ADD      BKT-AMOUNT (BKT-IX) TO BKT-AMOUNT (WS-TOTAL-IX).
022500*
022600 AA040-PRINT-BUCKETS     SECTION.
022700* **********************************
022800     MOVE     ZERO TO BG-SUM-STATUS.
022900     OPEN     OUTPUT BG-SUMMARY-FILE.
023000     PERFORM  AA041-WRITE-HEADING.
023100     PERFORM  AA042-REPORT-ONE-BUCKET VARYING BKT-IX FROM 1 BY 1
023200             UNTIL BKT-IX > 6.
023300     CLOSE    BG-SUMMARY-FILE.
023400 AA040-EXIT.  EXIT SECTION.
023500*
023600 AA041-WRITE-HEADING.
023700     MOVE     SPACES          TO PRT-TEXT.
023800     MOVE     PROG-NAME       TO PRT-TEXT (1:19).
023900     MOVE     "BUDGETIS - Revenue Bucket Summary"
024000             TO PRT-TEXT (30:34).
024100     MOVE     RUN-YEAR        TO PRT-TEXT (90:4).
024200     WRITE    BG-SUMMARY-RECORD FROM WS-PRINT-LINE.
024300     MOVE     SPACES          TO PRT-TEXT.
024400     WRITE    BG-SUMMARY-RECORD FROM WS-PRINT-LINE.
024500     MOVE     "Bucket"        TO PRT-TEXT (1:6).
024600     MOVE     "Amount"        TO PRT-TEXT (14:6).
024700     MOVE     "Short CHF"     TO PRT-TEXT (36:9).
024800     WRITE    BG-SUMMARY-RECORD FROM WS-PRINT-LINE.
024900*
025000 AA042-REPORT-ONE-BUCKET.
025100     CALL     "bg901" USING BKT-AMOUNT (BKT-IX) WS-AMT-TEXT.
025200     CALL     "bg903" USING BKT-AMOUNT (BKT-IX) WS-SHORT-TEXT.
025300     MOVE     SPACES          TO PRT-TEXT.
025400     MOVE     BKT-LABEL (BKT-IX)   TO PRT-TEXT (1:10).
025500     MOVE     WS-AMT-TEXT          TO PRT-TEXT (14:20).
025600     MOVE     WS-SHORT-TEXT        TO PRT-TEXT (36:16).
025700     WRITE    BG-SUMMARY-RECORD FROM WS-PRINT-LINE.
