000100* ******************************************************
000200*  SELECT FOR THE GROUP HIERARCHY REFERENCE FILE
000300*  (BGGROUP.DAT).  SEQUENTIAL, FIXED 131, SORTED BY
000400*  GRP-CODE.
000500* ******************************************************
000600*  14/03/1984 HJM - CREATED.
000700*
000800 SELECT  BG-GROUP-FILE  ASSIGN  FILE-03
000900     ORGANIZATION  SEQUENTIAL
001000     STATUS        BG-GRP-STATUS.
001100*
