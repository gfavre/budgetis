000100* ******************************************************
000200*                                                      *
000300*   RECORD DEFINITION FOR THE ACCOUNT MASTER FILE   *
000400*      USES ACC-KEY (YEAR+FN+NAT+SUB+BUD) AS KEY     *
000500*                                                      *
000600* ******************************************************
000700*  FILE SIZE 150 BYTES.
000800*
000900*  14/03/1984 HJM - CREATED FOR THE FIRST CUT OF THE YEARLY
001000*                   ACCOUNTS RUN.
001100*  02/09/1986 HJM - WIDENED ACC-LABEL FROM 30 TO 40 TO TAKE
001200*                   THE LONGER NATURE DESCRIPTIONS USED BY
001300*                   THE FINANCE OFFICE.
001400*  19/11/1991 PDC - ADDED ACC-EXPECTED AND ACC-VISIBLE SO THE
001500*                   EXPLORER REPORT (BG020) CAN SUPPRESS
001600*                   HIDDEN ACCOUNTS AND PICK THE RIGHT COLUMN.
001700*  08/02/1999 RK  - Y2K.  ACC-YEAR CONFIRMED FULL CCYY, FOUR
001800*                   DIGITS, NO WINDOWING USED ANYWHERE ON THIS
001900*                   FILE.  NO OTHER CHANGE REQUIRED.
002000*  26/06/2003 SB  - DOCUMENTED THE 88-LEVELS BELOW - QUERIED
002100*                   TWICE THIS YEAR BY THE AUDIT.
002200*  14/01/2008 SB  - CARVED ACC-LAST-POST-DATE/ACC-LAST-POST-BY
002300*                   AND ACC-CARRY-STATUS OUT OF THE GROWTH
002400*                   FILLER BELOW - BG010 NEEDED SOMEWHERE TO
002500*                   STAMP WHO LAST WROTE THIS ACCOUNT AND
002600*                   WHETHER IT WAS CARRIED FORWARD FROM THE
002700*                   PRIOR YEAR OR RE-KEYED FROM SCRATCH.
002800*  14/01/2008 SB  - ADDED THE OLD-STYLE REDEFINES OF
002900*                   ACC-GROUP-CODE - GROUPS OPENED BEFORE THE
003000*                   1990 LETTER-CODE CHANGE ARE STILL PURELY
003100*                   NUMERIC ON A FEW CARRIED-FORWARD ACCOUNTS
003200*                   AND THE AUDIT WANTED A WAY TO SPOT THEM.
003300*
003400 01  BG-ACCOUNT-RECORD.
003500*
003600*  KEY FIELDS - YEAR / FUNCTION / NATURE / SUB-ACCOUNT /
003700*  BUDGET-OR-ACTUAL FLAG.  FULL CODE PRINTS AS FFF.NNN OR
003800*  FFF.NNN.S, SUB OMITTED WHEN ZERO.
003900*
004000     03  ACC-YEAR               PIC 9(4).
004100     03  ACC-FUNCTION           PIC 9(3).
004200     03  ACC-NATURE             PIC 9(3).
004300     03  ACC-SUB                PIC 9(2).
004400     03  ACC-IS-BUDGET          PIC X.
004500         88  ACC-BUDGET-REC             VALUE "B".
004600         88  ACC-ACTUAL-REC             VALUE "A".
004700*
004800     03  ACC-LABEL              PIC X(40).
004900     03  ACC-GROUP-CODE         PIC X(5).
005000*
005100*  PRE-1990 GROUPS WERE NUMERIC ONLY - SEE THE 2008 CHANGE ABOVE.
005200*
005300     03  ACC-GROUP-CODE-OLD REDEFINES ACC-GROUP-CODE PIC 9(5).
005400*
005500*  CHARGES AND REVENUES ARE CARRIED PACKED.  HALF-UP
005600*  ROUNDING IS APPLIED ON THE WAY IN BY BG010 - NEVER HERE.
005700*
005800     03  ACC-CHARGES            PIC S9(13)V99  COMP-3.
005900     03  ACC-REVENUES           PIC S9(13)V99  COMP-3.
006000*
006100     03  ACC-EXPECTED           PIC X.
006200         88  ACC-EXP-CHARGES            VALUE "C".
006300         88  ACC-EXP-REVENUES           VALUE "R".
006400         88  ACC-EXP-BOTH               VALUE "B".
006500*
006600     03  ACC-VISIBLE            PIC X.
006700         88  ACC-IS-VISIBLE             VALUE "Y".
006800         88  ACC-NOT-VISIBLE            VALUE "N".
006900*
007000*
007100*  LAST-POSTED STAMP AND CARRY-FORWARD FLAG - SEE THE 2008
007200*  CHANGE ABOVE.  CARVED OUT OF WHAT WAS A STRAIGHT GROWTH
007300*  FILLER - THE REMAINING FILLER BELOW IS WHAT IS LEFT.
007400*
007500     03  ACC-LAST-POST-DATE     PIC 9(8).
007600     03  ACC-LAST-POST-BY       PIC X(3).
007700     03  ACC-CARRY-STATUS       PIC X.
007800         88  ACC-CARRIED-FWD          VALUE "C".
007900         88  ACC-RE-KEYED              VALUE "N".
008000     03  FILLER                 PIC X(62).
008100*
