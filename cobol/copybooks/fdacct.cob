000100* ******************************************************
000200*  FD FOR THE ACCOUNT MASTER FILE.
000300* ******************************************************
000400*
000500 FD  BG-ACCOUNT-FILE
000600     RECORD CONTAINS 150 CHARACTERS.
000700     COPY "wsacct.cob".
000800*
