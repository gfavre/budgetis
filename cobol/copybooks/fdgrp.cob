000100* ******************************************************
000200*  FD FOR THE GROUP HIERARCHY REFERENCE FILE.
000300* ******************************************************
000400*
000500 FD  BG-GROUP-FILE
000600     RECORD CONTAINS 164 CHARACTERS.
000700     COPY "wsgroup.cob".
000800*
