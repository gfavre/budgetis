000100* ******************************************************
000200*  SELECT FOR THE BUCKET / FLOW SUMMARY PRINT FILE
000300*  (BGSUMMY.PRT).  132 COLS.
000400* ******************************************************
000500*  06/03/1995 PDC - CREATED FOR THE REVENUE BUCKET RUN.
000600*
000700 SELECT  BG-SUMMARY-FILE  ASSIGN  FILE-07
000800     ORGANIZATION  LINE SEQUENTIAL
000900     STATUS        BG-SUM-STATUS.
001000*
