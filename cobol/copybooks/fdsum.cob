000100* ******************************************************
000200*  FD FOR THE BUCKET / FLOW SUMMARY PRINT FILE.
000300* ******************************************************
000400*
000500 FD  BG-SUMMARY-FILE
000600     RECORD CONTAINS 132 CHARACTERS.
000700     01  BG-SUMMARY-RECORD   PIC X(132).
000800*
