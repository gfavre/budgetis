000100* ******************************************************
000200*      RECORD DEFINITION FOR THE RAW IMPORT FILE
000300*    FIXED-FIELD RENDITION OF THE FINANCE OFFICE'S
000400*            YEARLY CSV EXTRACT - SEE BG010
000500* ******************************************************
000600*  FILE SIZE 181 BYTES, VARIABLE (LINE SEQUENTIAL).
000700*
000800*  22/08/1985 HJM - CREATED FOR THE SWITCH AWAY FROM PUNCHED
000900*                   INPUT SHEETS TO THE FINANCE OFFICE'S
001000*                   SPREADSHEET EXTRACT.
001100*  30/01/1993 PDC - IMP-CHARGES/IMP-REVENUES WIDENED TO 15 TO
001200*                   TAKE THE APOSTROPHE THOUSANDS MARKERS THE
001300*                   SPREADSHEET INSERTS, E.G. 1'234'567.55.
001400*  12/06/1997 PDC - ADDED IMP-EXTRACT-DATE - THE FINANCE OFFICE
001500*                   STARTED STAMPING EVERY LINE OF THE EXTRACT
001600*                   WITH THE RUN DATE THIS YEAR, SO WE KEEP IT
001700*                   ON FILE IN CASE TWO EXTRACTS ARRIVE ON THE
001800*                   SAME DAY AND WE NEED TO PROVE WHICH IS LATER.
001900*  30/09/2000 RK  - ADDED IMP-SOURCE AND THE 88S BELOW.  BEFORE
002000*                   1993 THE EXTRACT CAME OFF THE OLD PUNCH-CARD
002100*                   BUREAU RUN, SPOTTED A FEW TIMES STILL IN THE
002200*                   ARCHIVE - FLAGGED HERE SO BG010 CAN TELL THE
002300*                   TWO APART IF THE OLD TAPES ARE EVER RELOADED.
002400*  30/09/2000 RK  - ADDED THE REDEFINES OF IMP-CODE BELOW - THE
002500*                   AUDITORS KEPT ASKING FOR A FUNCTION/NATURE
002600*                   SPLIT WITHOUT WAITING FOR BG010 TO SCAN IT.
002700*
002800 01  BG-IMPORT-RECORD.
002900*
003000     03  IMP-GROUP-CODE         PIC X(5).
003100     03  IMP-GROUP-LBL          PIC X(40).
003200     03  IMP-RESP               PIC X(30).
003300*
003400*  IMP-CODE HOLDS FFF.NNN OR FFF.NNN.S AS TYPED BY FINANCE -
003500*  BG010 SPLITS IT ON THE DOTS, REJECTS ANYTHING ELSE.
003600*
003700     03  IMP-CODE               PIC X(12).
003800*
003900*  READ-ONLY VIEW OF IMP-CODE FOR THE AUDIT EXTRACT - NOT USED
004000*  BY BG010, WHICH DOES ITS OWN DOT-BY-DOT SCAN AND VALIDATES
004100*  AS IT GOES.  THIS VIEW ASSUMES THE DOTS FALL WHERE THEY
004200*  NORMALLY DO AND IS WRONG WHEN THEY DON'T - THAT IS WHY BG010
004300*  DOESN'T USE IT.
004400*
004500     03  IMP-CODE-FIXED REDEFINES IMP-CODE.
004600         05  IMP-CODE-FUNCTION  PIC X(3).
004700         05  FILLER             PIC X.
004800         05  IMP-CODE-NATURE    PIC X(3).
004900         05  FILLER             PIC X.
005000         05  IMP-CODE-SUB       PIC X(2).
005100         05  FILLER             PIC X(2).
005200*
005300     03  IMP-LABEL              PIC X(40).
005400     03  IMP-CHARGES            PIC X(15).
005500     03  IMP-REVENUES           PIC X(15).
005600*
005700     03  IMP-EXTRACT-DATE       PIC 9(8).
005800*
005900     03  IMP-SOURCE             PIC X.
006000         88  IMP-FROM-SPREADSHEET      VALUE "S".
006100         88  IMP-FROM-PUNCH-BUREAU     VALUE "P".
006200*
006300     03  FILLER                 PIC X(15).
006400*
