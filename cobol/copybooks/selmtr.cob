000100* ******************************************************
000200*  SELECT FOR THE WATER-METER READING EXTRACT, AS
000300*  RECEIVED FROM THE EAUX SERVICE (BGMETER.DAT).
000400* ******************************************************
000500*  04/09/1989 HJM - CREATED.
000600*
000700 SELECT  BG-METER-FILE  ASSIGN  FILE-04
000800     ORGANIZATION  LINE SEQUENTIAL
000900     STATUS        BG-MTR-STATUS.
001000*
