000100* ******************************************************
000200*  FD FOR THE PRINTED EXPLORER / COMPARISON REPORTS.
000300* ******************************************************
000400*
000500 FD  BG-REPORT-FILE
000600     REPORTS ARE  BG-REPORT.
000700*
