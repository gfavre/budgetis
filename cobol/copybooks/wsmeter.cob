000100* ******************************************************
000200*        RECORD DEFINITION FOR THE WATER-METER
000300*             READING EXTRACT - SEE BG090
000400*
000500* ******************************************************
000600*  FILE SIZE 136 BYTES.
000700*
000800*  04/09/1989 HJM - CREATED AT THE REQUEST OF THE EAUX
000900*                   (WATERWORKS) SERVICE - PIGGY-BACKED ONTO
001000*                   THIS SUITE AS IT SHARES THE SAME NIGHT
001100*                   BATCH WINDOW.
001200*  17/02/1994 PDC - MTR-NUMBER WIDENED 6 TO 8 - METER NUMBERS
001300*                   LIKE 4-10 AND 2+4 WERE TRUNCATING.  OLD
001400*                   6-BYTE VIEW KEPT BELOW AS MTR-NUMBER-OLD
001500*                   FOR THE ONE ARCHIVE TAPE THAT STILL USES IT.
001600*  09/03/1998 PDC - ADDED MTR-READ-DATE AND MTR-READER-INIT -
001700*                   THE EAUX SERVICE STARTED SENDING THE READING
001800*                   DATE AND THE READER'S INITIALS ON THE EXTRACT
001900*                   AND ASKED US TO KEEP THEM ON FILE FOR THEIR
002000*                   OWN QUERY BACK ON THIS SIDE OF THE FENCE.
002100*
002200 01  BG-METER-RECORD.
002300*
002400*  MTR-ID - VALID RECORDS SHARE ONE COMMON LENGTH, SET BY THE
002500*  MAJORITY IN THE BATCH.  ODD LENGTHS ARE DROPPED BY BG090.
002600*
002700     03  MTR-ID                 PIC X(12).
002800*
002900*  COLUMNS PASSED THROUGH UNCHANGED FROM THE METER READER'S
003000*  OWN EXTRACT - NOT OUR DATA, NOT TOUCHED.
003100*
003200     03  MTR-FILLER              PIC X(60).
003300     03  MTR-STREET              PIC X(30).
003400     03  MTR-NUMBER              PIC X(8).
003500*
003600*  PRE-1994 VIEW OF MTR-NUMBER - SEE THE 1994 CHANGE ABOVE.  ONLY
003700*  THE FIRST 6 BYTES ARE GENUINE ON AN OLD TAPE, THE REST WAS
003800*  SPACES BACK THEN.
003900*
004000     03  MTR-NUMBER-OLD REDEFINES MTR-NUMBER.
004100         05  MTR-NUMBER-OLD-DIGITS PIC X(6).
004200         05  FILLER                PIC X(2).
004300*
004400     03  MTR-READ-DATE           PIC 9(8).
004500     03  MTR-READER-INIT         PIC X(3).
004600*
004700     03  FILLER                  PIC X(15).
004800*
