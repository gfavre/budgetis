000100*  ******************************************************
000200*  SELECT FOR THE ACCOUNT-MASTER REWRITE WORK FILE.
000300*  BG010 BUILDS THE NEW YEAR'S MASTER HERE, THEN IT IS
000400*  RENAMED OVER BGACNTS.DAT BY THE RUN'S JCL/SHELL STEP.
000500*  ******************************************************
000600*  17/05/2002 SB  - CREATED.
000700*
000800 SELECT  BG-ACCOUNT-NEW  ASSIGN  FILE-08
000900     ORGANIZATION  SEQUENTIAL
001000     STATUS        BG-ACNW-STATUS.
001100*
