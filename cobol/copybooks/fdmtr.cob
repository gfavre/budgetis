000100* ******************************************************
000200*  FD FOR THE WATER-METER READING EXTRACT, AS RECEIVED.
000300* ******************************************************
000400*
000500 FD  BG-METER-FILE.
000600     COPY "wsmeter.cob".
000700*
