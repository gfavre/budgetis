000100*  ******************************************************
000200*  FD FOR THE ACCOUNT-MASTER REWRITE WORK FILE.
000300*  ******************************************************
000400*
000500 FD  BG-ACCOUNT-NEW
000600     RECORD CONTAINS 150 CHARACTERS.
000700 01  BG-ACCOUNT-NEW-RECORD   PIC X(150).
000800*
