000100* ******************************************************
000200*  SELECT FOR THE CLEANED, SORTED WATER-METER EXTRACT
000300*  HANDED BACK TO THE EAUX SERVICE (BGMETRO.DAT).
000400* ******************************************************
000500*  04/09/1989 HJM - CREATED.
000600*
000700 SELECT  BG-METER-OUT-FILE  ASSIGN  FILE-05
000800     ORGANIZATION  LINE SEQUENTIAL
000900     STATUS        BG-MTRO-STATUS.
001000*
