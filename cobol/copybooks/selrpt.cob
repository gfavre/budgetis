000100* ******************************************************
000200*  SELECT FOR THE PRINTED EXPLORER / COMPARISON REPORTS
000300*  (BGRPORT.PRT).  132 COLS, ONE PRINT LINE A RECORD.
000400* ******************************************************
000500*  19/11/1991 PDC - CREATED FOR THE EXPLORER REPORT.
000600*
000700 SELECT  BG-REPORT-FILE  ASSIGN  FILE-06
000800     ORGANIZATION  LINE SEQUENTIAL
000900     STATUS        BG-RPT-STATUS.
001000*
