000100* ******************************************************
000200*  FD FOR THE CLEANED, SORTED WATER-METER EXTRACT.
000300* ******************************************************
000400*
000500 FD  BG-METER-OUT-FILE.
000600     01  BG-METER-OUT-RECORD    PIC X(110).
000700*
