000100* ******************************************************
000200*      RECORD DEFINITION FOR THE GROUP REFERENCE
000300*     FILE - HIERARCHY OF METAGROUP / SUPERGROUP /
000400*                     ACCOUNTGROUP
000500*
000600* ******************************************************
000700*  FILE SIZE 164 BYTES.
000800*
000900*  14/03/1984 HJM - CREATED.
001000*  11/05/1987 HJM - ADDED GRP-RESP (RESPONSIBLE TRIGRAM) AT THE
001100*                   REQUEST OF THE BUREAU DES FINANCES - BLANK
001200*                   WHEN NO-ONE CARRIES THE GROUP THIS YEAR.
001300*  08/02/1999 RK  - Y2K.  NO DATE FIELDS ON THIS FILE, NOTHING
001400*                   TO CHANGE.
001500*  17/09/2001 RK  - ADDED GRP-STATUS AND THE MERGE/CLOSE 88S -
001600*                   THE 1999 REORGANISATION LEFT SEVERAL OLD
001700*                   GROUPS ON FILE WITH NOTHING POSTING TO THEM
001800*                   AND BG020 HAD NO WAY TO TELL A CLOSED GROUP
001900*                   FROM A LIVE ONE WITH A QUIET YEAR.
002000*  17/09/2001 RK  - ADDED GRP-MERGED-INTO SO A CLOSED GROUP CAN
002100*                   POINT AT ITS SUCCESSOR FOR HISTORY REPORTS.
002200*  04/11/2005 SB  - ADDED GRP-REVISION-YEAR/GRP-REVISED-BY - THE
002300*                   AUDIT WANTED TO KNOW WHEN A HIERARCHY LINE
002400*                   WAS LAST TOUCHED AND BY WHICH INITIALS.
002500*  04/11/2005 SB  - ADDED THE OLD-STYLE REDEFINES BELOW SO THE
002600*                   PRE-1996 SUPERGROUP NUMBERING (SINGLE DIGIT,
002700*                   NO METAGROUP SPLIT) CAN STILL BE READ OFF
002800*                   AN UNCONVERTED ARCHIVE TAPE IF ONE EVER
002900*                   TURNS UP AGAIN.
003000*
003100 01  BG-GROUP-RECORD.
003200*
003300     03  GRP-CODE                PIC X(5).
003400     03  GRP-LABEL               PIC X(40).
003500     03  GRP-SG-CODE             PIC 9(2).
003600     03  GRP-SG-LABEL            PIC X(40).
003700     03  GRP-MG-CODE             PIC 9(1).
003800     03  GRP-MG-LABEL            PIC X(38).
003900*  TRIMMED 2 BYTES OFF GRP-MG-LABEL ABOVE TO MAKE ROOM FOR
004000*  THIS FILLER WITHOUT UPSETTING THE ORIGINAL 131-BYTE RECORD
004100*  SIZE EVERY EXISTING GROUP-FILE EXTRACT WAS BUILT TO.
004200     03  FILLER                  PIC X(2).
004300     03  GRP-RESP                PIC X(3).
004400*
004500*  STATUS OF THE HIERARCHY LINE ITSELF - ADDED 2001, SEE ABOVE.
004600*
004700     03  GRP-STATUS              PIC X.
004800         88  GRP-ACTIVE                 VALUE "A".
004900         88  GRP-CLOSED                 VALUE "C".
005000         88  GRP-MERGED                 VALUE "M".
005100     03  GRP-MERGED-INTO         PIC X(5).
005200*
005300*  LAST-TOUCHED STAMP - ADDED 2005 FOR THE AUDIT.
005400*
005500     03  GRP-REVISION-YEAR       PIC 9(4).
005600     03  GRP-REVISED-BY          PIC X(3).
005700*
005800*  PRE-1996 VIEW OF THE HIERARCHY, KEPT ONLY FOR AN OLD ARCHIVE
005900*  TAPE READ - BEFORE THE METAGROUP SPLIT THE SUPERGROUP RAN
006000*  0-9 AND CARRIED ITS OWN 30-BYTE LABEL IN THE SAME SLOT NOW
006100*  SPLIT BETWEEN GRP-SG-CODE, GRP-SG-LABEL AND GRP-MG-CODE.
006200*
006300     03  GRP-OLD-STYLE REDEFINES GRP-SG-CODE.
006400         05  GRP-OLD-SG-DIGIT    PIC 9.
006500         05  GRP-OLD-SG-LABEL    PIC X(42).
006600*
006700     03  FILLER                  PIC X(20).
006800*
