000100* ******************************************************
000200*  SELECT FOR THE ACCOUNT MASTER FILE (BGACNTS.DAT).
000300*  SEQUENTIAL, FIXED 150, SORTED YEAR/BUD/FN/NAT/SUB.
000400* ******************************************************
000500*  14/03/1984 HJM - CREATED.
000600*
000700 SELECT  BG-ACCOUNT-FILE  ASSIGN  FILE-02
000800     ORGANIZATION  SEQUENTIAL
000900     STATUS        BG-ACCT-STATUS.
001000*
