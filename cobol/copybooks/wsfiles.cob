000100*  FILES USED ACROSS THE BUDGET & ACCOUNTS SUITE (BG.NNN).
000200*  ONE 532-BYTE SLOT PER LOGICAL FILE, SAME SHAPE THE BG SUITE
000300*  HAS ALWAYS USED FOR ITS OWN FILE-DEFS TABLE SO A COMMUNE'S
000400*  LOCAL PATH OVERRIDES KEEP WORKING IF THIS SUITE IS EVER HUNG
000500*  OFF THE MAIN CHAIN MENU.
000600*
000700*  14/03/1984 HJM - CREATED, 7 FILES.
000800*  08/02/1999 RK  - Y2K REVIEW - NO DATE-BEARING FILE NAMES,
000900*                   NOTHING TO CHANGE.
001000*  17/05/2002 SB  - ADDED FILE-08, THE ACCOUNT-MASTER REWRITE
001100*                   WORK FILE USED BY BG010 WHILE A YEAR IS
001200*                   BEING RELOADED.
001300*
001400 01  FILE-DEFS.
001500     02  FILE-DEFS-A.
001600         03  FILE-01          PIC X(532)  VALUE "bgimprt.dat".
001700*                     BG IMPORT - SEE BG010
001800         03  FILE-02          PIC X(532)  VALUE "bgacnts.dat".
001900*                     BG ACCOUNT MASTER
002000         03  FILE-03          PIC X(532)  VALUE "bggroup.dat".
002100*                     BG GROUP HIERARCHY REFERENCE
002200         03  FILE-04          PIC X(532)  VALUE "bgmeter.dat".
002300*                     BG WATER-METER EXTRACT, IN
002400         03  FILE-05          PIC X(532)  VALUE "bgmetro.dat".
002500*                     BG WATER-METER EXTRACT, CLEANED
002600         03  FILE-06          PIC X(532)  VALUE "bgrport.prt".
002700*                     BG EXPLORER / COMPARISON REPORTS
002800         03  FILE-07          PIC X(532)  VALUE "bgsummy.prt".
002900*                     BG BUCKET / FLOW SUMMARIES
003000         03  FILE-08          PIC X(532)  VALUE "bgacnts.new".
003100*                     BG ACCOUNT MASTER, REWRITE WORK FILE
003200*
003300     02  FILLER         REDEFINES FILE-DEFS-A.
003400         03  SYSTEM-FILE-NAMES   PIC X(532) OCCURS 8.
003500     02  FILE-DEFS-COUNT         BINARY-SHORT VALUE 8.
003600     02  FILE-DEFS-OS-DELIMITER  PIC X.
003700*
