000100* ******************************************************
000200*  FD FOR THE RAW FINANCE-OFFICE IMPORT EXTRACT.
000300* ******************************************************
000400*
000500 FD  BG-IMPORT-FILE.
000600     COPY "wsimprt.cob".
000700*
