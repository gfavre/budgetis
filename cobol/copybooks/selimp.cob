000100* ******************************************************
000200*  SELECT FOR THE RAW FINANCE-OFFICE IMPORT EXTRACT
000300*  (BGIMPRT.DAT).  LINE SEQUENTIAL, ONE RECORD A LINE.
000400* ******************************************************
000500*  22/08/1985 HJM - CREATED.
000600*
000700 SELECT  BG-IMPORT-FILE  ASSIGN  FILE-01
000800     ORGANIZATION  LINE SEQUENTIAL
000900     STATUS        BG-IMP-STATUS.
001000*
