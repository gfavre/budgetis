000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*              SHORT CHF AMOUNT FORMATTER             
000500*                  K / M SUFFIX EDIT                  
000600* ******************************************************
000700 PROGRAM-ID.             BG903.
000800 AUTHOR.                 S BERGER.
000900 INSTALLATION.           C.I.I. - COMMUNE
001000 DATE-WRITTEN.           19/10/2013.
001100 DATE-COMPILED.          
001200 SECURITY.               RESTRICTED - FINANCE DEPT USE ONLY.
001300*
001400*  REMARKS.
001500*             FORMATS AN AMOUNT INTO THE SHORT CHF FORM THE BUREAU LIKES
001600*             ON THE BUCKET SUMMARY AND THE COUNCIL HANDOUT - CHF12.345K
001700*             FOR ANYTHING UNDER A MILLION, CHF1.234M AT AND ABOVE.
001800*             AMOUNT IS ALWAYS SHOWN POSITIVE; THE CALLER DECIDES WHAT A
001900*             NEGATIVE FIGURE MEANS FOR ITS OWN REPORT.
002000*
002100*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002200*
002300*  CALLED MODULES.
002400*                         NONE.
002500*
002600*  FILES USED.
002700*                         NONE - AMOUNT FORMATTING ONLY.
002800*
002900*  ERROR MESSAGES USED.
003000*                         NONE.
003100*
003200* ******************************************************
003300*  CHANGES.
003400*  19/10/2013 SB  - CREATED FOR THE BUCKET SUMMARY REPORT, AT
003500*                   THE BUREAU'S REQUEST FOR A SHORTER FIGURE
003600*                   ON THE COUNCIL HANDOUT THAN BG901 GIVES.
003700* ******************************************************
003800*
003900* ************************************************************
004000*  OWNERSHIP NOTICE.
004100*  ================
004200*
004300*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
004400*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
004500*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
004600*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
004700*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
004800*  OF THE FINANCE DEPARTMENT.
004900*
005000*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
005100*  QUOTING THE PROGRAM NAME AND RUN DATE.
005200* ************************************************************
005300*
005400 ENVIRONMENT             DIVISION.
005500* ================================
005600 CONFIGURATION           SECTION.
005700 SPECIAL-NAMES.
005800     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
005900*
006000 INPUT-OUTPUT            SECTION.
006100 FILE-CONTROL.
006200*  NO FILES - AMOUNT FORMATTING ONLY.
006300*
006400 DATA                    DIVISION.
006500* ================================
006600 FILE SECTION.
006700*
006800 WORKING-STORAGE SECTION.
006900* ------------------------
007000 77  PROG-NAME           PIC X(17) VALUE "bg903 (1.0.00)".
007100*
007200 01  WS-ABS-AMT         PIC S9(13)V99  COMP-3.
007300 01  WS-SHORT-N         PIC S9(7)V999  COMP-3.
007400 01  WS-EDIT-N          PIC ZZZZZZ9.999.
007500 01  WS-SUFFIX          PIC X  VALUE SPACE.
007600     88  IS-MILLIONS             VALUE "M".
007700     88  IS-THOUSANDS            VALUE "K".
007800 01  WS-LEAD-SPACES      BINARY-SHORT UNSIGNED VALUE ZERO.
007900 01  WS-START            BINARY-SHORT UNSIGNED VALUE ZERO.
008000 01  WS-LEN              BINARY-SHORT UNSIGNED VALUE ZERO.
008100*
008200 LINKAGE SECTION.
008300* ----------------
008400 01  BG903-AMOUNT        PIC S9(13)V99 COMP-3.
008500 01  BG903-TEXT          PIC X(16).
008600*
008700 PROCEDURE DIVISION USING BG903-AMOUNT BG903-TEXT.
008800* ==================================================
008900*
009000 AA000-FORMAT-SHORT      SECTION.
009100* **********************************
009200     MOVE     ZERO    TO WS-LEAD-SPACES.
009300     MOVE     SPACES  TO BG903-TEXT.
009400     IF       BG903-AMOUNT < ZERO
009500         COMPUTE  WS-ABS-AMT = BG903-AMOUNT * -1
009600 ELSE
009700         MOVE     BG903-AMOUNT TO WS-ABS-AMT
009800     END-IF.
009900*
010000     IF       WS-ABS-AMT >= 1000000
010100         COMPUTE  WS-SHORT-N ROUNDED = WS-ABS-AMT / 1000000
010200         SET      IS-MILLIONS TO TRUE
010300 ELSE
010400         COMPUTE  WS-SHORT-N ROUNDED = WS-ABS-AMT / 1000
010500         SET      IS-THOUSANDS TO TRUE
010600     END-IF.
010700*
010800     MOVE     WS-SHORT-N TO WS-EDIT-N.
010900     INSPECT  WS-EDIT-N TALLYING WS-LEAD-SPACES
011000         FOR LEADING SPACE.
011100     ADD      1 TO WS-LEAD-SPACES GIVING WS-START.
011200     COMPUTE  WS-LEN = 10 - WS-START + 1.
011300*
011400     MOVE     "CHF" TO BG903-TEXT (1:3).
011500     MOVE     WS-EDIT-N (WS-START:WS-LEN) TO BG903-TEXT (4:WS-LEN).
011600     COMPUTE  WS-START = 4 + WS-LEN.
011700     MOVE     WS-SUFFIX TO BG903-TEXT (WS-START:1).
011800 AA000-EXIT.  EXIT SECTION.
011900*
012000 ZZ900-MAIN-EXIT         SECTION.
012100     GOBACK.
012200 ZZ900-EXIT.  EXIT SECTION.
012300*
