000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*        FORMAT MONEY - SHORT CHF EDIT ROUTINE        
000500* ******************************************************
000600 PROGRAM-ID.             BG901.
000700 AUTHOR.                 H J MARLIER.
000800 INSTALLATION.           CENTRE INFORMATIQUE INTERCOMMUNAL - C.I.I.
000900 DATE-WRITTEN.           22/08/1985.
001000 DATE-COMPILED.          
001100 SECURITY.               RESTRICTED - COMMUNAL FINANCE DEPT USE ONLY.
001200*
001300*  REMARKS.
001400*             FORMATS A SIGNED PACKED AMOUNT TO A COMMA-SEPARATED,
001500*             TWO-DECIMAL DISPLAY STRING.  TRAILING .00 IS DROPPED
001600*             SO A WHOLE-CHF AMOUNT PRINTS WITHOUT A FRACTION.
001700*             CALLED FROM BG020, BG030 AND BG040 - NEVER RUN ALONE.
001800*
001900*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002000*
002100*  CALLED MODULES.
002200*                         NONE.
002300*
002400*  FILES USED.
002500*                         NONE - WORKS ENTIRELY ON ITS LINKAGE ARGUMENTS.
002600*
002700*  ERROR MESSAGES USED.
002800*                         NONE ISSUED - A BAD AMOUNT JUST PRINTS AS ZERO.
002900*
003000* ******************************************************
003100*  CHANGES.
003200*  22/08/1985 HJM - CREATED FOR THE FIRST EXPLORER REPORT.
003300*  14/06/1990 HJM - WIDENED RESULT TO 20 CHARS - SOME VOIRIE
003400*                   ACCOUNTS WERE OVERFLOWING 15.
003500*  08/02/1999 RK  - Y2K REVIEW - NO DATE FIELDS HERE, NOTHING
003600*                   TO CHANGE.
003700*  11/04/2011 SB  - CONFIRMED HALF-UP BEHAVIOUR AFTER FINANCE
003800*                   QUERIED A ONE-CENTIME ROUNDING DIFFERENCE
003900*                   ON THE YEAR-END REPORT.
004000* ******************************************************
004100*
004200* ************************************************************
004300*  OWNERSHIP NOTICE.
004400*  ================
004500*
004600*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
004700*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
004800*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
004900*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
005000*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
005100*  OF THE FINANCE DEPARTMENT.
005200*
005300*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
005400*  QUOTING THE PROGRAM NAME AND RUN DATE.
005500* ************************************************************
005600*
005700 ENVIRONMENT             DIVISION.
005800* ================================
005900 CONFIGURATION           SECTION.
006000 SPECIAL-NAMES.
006100     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
006200*
006300 INPUT-OUTPUT            SECTION.
006400 FILE-CONTROL.
006500*  NO FILES - AMOUNT FORMATTING ONLY.
006600*
006700 DATA                    DIVISION.
006800* ================================
006900 FILE SECTION.
007000*
007100 WORKING-STORAGE SECTION.
007200* ------------------------
007300 77  PROG-NAME           PIC X(17) VALUE "bg901 (1.2.00)".
007400*
007500 01  WS-EDIT-AMT         PIC -,---,---,---,--9.99.
007600 01  WS-LEAD-SPACES      BINARY-SHORT UNSIGNED VALUE ZERO.
007700 01  WS-START            BINARY-SHORT UNSIGNED VALUE ZERO.
007800 01  WS-LEN              BINARY-SHORT UNSIGNED VALUE ZERO.
007900*
008000 LINKAGE SECTION.
008100* ---------------
008200 01  BG901-AMOUNT        PIC S9(13)V99 COMP-3.
008300 01  BG901-TEXT          PIC X(20).
008400*
008500 PROCEDURE DIVISION USING BG901-AMOUNT BG901-TEXT.
008600* ==================================================
008700*
008800 AA000-FORMAT-AMOUNT     SECTION.
008900* ********************************
009000     MOVE     ZERO          TO  WS-LEAD-SPACES
009100     MOVE     SPACES        TO  BG901-TEXT
009200     MOVE     BG901-AMOUNT  TO  WS-EDIT-AMT.
009300*
009400     INSPECT  WS-EDIT-AMT TALLYING WS-LEAD-SPACES
009500         FOR LEADING SPACE.
009600     ADD      1 TO WS-LEAD-SPACES GIVING WS-START.
009700*
009800*  POSITIONS 1-17 ARE THE SIGNED, COMMA-EDITED INTEGER
009900*  PART, 18 IS THE DECIMAL POINT, 19-20 THE FRACTION.
010000*
010100     IF       WS-EDIT-AMT (19:2) = "00"
010200          COMPUTE  WS-LEN = 17 - WS-START + 1
010300          MOVE     WS-EDIT-AMT (WS-START:WS-LEN)
010400              TO BG901-TEXT (1:WS-LEN)
010500     ELSE
010600          COMPUTE  WS-LEN = 20 - WS-START + 1
010700          MOVE     WS-EDIT-AMT (WS-START:WS-LEN)
010800              TO BG901-TEXT (1:WS-LEN)
010900     END-IF.
011000*
011100 AA000-EXIT.  EXIT SECTION.
011200*
011300 ZZ900-MAIN-EXIT         SECTION.
011400     GOBACK.
011500 ZZ900-EXIT.  EXIT SECTION.
011600*
