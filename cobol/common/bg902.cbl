000100 IDENTIFICATION          DIVISION.
000200* ================================
000300* ******************************************************
000400*     PERCENT DIFFERENCE - COMPARISON EDIT ROUTINE    
000500* ******************************************************
000600 PROGRAM-ID.             BG902.
000700 AUTHOR.                 H J MARLIER.
000800 INSTALLATION.           C.I.I. - COMMUNE
000900 DATE-WRITTEN.           03/09/1985.
001000 DATE-COMPILED.          
001100 SECURITY.               RESTRICTED - FINANCE DEPT USE ONLY.
001200*
001300*  REMARKS.
001400*             COMPUTES THE PERCENTAGE CHANGE OF A CURRENT PACKED AMOUNT
001500*             OVER A PRIOR PACKED AMOUNT, HALF-UP TO ONE DECIMAL.  BLANK
001600*             WHEN THE PRIOR AMOUNT IS ZERO - THERE IS NO BASE TO COMPARE
001700*             AGAINST, AND FINANCE DO NOT WANT A FALSE 100% PRINTED.
001800*             CALLED FROM BG020 AND BG030 - NEVER RUN ALONE.
001900*
002000*  VERSION.               SEE PROG-NAME IN WORKING-STORAGE.
002100*
002200*  CALLED MODULES.
002300*                         NONE.
002400*
002500*  FILES USED.
002600*                         NONE - WORKS ENTIRELY ON ITS LINKAGE ARGUMENTS.
002700*
002800*  ERROR MESSAGES USED.
002900*                         NONE ISSUED - A ZERO BASE JUST PRINTS BLANK.
003000*
003100* ******************************************************
003200*  CHANGES.
003300*  03/09/1985 HJM - CREATED FOR THE FIRST EXPLORER REPORT.
003400*  19/11/1991 PDC - WIDENED RESULT TO 8 CHARS AFTER A -999.9
003500*                   SWING WAS SEEN ON A VOIRIE SUB-ACCOUNT.
003600*  08/02/1999 RK  - Y2K REVIEW - NO DATE FIELDS HERE, NOTHING
003700*                   TO CHANGE.
003800*  11/04/2011 SB  - CONFIRMED HALF-UP BEHAVIOUR AFTER FINANCE
003900*                   QUERIED A ONE-CENTIME ROUNDING DIFFERENCE
004000*                   ON THE YEAR-END REPORT.
004100* ******************************************************
004200*
004300* ************************************************************
004400*  OWNERSHIP NOTICE.
004500*  ================
004600*
004700*  THIS PROGRAM AND THE FILE LAYOUTS IT USES ARE THE
004800*  PROPERTY OF THE COMMUNE, WRITTEN AND MAINTAINED BY THE
004900*  CENTRE INFORMATIQUE INTERCOMMUNAL FOR THE FINANCE
005000*  DEPARTMENT'S OWN USE.  NOT FOR RELEASE, RESALE OR USE
005100*  BY ANY OTHER COMMUNE OR BUREAU WITHOUT WRITTEN CONSENT
005200*  OF THE FINANCE DEPARTMENT.
005300*
005400*  SUPPLIED AS-IS.  REPORT FAULTS TO THE C.I.I. HELPDESK
005500*  QUOTING THE PROGRAM NAME AND RUN DATE.
005600* ************************************************************
005700*
005800 ENVIRONMENT             DIVISION.
005900*  ================================
006000 CONFIGURATION           SECTION.
006100 SPECIAL-NAMES.
006200     CLASS  BG-DIGIT-CLASS  IS  "0" THRU "9".
006300*
006400 INPUT-OUTPUT            SECTION.
006500 FILE-CONTROL.
006600*   NO FILES - PERCENTAGE COMPUTATION ONLY.
006700*
006800 DATA                    DIVISION.
006900*  ================================
007000 FILE SECTION.
007100*
007200 WORKING-STORAGE SECTION.
007300*  ------------------------
007400 77  PROG-NAME           PIC X(17) VALUE "bg902 (1.1.00)".
007500*
007600 01  WS-PCT              PIC S999V9    COMP-3.
007700 01  WS-EDIT-PCT         PIC ---9.9.
007800 01  WS-LEAD-SPACES      BINARY-SHORT UNSIGNED VALUE ZERO.
007900 01  WS-START            BINARY-SHORT UNSIGNED VALUE ZERO.
008000 01  WS-LEN              BINARY-SHORT UNSIGNED VALUE ZERO.
008100*
008200 LINKAGE SECTION.
008300*  ---------------
008400 01  BG902-CURRENT       PIC S9(13)V99 COMP-3.
008500 01  BG902-PREVIOUS      PIC S9(13)V99 COMP-3.
008600 01  BG902-RESULT        PIC X(8).
008700*
008800 PROCEDURE DIVISION USING BG902-CURRENT BG902-PREVIOUS
008900     BG902-RESULT.
009000*  ==================================================
009100*
009200 AA000-COMPUTE-PERCENT   SECTION.
009300*  ********************************
009400     MOVE     SPACES        TO  BG902-RESULT.
009500*
009600     IF       BG902-PREVIOUS = ZERO
009700         GO TO AA000-EXIT
009800     END-IF.
009900*
010000     COMPUTE  WS-PCT ROUNDED =
010100         ((BG902-CURRENT - BG902-PREVIOUS) / BG902-PREVIOUS)
010200         * 100.
010300*
010400     MOVE     WS-PCT        TO  WS-EDIT-PCT.
010500*
010600     MOVE     ZERO          TO  WS-LEAD-SPACES.
010700     INSPECT  WS-EDIT-PCT TALLYING WS-LEAD-SPACES
010800         FOR LEADING SPACE.
010900     ADD      1 TO WS-LEAD-SPACES GIVING WS-START.
011000     COMPUTE  WS-LEN = 6 - WS-START + 1.
011100     MOVE     WS-EDIT-PCT (WS-START:WS-LEN)
011200         TO BG902-RESULT (1:WS-LEN).
011300*
011400 AA000-EXIT.  EXIT SECTION.
011500*
011600 ZZ900-MAIN-EXIT         SECTION.
011700     GOBACK.
011800 ZZ900-EXIT.  EXIT SECTION.
011900*
